000100*--------------------------------------------------------------*
000200* OTHRSUBJ - NON-CORE SUBJECT GROUPING ORDER TABLE              *
000300*   USED BY CRSEXTR TO ORDER THE "OTHER" SECTION OF THE COURSE  *
000400*   CATALOG.  ANY SUBJECT NOT IN CORESUBJ FALLS HERE, LISTED IN *
000500*   THIS FIXED ORDER BEFORE ITS COURSES ARE NATURAL-SORTED.     *
000600*   LOADED AT COMPILE TIME VIA THE FILLER/REDEFINES TECHNIQUE.  *
000700*--------------------------------------------------------------*
000800 01  WS-OTHER-SUBJECT-VALUES.
000900     05 FILLER PIC X(24) VALUE 'Accounting              '.
001000     05 FILLER PIC X(24) VALUE 'Astronomy               '.
001100     05 FILLER PIC X(24) VALUE 'Anthropology            '.
001200     05 FILLER PIC X(24) VALUE 'Business                '.
001300     05 FILLER PIC X(24) VALUE 'Economics               '.
001400     05 FILLER PIC X(24) VALUE 'Non Credit Basic Skills '.
001500     05 FILLER PIC X(24) VALUE 'Psychology              '.
001600     05 FILLER PIC X(24) VALUE 'English                 '.
001700     05 FILLER PIC X(24) VALUE 'History                 '.
001800 01  WS-OTHER-SUBJECT-TABLE REDEFINES WS-OTHER-SUBJECT-VALUES.
001900     05 WS-OTHER-SUBJ-ENTRY OCCURS 09 TIMES
002000                            INDEXED BY WS-OTHER-IDX.
002100         10 WS-OTHER-SUBJ-NAME    PIC X(24).
