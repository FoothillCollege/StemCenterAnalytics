000100*--------------------------------------------------------------*
000200* TOKALI   - CONTROL-CARD TOKEN ALIAS LOOKUP TABLES             *
000300*   USED BY TOKPARSE TO TRANSLATE THE FREE-FORM WORDING ON A    *
000400*   STATCALC CONTROL CARD (DAY-OF-WEEK NAME, QUARTER NAME,      *
000500*   MONTH NAME, METRIC NAME, INTERVAL-UNIT NAME) INTO THE        *
000600*   SHOP'S CANONICAL SPELLING FOR THAT FIELD.  EACH TABLE IS     *
000700*   LOADED AT COMPILE TIME VIA THE FILLER/REDEFINES TECHNIQUE    *
000800*   AND SEARCHED LINEARLY BY TOKPARSE'S LOOKUP PARAGRAPHS.       *
000900*--------------------------------------------------------------*
001000*--------------------------------------------------------------*
001100* WEEKDAY-NAME ALIAS TABLE -- MONDAY THROUGH SUNDAY             *
001200*--------------------------------------------------------------*
001300 01  WS-WEEKDAY-ALIAS-VALUES.
001400     05 FILLER PIC X(09) VALUE '1        '.
001500     05 FILLER PIC X(09) VALUE 'Monday   '.
001600     05 FILLER PIC X(09) VALUE 'm        '.
001700     05 FILLER PIC X(09) VALUE 'Monday   '.
001800     05 FILLER PIC X(09) VALUE 'mo       '.
001900     05 FILLER PIC X(09) VALUE 'Monday   '.
002000     05 FILLER PIC X(09) VALUE 'mon      '.
002100     05 FILLER PIC X(09) VALUE 'Monday   '.
002200     05 FILLER PIC X(09) VALUE 'monday   '.
002300     05 FILLER PIC X(09) VALUE 'Monday   '.
002400     05 FILLER PIC X(09) VALUE '2        '.
002500     05 FILLER PIC X(09) VALUE 'Tuesday  '.
002600     05 FILLER PIC X(09) VALUE 't        '.
002700     05 FILLER PIC X(09) VALUE 'Tuesday  '.
002800     05 FILLER PIC X(09) VALUE 'tu       '.
002900     05 FILLER PIC X(09) VALUE 'Tuesday  '.
003000     05 FILLER PIC X(09) VALUE 'tue      '.
003100     05 FILLER PIC X(09) VALUE 'Tuesday  '.
003200     05 FILLER PIC X(09) VALUE 'tues     '.
003300     05 FILLER PIC X(09) VALUE 'Tuesday  '.
003400     05 FILLER PIC X(09) VALUE 'tuesday  '.
003500     05 FILLER PIC X(09) VALUE 'Tuesday  '.
003600     05 FILLER PIC X(09) VALUE '3        '.
003700     05 FILLER PIC X(09) VALUE 'Wednesday'.
003800     05 FILLER PIC X(09) VALUE 'w        '.
003900     05 FILLER PIC X(09) VALUE 'Wednesday'.
004000     05 FILLER PIC X(09) VALUE 'we       '.
004100     05 FILLER PIC X(09) VALUE 'Wednesday'.
004200     05 FILLER PIC X(09) VALUE 'wed      '.
004300     05 FILLER PIC X(09) VALUE 'Wednesday'.
004400     05 FILLER PIC X(09) VALUE 'wednesday'.
004500     05 FILLER PIC X(09) VALUE 'Wednesday'.
004600     05 FILLER PIC X(09) VALUE '4        '.
004700     05 FILLER PIC X(09) VALUE 'Thursday '.
004800     05 FILLER PIC X(09) VALUE 'r        '.
004900     05 FILLER PIC X(09) VALUE 'Thursday '.
005000     05 FILLER PIC X(09) VALUE 'th       '.
005100     05 FILLER PIC X(09) VALUE 'Thursday '.
005200     05 FILLER PIC X(09) VALUE 'thu      '.
005300     05 FILLER PIC X(09) VALUE 'Thursday '.
005400     05 FILLER PIC X(09) VALUE 'thur     '.
005500     05 FILLER PIC X(09) VALUE 'Thursday '.
005600     05 FILLER PIC X(09) VALUE 'thurs    '.
005700     05 FILLER PIC X(09) VALUE 'Thursday '.
005800     05 FILLER PIC X(09) VALUE 'thursday '.
005900     05 FILLER PIC X(09) VALUE 'Thursday '.
006000     05 FILLER PIC X(09) VALUE '5        '.
006100     05 FILLER PIC X(09) VALUE 'Friday   '.
006200     05 FILLER PIC X(09) VALUE 'f        '.
006300     05 FILLER PIC X(09) VALUE 'Friday   '.
006400     05 FILLER PIC X(09) VALUE 'fr       '.
006500     05 FILLER PIC X(09) VALUE 'Friday   '.
006600     05 FILLER PIC X(09) VALUE 'fri      '.
006700     05 FILLER PIC X(09) VALUE 'Friday   '.
006800     05 FILLER PIC X(09) VALUE 'friday   '.
006900     05 FILLER PIC X(09) VALUE 'Friday   '.
007000     05 FILLER PIC X(09) VALUE '6        '.
007100     05 FILLER PIC X(09) VALUE 'Saturday '.
007200     05 FILLER PIC X(09) VALUE 's        '.
007300     05 FILLER PIC X(09) VALUE 'Saturday '.
007400     05 FILLER PIC X(09) VALUE 'sa       '.
007500     05 FILLER PIC X(09) VALUE 'Saturday '.
007600     05 FILLER PIC X(09) VALUE 'sat      '.
007700     05 FILLER PIC X(09) VALUE 'Saturday '.
007800     05 FILLER PIC X(09) VALUE 'saturday '.
007900     05 FILLER PIC X(09) VALUE 'Saturday '.
008000     05 FILLER PIC X(09) VALUE '7        '.
008100     05 FILLER PIC X(09) VALUE 'Sunday   '.
008200     05 FILLER PIC X(09) VALUE 'u        '.
008300     05 FILLER PIC X(09) VALUE 'Sunday   '.
008400     05 FILLER PIC X(09) VALUE 'su       '.
008500     05 FILLER PIC X(09) VALUE 'Sunday   '.
008600     05 FILLER PIC X(09) VALUE 'sun      '.
008700     05 FILLER PIC X(09) VALUE 'Sunday   '.
008800     05 FILLER PIC X(09) VALUE 'sunday   '.
008900     05 FILLER PIC X(09) VALUE 'Sunday   '.
009000 01  WS-WEEKDAY-ALIAS-TABLE REDEFINES WS-WEEKDAY-ALIAS-VALUES.
009100     05 WS-WD-ALIAS-ENTRY OCCURS 38 TIMES
009200                           INDEXED BY WS-WD-IDX.
009300         10 WS-WD-ALIAS-TOKEN    PIC X(09).
009400         10 WS-WD-CANON-NAME     PIC X(09).
009500*--------------------------------------------------------------*
009600* QUARTER-NAME ALIAS TABLE -- FALL, WINTER, SPRING, SUMMER      *
009700*--------------------------------------------------------------*
009800 01  WS-QUARTER-ALIAS-VALUES.
009900     05 FILLER PIC X(06) VALUE '1     '.
010000     05 FILLER PIC X(06) VALUE 'Fall  '.
010100     05 FILLER PIC X(06) VALUE 'f     '.
010200     05 FILLER PIC X(06) VALUE 'Fall  '.
010300     05 FILLER PIC X(06) VALUE 'fa    '.
010400     05 FILLER PIC X(06) VALUE 'Fall  '.
010500     05 FILLER PIC X(06) VALUE 'fall  '.
010600     05 FILLER PIC X(06) VALUE 'Fall  '.
010700     05 FILLER PIC X(06) VALUE '2     '.
010800     05 FILLER PIC X(06) VALUE 'Winter'.
010900     05 FILLER PIC X(06) VALUE 'w     '.
011000     05 FILLER PIC X(06) VALUE 'Winter'.
011100     05 FILLER PIC X(06) VALUE 'wi    '.
011200     05 FILLER PIC X(06) VALUE 'Winter'.
011300     05 FILLER PIC X(06) VALUE 'win   '.
011400     05 FILLER PIC X(06) VALUE 'Winter'.
011500     05 FILLER PIC X(06) VALUE 'winter'.
011600     05 FILLER PIC X(06) VALUE 'Winter'.
011700     05 FILLER PIC X(06) VALUE '3     '.
011800     05 FILLER PIC X(06) VALUE 'Spring'.
011900     05 FILLER PIC X(06) VALUE 's     '.
012000     05 FILLER PIC X(06) VALUE 'Spring'.
012100     05 FILLER PIC X(06) VALUE 'sp    '.
012200     05 FILLER PIC X(06) VALUE 'Spring'.
012300     05 FILLER PIC X(06) VALUE 'spr   '.
012400     05 FILLER PIC X(06) VALUE 'Spring'.
012500     05 FILLER PIC X(06) VALUE 'spring'.
012600     05 FILLER PIC X(06) VALUE 'Spring'.
012700     05 FILLER PIC X(06) VALUE '4     '.
012800     05 FILLER PIC X(06) VALUE 'Summer'.
012900     05 FILLER PIC X(06) VALUE 'u     '.
013000     05 FILLER PIC X(06) VALUE 'Summer'.
013100     05 FILLER PIC X(06) VALUE 'su    '.
013200     05 FILLER PIC X(06) VALUE 'Summer'.
013300     05 FILLER PIC X(06) VALUE 'sum   '.
013400     05 FILLER PIC X(06) VALUE 'Summer'.
013500     05 FILLER PIC X(06) VALUE 'summer'.
013600     05 FILLER PIC X(06) VALUE 'Summer'.
013700 01  WS-QUARTER-ALIAS-TABLE REDEFINES WS-QUARTER-ALIAS-VALUES.
013800     05 WS-QT-ALIAS-ENTRY OCCURS 19 TIMES
013900                           INDEXED BY WS-QT-IDX.
014000         10 WS-QT-ALIAS-TOKEN    PIC X(06).
014100         10 WS-QT-CANON-NAME     PIC X(06).
014200*--------------------------------------------------------------*
014300* MONTH-NAME ALIAS TABLE -- JANUARY THROUGH DECEMBER            *
014400*--------------------------------------------------------------*
014500 01  WS-MONTH-ALIAS-VALUES.
014600     05 FILLER PIC X(09) VALUE '1        '.
014700     05 FILLER PIC X(09) VALUE 'January  '.
014800     05 FILLER PIC X(09) VALUE 'jan      '.
014900     05 FILLER PIC X(09) VALUE 'January  '.
015000     05 FILLER PIC X(09) VALUE 'january  '.
015100     05 FILLER PIC X(09) VALUE 'January  '.
015200     05 FILLER PIC X(09) VALUE '2        '.
015300     05 FILLER PIC X(09) VALUE 'February '.
015400     05 FILLER PIC X(09) VALUE 'feb      '.
015500     05 FILLER PIC X(09) VALUE 'February '.
015600     05 FILLER PIC X(09) VALUE 'february '.
015700     05 FILLER PIC X(09) VALUE 'February '.
015800     05 FILLER PIC X(09) VALUE '3        '.
015900     05 FILLER PIC X(09) VALUE 'March    '.
016000     05 FILLER PIC X(09) VALUE 'mar      '.
016100     05 FILLER PIC X(09) VALUE 'March    '.
016200     05 FILLER PIC X(09) VALUE 'march    '.
016300     05 FILLER PIC X(09) VALUE 'March    '.
016400     05 FILLER PIC X(09) VALUE '4        '.
016500     05 FILLER PIC X(09) VALUE 'April    '.
016600     05 FILLER PIC X(09) VALUE 'apr      '.
016700     05 FILLER PIC X(09) VALUE 'April    '.
016800     05 FILLER PIC X(09) VALUE 'april    '.
016900     05 FILLER PIC X(09) VALUE 'April    '.
017000     05 FILLER PIC X(09) VALUE '5        '.
017100     05 FILLER PIC X(09) VALUE 'May      '.
017200     05 FILLER PIC X(09) VALUE 'may      '.
017300     05 FILLER PIC X(09) VALUE 'May      '.
017400     05 FILLER PIC X(09) VALUE '6        '.
017500     05 FILLER PIC X(09) VALUE 'June     '.
017600     05 FILLER PIC X(09) VALUE 'jun      '.
017700     05 FILLER PIC X(09) VALUE 'June     '.
017800     05 FILLER PIC X(09) VALUE 'june     '.
017900     05 FILLER PIC X(09) VALUE 'June     '.
018000     05 FILLER PIC X(09) VALUE '7        '.
018100     05 FILLER PIC X(09) VALUE 'July     '.
018200     05 FILLER PIC X(09) VALUE 'jul      '.
018300     05 FILLER PIC X(09) VALUE 'July     '.
018400     05 FILLER PIC X(09) VALUE 'july     '.
018500     05 FILLER PIC X(09) VALUE 'July     '.
018600     05 FILLER PIC X(09) VALUE '8        '.
018700     05 FILLER PIC X(09) VALUE 'August   '.
018800     05 FILLER PIC X(09) VALUE 'aug      '.
018900     05 FILLER PIC X(09) VALUE 'August   '.
019000     05 FILLER PIC X(09) VALUE 'august   '.
019100     05 FILLER PIC X(09) VALUE 'August   '.
019200     05 FILLER PIC X(09) VALUE '9        '.
019300     05 FILLER PIC X(09) VALUE 'September'.
019400     05 FILLER PIC X(09) VALUE 'sep      '.
019500     05 FILLER PIC X(09) VALUE 'September'.
019600     05 FILLER PIC X(09) VALUE 'september'.
019700     05 FILLER PIC X(09) VALUE 'September'.
019800     05 FILLER PIC X(09) VALUE '10       '.
019900     05 FILLER PIC X(09) VALUE 'October  '.
020000     05 FILLER PIC X(09) VALUE 'oct      '.
020100     05 FILLER PIC X(09) VALUE 'October  '.
020200     05 FILLER PIC X(09) VALUE 'october  '.
020300     05 FILLER PIC X(09) VALUE 'October  '.
020400     05 FILLER PIC X(09) VALUE '11       '.
020500     05 FILLER PIC X(09) VALUE 'November '.
020600     05 FILLER PIC X(09) VALUE 'nov      '.
020700     05 FILLER PIC X(09) VALUE 'November '.
020800     05 FILLER PIC X(09) VALUE 'november '.
020900     05 FILLER PIC X(09) VALUE 'November '.
021000     05 FILLER PIC X(09) VALUE '12       '.
021100     05 FILLER PIC X(09) VALUE 'December '.
021200     05 FILLER PIC X(09) VALUE 'dec      '.
021300     05 FILLER PIC X(09) VALUE 'December '.
021400     05 FILLER PIC X(09) VALUE 'december '.
021500     05 FILLER PIC X(09) VALUE 'December '.
021600 01  WS-MONTH-ALIAS-TABLE REDEFINES WS-MONTH-ALIAS-VALUES.
021700     05 WS-MO-ALIAS-ENTRY OCCURS 35 TIMES
021800                           INDEXED BY WS-MO-IDX.
021900         10 WS-MO-ALIAS-TOKEN    PIC X(09).
022000         10 WS-MO-CANON-NAME     PIC X(09).
022100*--------------------------------------------------------------*
022200* METRIC-NAME ALIAS TABLE -- WAIT_TIME, DEMAND                  *
022300*--------------------------------------------------------------*
022400 01  WS-METRIC-ALIAS-VALUES.
022500     05 FILLER PIC X(09) VALUE 'wait_time'.
022600     05 FILLER PIC X(09) VALUE 'wait_time'.
022700     05 FILLER PIC X(09) VALUE 'wait time'.
022800     05 FILLER PIC X(09) VALUE 'wait_time'.
022900     05 FILLER PIC X(09) VALUE 'waittime '.
023000     05 FILLER PIC X(09) VALUE 'wait_time'.
023100     05 FILLER PIC X(09) VALUE 'demand   '.
023200     05 FILLER PIC X(09) VALUE 'demand   '.
023300 01  WS-METRIC-ALIAS-TABLE REDEFINES WS-METRIC-ALIAS-VALUES.
023400     05 WS-ME-ALIAS-ENTRY OCCURS 04 TIMES
023500                           INDEXED BY WS-ME-IDX.
023600         10 WS-ME-ALIAS-TOKEN    PIC X(09).
023700         10 WS-ME-CANON-NAME     PIC X(09).
023800*--------------------------------------------------------------*
023900* INTERVAL-UNIT ALIAS TABLE -- HOUR, DAY, WEEK, MONTH, QUARTER, *
024000*   YEAR -- MAPS TO THE BUCKET-TYPE NAME STATCALC ACCUMULATES   *
024100*   BY.  "DAY" AND "WEEK" MAP TO THE COMPOUND BUCKET NAMES       *
024200*   DAY_IN_WEEK AND WEEK_IN_QUARTER PER THE SHOP'S CONVENTION.   *
024300*--------------------------------------------------------------*
024400 01  WS-UNIT-ALIAS-VALUES.
024500     05 FILLER PIC X(08) VALUE 'hour    '.
024600     05 FILLER PIC X(15) VALUE 'hour           '.
024700     05 FILLER PIC X(08) VALUE 'hours   '.
024800     05 FILLER PIC X(15) VALUE 'hour           '.
024900     05 FILLER PIC X(08) VALUE 'hourly  '.
025000     05 FILLER PIC X(15) VALUE 'hour           '.
025100     05 FILLER PIC X(08) VALUE 'hr      '.
025200     05 FILLER PIC X(15) VALUE 'hour           '.
025300     05 FILLER PIC X(08) VALUE 'hrs     '.
025400     05 FILLER PIC X(15) VALUE 'hour           '.
025500     05 FILLER PIC X(08) VALUE 'day     '.
025600     05 FILLER PIC X(15) VALUE 'day_in_week    '.
025700     05 FILLER PIC X(08) VALUE 'days    '.
025800     05 FILLER PIC X(15) VALUE 'day_in_week    '.
025900     05 FILLER PIC X(08) VALUE 'daily   '.
026000     05 FILLER PIC X(15) VALUE 'day_in_week    '.
026100     05 FILLER PIC X(08) VALUE 'weekday '.
026200     05 FILLER PIC X(15) VALUE 'day_in_week    '.
026300     05 FILLER PIC X(08) VALUE 'weekdays'.
026400     05 FILLER PIC X(15) VALUE 'day_in_week    '.
026500     05 FILLER PIC X(08) VALUE 'date    '.
026600     05 FILLER PIC X(15) VALUE 'day_in_week    '.
026700     05 FILLER PIC X(08) VALUE 'dates   '.
026800     05 FILLER PIC X(15) VALUE 'day_in_week    '.
026900     05 FILLER PIC X(08) VALUE 'week    '.
027000     05 FILLER PIC X(15) VALUE 'week_in_quarter'.
027100     05 FILLER PIC X(08) VALUE 'weeks   '.
027200     05 FILLER PIC X(15) VALUE 'week_in_quarter'.
027300     05 FILLER PIC X(08) VALUE 'weekly  '.
027400     05 FILLER PIC X(15) VALUE 'week_in_quarter'.
027500     05 FILLER PIC X(08) VALUE 'wk      '.
027600     05 FILLER PIC X(15) VALUE 'week_in_quarter'.
027700     05 FILLER PIC X(08) VALUE 'wks     '.
027800     05 FILLER PIC X(15) VALUE 'week_in_quarter'.
027900     05 FILLER PIC X(08) VALUE 'month   '.
028000     05 FILLER PIC X(15) VALUE 'month          '.
028100     05 FILLER PIC X(08) VALUE 'months  '.
028200     05 FILLER PIC X(15) VALUE 'month          '.
028300     05 FILLER PIC X(08) VALUE 'monthly '.
028400     05 FILLER PIC X(15) VALUE 'month          '.
028500     05 FILLER PIC X(08) VALUE 'quarter '.
028600     05 FILLER PIC X(15) VALUE 'quarter        '.
028700     05 FILLER PIC X(08) VALUE 'quarters'.
028800     05 FILLER PIC X(15) VALUE 'quarter        '.
028900     05 FILLER PIC X(08) VALUE 'qtr     '.
029000     05 FILLER PIC X(15) VALUE 'quarter        '.
029100     05 FILLER PIC X(08) VALUE 'qtrs    '.
029200     05 FILLER PIC X(15) VALUE 'quarter        '.
029300     05 FILLER PIC X(08) VALUE 'year    '.
029400     05 FILLER PIC X(15) VALUE 'year           '.
029500     05 FILLER PIC X(08) VALUE 'years   '.
029600     05 FILLER PIC X(15) VALUE 'year           '.
029700     05 FILLER PIC X(08) VALUE 'yr      '.
029800     05 FILLER PIC X(15) VALUE 'year           '.
029900     05 FILLER PIC X(08) VALUE 'yrs     '.
030000     05 FILLER PIC X(15) VALUE 'year           '.
030100 01  WS-UNIT-ALIAS-TABLE REDEFINES WS-UNIT-ALIAS-VALUES.
030200     05 WS-UN-ALIAS-ENTRY OCCURS 28 TIMES
030300                           INDEXED BY WS-UN-IDX.
030400         10 WS-UN-ALIAS-TOKEN    PIC X(08).
030500         10 WS-UN-CANON-NAME     PIC X(15).
