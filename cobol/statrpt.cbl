000100*===============================================================*
000200*  STATRPT - DEMAND / AVERAGE-WAIT CONTROL-BREAK REPORT         *
000300*     READS THE CLEAN-REQUEST MASTER (ALREADY SORTED BY         *
000400*     CR-DATETIME) AND PRINTS HOUR-LEVEL DETAIL UNDER EACH       *
000500*     DAY, ROLLING UP DAY / WEEK / QUARTER / GRAND TOTALS.       *
000600*                                                                *
000700*  AUTHOR: R. OKONKWO, TUTORING CENTER DATA SERVICES            *
000800*  DATE-WRITTEN: 09/14/1987                                     *
000900*===============================================================*
001000*-----------------------------------------------------------------
001100*  CHANGE LOG
001200*  DATE     WHO  TKT#    DESCRIPTION
001300*  09/14/87 RKO  CR0104  ORIGINAL CODING, QUARTER/WEEK/DAY BREAK
001400*  02/03/88 RKO  CR0109  ADD HOUR DETAIL LINE UNDER EACH DAY
001500*  07/19/90 LMT  CR0122  WEIGHTED AVERAGE WAIT ON BREAK TOTALS,
001600*                        WAS A SIMPLE AVERAGE OF THE HOUR AVGS
001700*  04/11/92 DWS  CR0119  PAGE WIDTH WIDENED TO 132 FOR THE NEW
001800*                        LASER PRINTER FORMS
001900*  10/02/93 DWS  CR0141  GRAND TOTAL LINE ADDED, DIRECTOR WANTED
002000*                        A FILE-WIDE FIGURE ON THE LAST PAGE
002100*  08/04/98 GRV  Y2K01   DAY HEADING BUILT FROM THE FULL 4-DIGIT
002200*                        CR-DATETIME YEAR, REVIEWED AND CERTIFIED
002300*                        PER MEMO 98-114
002400*  06/30/99 GRV  Y2K02   CONFIRMED NO 2-DIGIT YEAR ARITHMETIC
002500*                        ANYWHERE IN THE BREAK LOGIC
002600*  09/09/03 NSF  CR0229  BLANK HOUR BUCKETS (NO TRAFFIC THAT
002700*                        HOUR) ARE NOW SKIPPED INSTEAD OF PRINTING
002800*                        A ZERO LINE
002850*  03/14/05 NSF  CR0241  BREAK-LEVEL RUNNING COUNTERS RECAST AS
002860*                        STANDALONE 77-LEVEL ITEMS, SHOP
002870*                        COMPLIANCE AUDIT FLAGGED THE 01-LEVELS
002900*-----------------------------------------------------------------
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    STATRPT.
003200 AUTHOR.        R. OKONKWO.
003300 INSTALLATION.  TUTORING CENTER DATA SERVICES.
003400 DATE-WRITTEN.  09/14/1987.
003500 DATE-COMPILED.
003600 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS STR-SW-DEBUG-ON.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CLEAN-REQUEST-FILE
004900         ASSIGN TO CLNREQ
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-STAT-CLNREQ.
005200
005300     SELECT SUMMARY-REPORT-FILE
005400         ASSIGN TO SUMRPT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-STAT-SUMRPT.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 COPY CLNREQ.
006100
006200*  DATE/HOUR PARTS OF CR-DATETIME, BROKEN OUT FOR THE HOUR
006300*  SUBSCRIPT AND THE DAY-HEADING LABEL.
006400 01  CLEAN-REQUEST-ALT REDEFINES CLEAN-REQUEST-RECORD.
006500     05  CRA-DATE-TEXT          PIC X(10).
006600     05  FILLER                 PIC X(01).
006700     05  CRA-HOUR               PIC 9(02).
006800     05  FILLER                 PIC X(61).
006900
007000 FD  SUMMARY-REPORT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 132 CHARACTERS
007300     RECORDING MODE IS F.
007400 01  SUMMARY-REPORT-RECORD      PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700*-----------------------------------------------------------------
007800*  FILE STATUS / SWITCHES / COUNTERS
007900*-----------------------------------------------------------------
008000 01  WS-STAT-CLNREQ            PIC X(02)      VALUE SPACE.
008100     88  WS-CLNREQ-OK                         VALUE '00'.
008200 01  WS-STAT-SUMRPT             PIC X(02)      VALUE SPACE.
008300     88  WS-SUMRPT-OK                          VALUE '00'.
008400 01  WS-EOF-SW                  PIC X(01)      VALUE 'N'.
008500     88  WS-AT-EOF                             VALUE 'Y'.
008600 01  WS-FIRST-REC-SW             PIC X(01)     VALUE 'Y'.
008700     88  WS-FIRST-REC                         VALUE 'Y'.
008800 01  WS-QTR-BREAK-SW              PIC X(01)    VALUE 'N'.
008900     88  WS-QTR-BREAK-DUE                      VALUE 'Y'.
009000 01  WS-WEEK-BREAK-SW               PIC X(01)  VALUE 'N'.
009100     88  WS-WEEK-BREAK-DUE                      VALUE 'Y'.
009200 01  WS-DAY-BREAK-SW                 PIC X(01) VALUE 'N'.
009300     88  WS-DAY-BREAK-DUE                       VALUE 'Y'.
009400
009500*-----------------------------------------------------------------
009600*  HOLD FIELDS -- THE PRIOR RECORD'S BREAK KEYS.
009700*-----------------------------------------------------------------
009800 01  WS-HOLD-QUARTER             PIC X(11)     VALUE SPACE.
009900 01  WS-HOLD-WEEK                 PIC 9(02)    VALUE ZERO.
010000 01  WS-HOLD-DATE                   PIC X(10)  VALUE SPACE.
010100
010200*-----------------------------------------------------------------
010300*  PER-HOUR BUCKET TABLE FOR THE CURRENT DAY (RESET EACH BREAK).
010400*-----------------------------------------------------------------
010500 01  WS-HOUR-TABLE.
010600     05  WS-HOUR-ENTRY OCCURS 24 TIMES
010700                        INDEXED BY WS-HR-IDX.
010800         10  WS-HOUR-COUNT       PIC 9(07) COMP.
010900         10  WS-HOUR-WAITSUM     PIC 9(09) COMP.
011000
011100*-----------------------------------------------------------------
011200*  RUNNING TOTALS, ONE SET PER BREAK LEVEL.
011300*-----------------------------------------------------------------
011400 77  WS-DAY-COUNT                PIC 9(07) COMP  VALUE ZERO.
011500 01  WS-DAY-WAITSUM                PIC 9(09) COMP VALUE ZERO.
011600 77  WS-WEEK-COUNT                   PIC 9(07) COMP VALUE ZERO.
011700 01  WS-WEEK-WAITSUM                   PIC 9(09) COMP VALUE ZERO.
011800 77  WS-QTR-COUNT                 PIC 9(07) COMP VALUE ZERO.
011900 01  WS-QTR-WAITSUM                 PIC 9(09) COMP VALUE ZERO.
012000 77  WS-GRAND-COUNT                   PIC 9(07) COMP VALUE ZERO.
012100 01  WS-GRAND-WAITSUM                   PIC 9(09) COMP VALUE ZERO.
012200 01  WS-CUR-AVG                          PIC 9(05)V99 COMP
012300                                         VALUE ZERO.
012400 01  WS-CUR-NUM-ED                               PIC Z9.
012500
012600*-----------------------------------------------------------------
012700*  PRINT LINES.
012800*-----------------------------------------------------------------
012900 01  WS-HEADING-QTR-LINE.
013000     05  FILLER                 PIC X(02)    VALUE SPACE.
013100     05  WH-Q-LIT                PIC X(09)   VALUE 'QUARTER: '.
013200     05  WH-Q-LABEL                PIC X(11).
013300     05  FILLER                      PIC X(110) VALUE SPACE.
013400
013500 01  WS-HEADING-WEEK-LINE.
013600     05  FILLER                 PIC X(04)    VALUE SPACE.
013700     05  WH-W-LIT                PIC X(06)   VALUE 'WEEK: '.
013800     05  WH-W-LABEL                PIC 99.
013900     05  FILLER                      PIC X(120) VALUE SPACE.
014000
014100 01  WS-HEADING-DAY-LINE.
014200     05  FILLER                 PIC X(04)    VALUE SPACE.
014300     05  WH-D-LIT                PIC X(05)   VALUE 'DAY: '.
014400     05  WH-D-LABEL                PIC X(10).
014500     05  FILLER                      PIC X(113) VALUE SPACE.
014600
014700 01  WS-DETAIL-LINE.
014800     05  FILLER                 PIC X(06)    VALUE SPACE.
014900     05  WD-INTERVAL             PIC X(16).
015000     05  FILLER                    PIC X(02) VALUE SPACE.
015100     05  WD-DEMAND                  PIC ZZZ,ZZ9.
015200     05  FILLER                        PIC X(04) VALUE SPACE.
015300     05  WD-AVGWAIT                      PIC ZZ,ZZ9.99.
015400     05  FILLER                       PIC X(88) VALUE SPACE.
015500 01  WS-DETAIL-LINE-RAW REDEFINES WS-DETAIL-LINE PIC X(132).
015600
015700 01  WS-TOTAL-LINE.
015800     05  FILLER                 PIC X(04)    VALUE SPACE.
015900     05  WT-LIT                  PIC X(16).
016000     05  FILLER                    PIC X(02) VALUE SPACE.
016100     05  WT-DEMAND                  PIC ZZZ,ZZ9.
016200     05  FILLER                        PIC X(04) VALUE SPACE.
016300     05  WT-AVGWAIT                      PIC ZZ,ZZ9.99.
016400     05  FILLER                       PIC X(90) VALUE SPACE.
016500 01  WS-TOTAL-LINE-RAW REDEFINES WS-TOTAL-LINE PIC X(132).
016600
016700 01  WS-BLANK-LINE                PIC X(132)   VALUE SPACE.
016800
016900 PROCEDURE DIVISION.
017000*-----------------------------------------------------------------
017100 0000-MAIN-START.
017200     PERFORM 1000-INIT-START THRU 1000-INIT-END.
017300     PERFORM 2000-READ-MASTER-START THRU 2000-READ-MASTER-END.
017400     PERFORM 2500-PROCESS-ONE-START THRU 2500-PROCESS-ONE-END
017500         UNTIL WS-AT-EOF.
017600     PERFORM 6000-FINAL-FLUSH-START THRU 6000-FINAL-FLUSH-END.
017700     PERFORM 9000-TERM-START THRU 9000-TERM-END.
017800 0000-MAIN-END.
017900     STOP RUN.
018000
018100 1000-INIT-START.
018200     INITIALIZE WS-HOUR-TABLE.
018300     OPEN INPUT CLEAN-REQUEST-FILE.
018400     IF NOT WS-CLNREQ-OK
018500         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
018600     END-IF.
018700     OPEN OUTPUT SUMMARY-REPORT-FILE.
018800     IF NOT WS-SUMRPT-OK
018900         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
019000     END-IF.
019100 1000-INIT-END.
019200     EXIT.
019300
019400 2000-READ-MASTER-START.
019500     READ CLEAN-REQUEST-FILE
019600         AT END SET WS-AT-EOF TO TRUE
019700     END-READ.
019800 2000-READ-MASTER-END.
019900     EXIT.
020000
020100*-----------------------------------------------------------------
020200*  ONE MASTER RECORD -- DECIDE WHICH BREAKS ARE DUE, FLUSH THE
020300*  GROUPS THAT CLOSED, PRINT ANY NEW HEADINGS, ACCUMULATE.
020400*-----------------------------------------------------------------
020500 2500-PROCESS-ONE-START.
020600     PERFORM 3000-TEST-BREAKS-START THRU 3000-TEST-BREAKS-END.
020700
020800     IF WS-DAY-BREAK-DUE AND NOT WS-FIRST-REC
020900         PERFORM 4100-FLUSH-DAY-START THRU 4100-FLUSH-DAY-END
021000     END-IF.
021100     IF WS-WEEK-BREAK-DUE AND NOT WS-FIRST-REC
021200         PERFORM 4200-FLUSH-WEEK-START THRU 4200-FLUSH-WEEK-END
021300     END-IF.
021400     IF WS-QTR-BREAK-DUE AND NOT WS-FIRST-REC
021500         PERFORM 4300-FLUSH-QTR-START THRU 4300-FLUSH-QTR-END
021600     END-IF.
021700
021800     IF WS-QTR-BREAK-DUE OR WS-FIRST-REC
021900         PERFORM 5100-PRINT-QTR-HDG-START
022000             THRU 5100-PRINT-QTR-HDG-END
022100     END-IF.
022200     IF WS-WEEK-BREAK-DUE OR WS-FIRST-REC
022300         PERFORM 5200-PRINT-WEEK-HDG-START
022400             THRU 5200-PRINT-WEEK-HDG-END
022500     END-IF.
022600     IF WS-DAY-BREAK-DUE OR WS-FIRST-REC
022700         PERFORM 5300-PRINT-DAY-HDG-START
022800             THRU 5300-PRINT-DAY-HDG-END
022900     END-IF.
023000
023100     MOVE CR-QUARTER TO WS-HOLD-QUARTER.
023200     MOVE CR-WEEK-IN-QUARTER TO WS-HOLD-WEEK.
023300     MOVE CRA-DATE-TEXT TO WS-HOLD-DATE.
023400     MOVE 'N' TO WS-FIRST-REC-SW.
023500
023600     COMPUTE WS-HR-IDX = CRA-HOUR + 1.
023700     ADD 1 TO WS-HOUR-COUNT(WS-HR-IDX).
023800     ADD CR-WAIT-TIME TO WS-HOUR-WAITSUM(WS-HR-IDX).
023900     ADD 1 TO WS-DAY-COUNT WS-WEEK-COUNT
024000              WS-QTR-COUNT WS-GRAND-COUNT.
024100     ADD CR-WAIT-TIME TO WS-DAY-WAITSUM WS-WEEK-WAITSUM
024200                         WS-QTR-WAITSUM WS-GRAND-WAITSUM.
024300
024400     PERFORM 2000-READ-MASTER-START THRU 2000-READ-MASTER-END.
024500 2500-PROCESS-ONE-END.
024600     EXIT.
024700
024800 3000-TEST-BREAKS-START.
024900     MOVE 'N' TO WS-QTR-BREAK-SW.
025000     MOVE 'N' TO WS-WEEK-BREAK-SW.
025100     MOVE 'N' TO WS-DAY-BREAK-SW.
025200     IF CR-QUARTER NOT = WS-HOLD-QUARTER
025300         MOVE 'Y' TO WS-QTR-BREAK-SW
025400         MOVE 'Y' TO WS-WEEK-BREAK-SW
025500         MOVE 'Y' TO WS-DAY-BREAK-SW
025600     ELSE
025700         IF CR-WEEK-IN-QUARTER NOT = WS-HOLD-WEEK
025800             MOVE 'Y' TO WS-WEEK-BREAK-SW
025900             MOVE 'Y' TO WS-DAY-BREAK-SW
026000         ELSE
026100             IF CRA-DATE-TEXT NOT = WS-HOLD-DATE
026200                 MOVE 'Y' TO WS-DAY-BREAK-SW
026300             END-IF
026400         END-IF
026500     END-IF.
026600 3000-TEST-BREAKS-END.
026700     EXIT.
026800
026900*-----------------------------------------------------------------
027000*  FLUSH PARAGRAPHS -- PRINT THE CLOSING GROUP'S HOUR DETAIL AND
027100*  TOTAL LINE, THEN RESET THAT LEVEL'S ACCUMULATORS.
027200*-----------------------------------------------------------------
027300 4100-FLUSH-DAY-START.
027400     PERFORM 4110-PRINT-HOUR-ONE-START
027500         THRU 4110-PRINT-HOUR-ONE-END
027600         VARYING WS-HR-IDX FROM 1 BY 1 UNTIL WS-HR-IDX > 24.
027700     MOVE SPACE TO WS-TOTAL-LINE-RAW.
027800     MOVE 'DAY TOTAL       ' TO WT-LIT.
027900     COMPUTE WS-CUR-AVG ROUNDED = WS-DAY-WAITSUM / WS-DAY-COUNT.
028000     MOVE WS-DAY-COUNT TO WT-DEMAND.
028100     MOVE WS-CUR-AVG TO WT-AVGWAIT.
028200     WRITE SUMMARY-REPORT-RECORD FROM WS-TOTAL-LINE.
028300     INITIALIZE WS-HOUR-TABLE.
028400     MOVE ZERO TO WS-DAY-COUNT WS-DAY-WAITSUM.
028500 4100-FLUSH-DAY-END.
028600     EXIT.
028700
028800 4110-PRINT-HOUR-ONE-START.
028900     IF WS-HOUR-COUNT(WS-HR-IDX) > 0
029000         MOVE SPACE TO WS-DETAIL-LINE-RAW
029100         COMPUTE WS-CUR-NUM-ED = WS-HR-IDX - 1
029200         MOVE WS-CUR-NUM-ED TO WD-INTERVAL(1:2)
029300         MOVE WS-HOUR-COUNT(WS-HR-IDX) TO WD-DEMAND
029400         COMPUTE WS-CUR-AVG ROUNDED =
029500             WS-HOUR-WAITSUM(WS-HR-IDX) / WS-HOUR-COUNT(WS-HR-IDX)
029600         MOVE WS-CUR-AVG TO WD-AVGWAIT
029700         WRITE SUMMARY-REPORT-RECORD FROM WS-DETAIL-LINE
029800     END-IF.
029900 4110-PRINT-HOUR-ONE-END.
030000     EXIT.
030100
030200 4200-FLUSH-WEEK-START.
030300     MOVE SPACE TO WS-TOTAL-LINE-RAW.
030400     MOVE 'WEEK TOTAL      ' TO WT-LIT.
030500     COMPUTE WS-CUR-AVG ROUNDED = WS-WEEK-WAITSUM / WS-WEEK-COUNT.
030600     MOVE WS-WEEK-COUNT TO WT-DEMAND.
030700     MOVE WS-CUR-AVG TO WT-AVGWAIT.
030800     WRITE SUMMARY-REPORT-RECORD FROM WS-TOTAL-LINE.
030900     MOVE ZERO TO WS-WEEK-COUNT WS-WEEK-WAITSUM.
031000 4200-FLUSH-WEEK-END.
031100     EXIT.
031200
031300 4300-FLUSH-QTR-START.
031400     MOVE SPACE TO WS-TOTAL-LINE-RAW.
031500     MOVE 'QUARTER TOTAL   ' TO WT-LIT.
031600     COMPUTE WS-CUR-AVG ROUNDED = WS-QTR-WAITSUM / WS-QTR-COUNT.
031700     MOVE WS-QTR-COUNT TO WT-DEMAND.
031800     MOVE WS-CUR-AVG TO WT-AVGWAIT.
031900     WRITE SUMMARY-REPORT-RECORD FROM WS-TOTAL-LINE.
032000     MOVE ZERO TO WS-QTR-COUNT WS-QTR-WAITSUM.
032100 4300-FLUSH-QTR-END.
032200     EXIT.
032300
032400*-----------------------------------------------------------------
032500*  HEADING PARAGRAPHS.
032600*-----------------------------------------------------------------
032700 5100-PRINT-QTR-HDG-START.
032800     MOVE SPACE TO WS-HEADING-QTR-LINE.
032900     MOVE 'QUARTER: ' TO WH-Q-LIT.
033000     MOVE CR-QUARTER TO WH-Q-LABEL.
033100     WRITE SUMMARY-REPORT-RECORD FROM WS-BLANK-LINE.
033200     WRITE SUMMARY-REPORT-RECORD FROM WS-HEADING-QTR-LINE.
033300 5100-PRINT-QTR-HDG-END.
033400     EXIT.
033500
033600 5200-PRINT-WEEK-HDG-START.
033700     MOVE SPACE TO WS-HEADING-WEEK-LINE.
033800     MOVE 'WEEK: ' TO WH-W-LIT.
033900     MOVE CR-WEEK-IN-QUARTER TO WH-W-LABEL.
034000     WRITE SUMMARY-REPORT-RECORD FROM WS-HEADING-WEEK-LINE.
034100 5200-PRINT-WEEK-HDG-END.
034200     EXIT.
034300
034400 5300-PRINT-DAY-HDG-START.
034500     MOVE SPACE TO WS-HEADING-DAY-LINE.
034600     MOVE 'DAY: ' TO WH-D-LIT.
034700     MOVE CRA-DATE-TEXT TO WH-D-LABEL.
034800     WRITE SUMMARY-REPORT-RECORD FROM WS-HEADING-DAY-LINE.
034900 5300-PRINT-DAY-HDG-END.
035000     EXIT.
035100
035200*-----------------------------------------------------------------
035300*  END OF FILE -- FLUSH WHATEVER GROUP WAS STILL OPEN, THEN THE
035400*  GRAND TOTAL.
035500*-----------------------------------------------------------------
035600 6000-FINAL-FLUSH-START.
035700     IF NOT WS-FIRST-REC
035800         PERFORM 4100-FLUSH-DAY-START THRU 4100-FLUSH-DAY-END
035900         PERFORM 4200-FLUSH-WEEK-START THRU 4200-FLUSH-WEEK-END
036000         PERFORM 4300-FLUSH-QTR-START THRU 4300-FLUSH-QTR-END
036100     END-IF.
036200     MOVE SPACE TO WS-TOTAL-LINE-RAW.
036300     MOVE 'TOTAL REQUESTS  ' TO WT-LIT.
036400     IF WS-GRAND-COUNT > 0
036500         COMPUTE WS-CUR-AVG ROUNDED =
036600             WS-GRAND-WAITSUM / WS-GRAND-COUNT
036700     ELSE
036800         MOVE ZERO TO WS-CUR-AVG
036900     END-IF.
037000     MOVE WS-GRAND-COUNT TO WT-DEMAND.
037100     MOVE WS-CUR-AVG TO WT-AVGWAIT.
037200     WRITE SUMMARY-REPORT-RECORD FROM WS-BLANK-LINE.
037300     WRITE SUMMARY-REPORT-RECORD FROM WS-TOTAL-LINE.
037400 6000-FINAL-FLUSH-END.
037500     EXIT.
037600
037700 9000-TERM-START.
037800     CLOSE CLEAN-REQUEST-FILE.
037900     CLOSE SUMMARY-REPORT-FILE.
038000     DISPLAY 'STATRPT - REQUESTS REPORTED : ' WS-GRAND-COUNT.
038100 9000-TERM-END.
038200     EXIT.
038300
038400 9900-ABEND-START.
038500     DISPLAY 'STATRPT - FILE OPEN ERROR, ABENDING'.
038600     STOP RUN.
038700 9900-ABEND-END.
038800     EXIT.
