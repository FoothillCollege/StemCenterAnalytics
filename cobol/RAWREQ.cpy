000100*--------------------------------------------------------------*
000200* RAWREQ   - RAW TUTOR REQUEST RECORD (UNCLEANED SIGN-IN FEED)  *
000300*   ONE RECORD PER TUTOR REQUEST AS PULLED OFF THE CENTER'S     *
000400*   SIGN-IN SHEET.  DATE/TIME ARE STILL TEXT AND THE COURSE     *
000500*   NAME/SECTION HAVE NOT BEEN SCRUBBED.  SEE CRSPARSE FOR THE  *
000600*   NORMALIZATION RULES APPLIED TO RAW-COURSE-NAME/RAW-SECTION. *
000700*--------------------------------------------------------------*
000800 FD  RAW-REQUEST-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 56 CHARACTERS
001100     RECORDING MODE IS F.
001200 01  RAW-REQUEST-RECORD.
001300     05 RAW-DATE             PIC X(10).
001400     05 FILLER               PIC X(01).
001500     05 RAW-REQ-TIME         PIC X(08).
001600     05 FILLER               PIC X(01).
001700     05 RAW-SVC-TIME         PIC X(08).
001800     05 FILLER               PIC X(01).
001900     05 RAW-COURSE-NAME      PIC X(20).
002000     05 FILLER               PIC X(01).
002100     05 RAW-SECTION          PIC X(05).
002200     05 FILLER               PIC X(01).
