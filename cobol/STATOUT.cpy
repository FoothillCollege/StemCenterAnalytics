000100*--------------------------------------------------------------*
000200* STATOUT  - AGGREGATED DEMAND / AVERAGE-WAIT RECORD            *
000300*   ONE RECORD PER NON-EMPTY BUCKET OF THE REQUESTED INTERVAL   *
000400*   TYPE (HOUR, DAY-IN-WEEK, WEEK-IN-QUARTER, MONTH, QUARTER,   *
000500*   YEAR).  WRITTEN BY STATCALC IN THE CANONICAL BUCKET ORDER   *
000600*   FOR THE INTERVAL TYPE REQUESTED ON THE CONTROL CARD.        *
000700*--------------------------------------------------------------*
000800 FD  STATS-OUT-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 32 CHARACTERS
001100     RECORDING MODE IS F.
001200 01  STATS-RECORD.
001300     05 ST-INTERVAL           PIC X(16).
001400     05 ST-DEMAND             PIC 9(07).
001500     05 ST-AVG-WAIT           PIC 9(05)V99.
001600     05 FILLER                PIC X(02).
