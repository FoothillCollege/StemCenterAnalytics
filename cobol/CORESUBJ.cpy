000100*--------------------------------------------------------------*
000200* CORESUBJ - CORE-SUBJECT GROUPING ORDER TABLE                  *
000300*   USED BY CRSEXTR TO GROUP THE COURSE CATALOG UNDER THE SIX   *
000400*   CORE SUBJECTS THE CENTER STAFFS YEAR-ROUND, IN THE FIXED     *
000500*   ORDER THE DIRECTOR'S OFFICE PUBLISHES THEM, WITH EVERY OTHER *
000600*   SUBJECT FALLING INTO THE TRAILING "OTHER" GROUP.  LOADED AT  *
000700*   COMPILE TIME VIA THE FILLER/REDEFINES TECHNIQUE.             *
000800*--------------------------------------------------------------*
000900 01  WS-CORE-SUBJECT-VALUES.
001000     05 FILLER PIC X(24) VALUE 'Mathematics             '.
001100     05 FILLER PIC X(24) VALUE 'Physics                 '.
001200     05 FILLER PIC X(24) VALUE 'Biology                 '.
001300     05 FILLER PIC X(24) VALUE 'Chemistry               '.
001400     05 FILLER PIC X(24) VALUE 'Engineering             '.
001500     05 FILLER PIC X(24) VALUE 'Computer Science        '.
001600 01  WS-CORE-SUBJECT-TABLE REDEFINES WS-CORE-SUBJECT-VALUES.
001700     05 WS-CORE-SUBJ-ENTRY OCCURS 06 TIMES
001800                            INDEXED BY WS-CORE-IDX.
001900         10 WS-CORE-SUBJ-NAME    PIC X(24).
