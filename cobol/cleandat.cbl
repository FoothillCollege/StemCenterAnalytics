000100*===============================================================*
000200*  CLEANDAT - NIGHTLY TUTOR-REQUEST CLEANING / STANDARDIZATION  *
000300*     LOAD QUARTER-DATE REFERENCE TABLE                         *
000400*     READ RAW SIGN-IN FEED, MATCH QUARTER, DERIVE WEEK/DAY,    *
000500*     WAIT TIME; NORMALIZE COURSE NAME VIA CRSPARSE             *
000600*     SORT WORKING TABLE ON TIMESTAMP, DROP DUPLICATES          *
000700*     WRITE CANONICAL CLEAN-REQUEST MASTER                      *
000800*                                                                *
000900*  AUTHOR: R. OKONKWO, TUTORING CENTER DATA SERVICES            *
001000*  DATE-WRITTEN: 03/11/1987                                     *
001100*===============================================================*
001200*-----------------------------------------------------------------
001300*  CHANGE LOG
001400*  DATE     WHO  TKT#    DESCRIPTION
001500*  03/11/87 RKO  INIT    ORIGINAL CODING, FALL 1987 PILOT RUN
001600*  09/02/87 RKO  CR0014  ADD DEDUP ON REQUEST TIMESTAMP
001700*  02/19/88 RKO  CR0031  QUARTER TABLE NOW LOADED FROM FILE,
001800*                        WAS HARD-CODED FOR FALL/WINTER ONLY
001900*  11/07/88 LMT  CR0052  FIX WEEK-IN-QUARTER OFF BY ONE ON
002000*                        QUARTERS STARTING ON A SUNDAY
002100*  05/22/89 LMT  CR0061  CALL OUT TO CRSPARSE FOR COURSE SPLIT,
002200*                        WAS INLINE AND UNMAINTAINABLE
002300*  01/08/90 RKO  CR0077  REJECT COUNT SEPARATE FROM DUP COUNT
002400*                        ON THE CLOSING DISPLAY LINE
002500*  07/30/91 DWS  CR0102  SUPPORT SUMMER QUARTER (6 WEEKS)
002600*  04/11/92 DWS  CR0118  WAIT TIME NEGATIVE ON MIDNIGHT-
002700*                        CROSSING RECORDS -- NOW REJECTED
002800*  10/02/93 DWS  CR0140  RAISE RAW WORK TABLE TO 4000 ROWS,
002900*                        CENTER OUTGREW THE 2500-ROW LIMIT
003000*  06/14/94 PAH  CR0155  SORT KEY WAS SECTION BEFORE
003100*                        DATETIME -- MASTER MUST BE TIME ORDER
003200*  03/03/95 PAH  CR0171  DISPLAY READ/ACCEPT/REJECT/DUP
003300*                        COUNTS AT JOB END PER DIRECTOR
003400*  11/19/96 PAH  CR0190  MINOR - ALIGN DISPLAY SPACING
003500*  08/04/98 GRV  Y2K01   YEAR FIELDS ARE 4-DIGIT TEXT IN
003600*                        RAW-DATE/QD-START-DATE/QD-END-DATE,
003700*                        NO CENTURY WINDOW LOGIC -- CERTIFIED
003800*                        Y2K COMPLIANT PER MEMO 98-114
003900*  01/21/99 GRV  Y2K02   CR-QUARTER CARRIES FULL 4-DIGIT
004000*                        YEAR, NO CHANGE REQUIRED
004100*  09/18/00 GRV  CR0205  RAISE QUARTER-DATES-TABLE TO 60 ROWS
004200*  02/27/02 NSF  CR0219  DEDUP KEEPS FIRST-READ RECORD ON A
004300*                        TIE, WAS KEEPING LAST AFTER SORT
004400*  10/15/04 NSF  CR0233  DISPLAY READ COUNT EVEN WHEN ZERO
004500*                        RECORDS ACCEPTED
004550*  03/14/05 NSF  CR0241  RUN COUNTERS RECAST AS STANDALONE
004560*                        77-LEVEL ITEMS, SHOP COMPLIANCE AUDIT
004570*                        FLAGGED THE 01-LEVELS
004600*-----------------------------------------------------------------
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    CLEANDAT.
004900 AUTHOR.        R. OKONKWO.
005000 INSTALLATION.  TUTORING CENTER DATA SERVICES.
005100 DATE-WRITTEN.  03/11/1987.
005200 DATE-COMPILED.
005300 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 IS CLN-SW-DEBUG-ON.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT RAW-REQUEST-FILE
006600         ASSIGN TO RAWREQ
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS WS-STAT-RAWREQ.
007000
007100     SELECT QUARTER-DATES-FILE
007200         ASSIGN TO QTRDAT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-STAT-QTRDAT.
007600
007700     SELECT CLEAN-REQUEST-FILE
007800         ASSIGN TO CLNREQ
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-STAT-CLNREQ.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500*  RAW SIGN-IN FEED, ONE ROW PER TUTOR REQUEST, UNSCRUBBED.
008600 COPY RAWREQ.
008700
008800*  ALTERNATE VIEW OF THE RAW RECORD, DATE BROKEN OUT NUMERIC
008900*  SO THE QUARTER-MATCH AND WEEK/DAY CODE BELOW DO NOT NEED
009000*  REPEATED REFERENCE MODIFICATION.
009100 01  RAW-REQUEST-ALT REDEFINES RAW-REQUEST-RECORD.
009200     05  ALT-DATE-YYYY        PIC 9(04).
009300     05  FILLER               PIC X(01).
009400     05  ALT-DATE-MM          PIC 9(02).
009500     05  FILLER               PIC X(01).
009600     05  ALT-DATE-DD          PIC 9(02).
009700     05  FILLER               PIC X(46).
009800
009900*  QUARTER DATE-RANGE REFERENCE, LOADED WHOLE BEFORE MAIN PASS.
010000 COPY QTRDAT.
010100
010200*  OUTPUT MASTER -- CANONICAL, SORTED, DEDUPED TUTOR REQUESTS.
010300 COPY CLNREQ.
010400
010500 WORKING-STORAGE SECTION.
010600*-----------------------------------------------------------------
010700*  FILE STATUS BYTES
010800*-----------------------------------------------------------------
010900 01  WS-STAT-RAWREQ          PIC X(02)       VALUE SPACE.
011000     88  WS-RAWREQ-OK                        VALUE '00'.
011100     88  WS-RAWREQ-EOF                       VALUE '10'.
011200 01  WS-STAT-QTRDAT          PIC X(02)       VALUE SPACE.
011300     88  WS-QTRDAT-OK                        VALUE '00'.
011400     88  WS-QTRDAT-EOF                       VALUE '10'.
011500 01  WS-STAT-CLNREQ          PIC X(02)       VALUE SPACE.
011600     88  WS-CLNREQ-OK                        VALUE '00'.
011700
011800*-----------------------------------------------------------------
011900*  QUARTER-DATES WORKING TABLE -- LOADED ONCE, READ MANY TIMES
012000*-----------------------------------------------------------------
012100 01  WS-QTR-COUNT            PIC 9(03) COMP  VALUE ZERO.
012200 01  WS-QTR-TABLE.
012300     05  WS-QTR-ROW OCCURS 60 TIMES
012400                     INDEXED BY WS-QTR-IDX.
012500         10  WS-QTR-NAME         PIC X(11).
012600         10  WS-QTR-START        PIC X(10).
012700         10  WS-QTR-START-NUM REDEFINES WS-QTR-START.
012800             15  WS-QTR-START-YYYY PIC 9(04).
012900             15  FILLER            PIC X(01).
013000             15  WS-QTR-START-MM   PIC 9(02).
013100             15  FILLER            PIC X(01).
013200             15  WS-QTR-START-DD   PIC 9(02).
013300         10  WS-QTR-END          PIC X(10).
013400         10  WS-QTR-END-NUM REDEFINES WS-QTR-END.
013500             15  WS-QTR-END-YYYY   PIC 9(04).
013600             15  FILLER            PIC X(01).
013700             15  WS-QTR-END-MM     PIC 9(02).
013800             15  FILLER            PIC X(01).
013900             15  WS-QTR-END-DD     PIC 9(02).
014000         10  WS-QTR-START-YMD    PIC 9(08) COMP.
014100         10  WS-QTR-END-YMD      PIC 9(08) COMP.
014200
014300*-----------------------------------------------------------------
014400*  RAW-RECORD WORKING FIELDS -- DATE/TIME BROKEN OUT, ARITHMETIC
014500*-----------------------------------------------------------------
014600 01  WS-REQ-YYYY              PIC 9(04).
014700 01  WS-REQ-MM                PIC 9(02).
014800 01  WS-REQ-DD                PIC 9(02).
014900 01  WS-REQ-YMD                PIC 9(08) COMP.
015000 01  WS-REQ-HH                PIC 9(02).
015100 01  WS-REQ-MI                PIC 9(02).
015200 01  WS-REQ-SS                PIC 9(02).
015300 01  WS-SVC-HH                PIC 9(02).
015400 01  WS-SVC-MI                PIC 9(02).
015500 01  WS-SVC-SS                PIC 9(02).
015600
015700*-----------------------------------------------------------------
015800*  DATE-ARITHMETIC WORK AREA -- ABSOLUTE DAY NUMBER CALC.
015900*  (NO INTRINSIC FUNCTIONS -- SHOP STANDARD IS HAND ARITHMETIC)
016000*-----------------------------------------------------------------
016100 01  WS-DATE-CALC.
016200     05  WS-DC-ERA             PIC S9(09) COMP.
016300     05  WS-DC-YOE             PIC 9(09) COMP.
016400     05  WS-DC-MP              PIC 9(09) COMP.
016500     05  WS-DC-DOY             PIC 9(09) COMP.
016600     05  WS-DC-Y               PIC S9(09) COMP.
016700     05  WS-DC-M               PIC 9(09) COMP.
016800     05  WS-DC-D               PIC 9(09) COMP.
016900     05  WS-DC-ABSDAY          PIC S9(09) COMP.
017000 01  WS-REQ-ABSDAY             PIC S9(09) COMP.
017100 01  WS-QTR-START-ABSDAY       PIC S9(09) COMP.
017200 01  WS-MONDAY-ABSDAY          PIC S9(09) COMP.
017300 01  WS-DAYS-SINCE-MONDAY      PIC S9(09) COMP.
017400 01  WS-WEEKDAY-IDX            PIC S9(09) COMP.
017500 01  WS-WEEK-IN-QTR            PIC S9(09) COMP.
017600 01  WS-DIV-WORK               PIC S9(09) COMP.
017700
017800*-----------------------------------------------------------------
017900*  WAIT-TIME WORK AREA
018000*-----------------------------------------------------------------
018100 01  WS-REQ-SECS-OF-DAY        PIC S9(07) COMP.
018200 01  WS-SVC-SECS-OF-DAY        PIC S9(07) COMP.
018300 01  WS-WAIT-SECS              PIC S9(07) COMP.
018400
018500*-----------------------------------------------------------------
018600*  COURSE-NORMALIZATION PASS-THROUGH TO CRSPARSE
018700*-----------------------------------------------------------------
018800 01  WS-CRS-IN-NAME            PIC X(20).
018900 01  WS-CRS-IN-SECTION         PIC X(05).
019000 01  WS-CRS-OUT-SUBJECT        PIC X(24).
019100 01  WS-CRS-OUT-NUMBER         PIC X(05).
019200 01  WS-CRS-OUT-SECTION        PIC X(05).
019300 01  WS-CRS-OUT-VALID          PIC X(01).
019400     88  WS-CRS-RECOGNIZED              VALUE 'Y'.
019500     88  WS-CRS-UNRECOGNIZED            VALUE 'N'.
019600
019700*-----------------------------------------------------------------
019800*  ACCEPTED-REQUEST WORKING TABLE -- SORTED, DEDUPED HERE,
019900*  THEN WRITTEN TO THE CLEAN-REQUEST MASTER FILE.
020000*-----------------------------------------------------------------
020100 01  WS-ACC-COUNT              PIC 9(05) COMP  VALUE ZERO.
020200 01  WS-ACC-TABLE.
020300     05  WS-ACC-ROW OCCURS 4000 TIMES
020400                     INDEXED BY WS-ACC-IDX.
020500         10  WS-ACC-DATETIME      PIC X(19).
020600         10  WS-ACC-WAIT-TIME     PIC 9(05).
020700         10  WS-ACC-SUBJECT       PIC X(24).
020800         10  WS-ACC-NUMBER        PIC X(05).
020900         10  WS-ACC-SECTION       PIC X(05).
021000         10  WS-ACC-QUARTER       PIC X(11).
021100         10  WS-ACC-WEEK          PIC 9(02).
021200         10  WS-ACC-DAY           PIC 9(01).
021300         10  WS-ACC-SEQ           PIC 9(05) COMP.
021400
021500*-----------------------------------------------------------------
021600*  RUN COUNTERS, DISPLAYED AT JOB END
021700*-----------------------------------------------------------------
021800 77  WS-CNT-READ               PIC 9(07) COMP  VALUE ZERO.
021900 77  WS-CNT-ACCEPTED           PIC 9(07) COMP  VALUE ZERO.
022000 77  WS-CNT-REJECTED           PIC 9(07) COMP  VALUE ZERO.
022100 77  WS-CNT-DUPS               PIC 9(07) COMP  VALUE ZERO.
022200 01  WS-CNT-READ-D             PIC ZZZZZZ9.
022300 01  WS-CNT-ACC-D              PIC ZZZZZZ9.
022400 01  WS-CNT-REJ-D              PIC ZZZZZZ9.
022500 01  WS-CNT-DUP-D              PIC ZZZZZZ9.
022600
022700*-----------------------------------------------------------------
022800*  MISCELLANEOUS
022900*-----------------------------------------------------------------
023000 01  WS-HOLD-DATETIME          PIC X(19)       VALUE SPACE.
023100 01  WS-EOF-SW                 PIC X(01)       VALUE 'N'.
023200     88  WS-AT-EOF                            VALUE 'Y'.
023300
023400 PROCEDURE DIVISION.
023500*-----------------------------------------------------------------
023600 0000-MAIN-START.
023700     PERFORM 1000-INIT-START THRU 1000-INIT-END.
023800     PERFORM 2000-LOAD-QTRDAT-START THRU 2000-LOAD-QTRDAT-END.
023900     PERFORM 3000-READ-RAW-START THRU 3000-READ-RAW-END.
024000     PERFORM 3500-PROCESS-ONE-START THRU 3500-PROCESS-ONE-END
024100         UNTIL WS-AT-EOF.
024200     PERFORM 5000-SORT-DEDUP-START THRU 5000-SORT-DEDUP-END.
024300     PERFORM 6000-WRITE-MASTER-START THRU 6000-WRITE-MASTER-END.
024400     PERFORM 9000-TERM-START THRU 9000-TERM-END.
024500 0000-MAIN-END.
024600     STOP RUN.
024700
024800 1000-INIT-START.
024900     OPEN INPUT RAW-REQUEST-FILE.
025000     IF NOT WS-RAWREQ-OK
025100         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
025200     END-IF.
025300     OPEN INPUT QUARTER-DATES-FILE.
025400     IF NOT WS-QTRDAT-OK
025500         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
025600     END-IF.
025700 1000-INIT-END.
025800     EXIT.
025900
026000*-----------------------------------------------------------------
026100*  STEP 1 OF CLEANDAT -- LOAD THE QUARTER-DATES REFERENCE TABLE.
026200*-----------------------------------------------------------------
026300 2000-LOAD-QTRDAT-START.
026400     READ QUARTER-DATES-FILE
026500         AT END SET WS-QTRDAT-EOF TO TRUE
026600     END-READ.
026700     PERFORM 2010-LOAD-ONE-QTR-START THRU 2010-LOAD-ONE-QTR-END
026800         UNTIL WS-QTRDAT-EOF.
026900     CLOSE QUARTER-DATES-FILE.
027000 2000-LOAD-QTRDAT-END.
027100     EXIT.
027200
027300 2010-LOAD-ONE-QTR-START.
027400     ADD 1 TO WS-QTR-COUNT.
027500     MOVE QD-NAME       TO WS-QTR-NAME(WS-QTR-COUNT).
027600     MOVE QD-START-DATE TO WS-QTR-START(WS-QTR-COUNT).
027700     MOVE QD-END-DATE   TO WS-QTR-END(WS-QTR-COUNT).
027800     COMPUTE WS-QTR-START-YMD(WS-QTR-COUNT) =
027900         (WS-QTR-START-YYYY(WS-QTR-COUNT) * 10000)
028000         + (WS-QTR-START-MM(WS-QTR-COUNT) * 100)
028100         + WS-QTR-START-DD(WS-QTR-COUNT).
028200     COMPUTE WS-QTR-END-YMD(WS-QTR-COUNT) =
028300         (WS-QTR-END-YYYY(WS-QTR-COUNT) * 10000)
028400         + (WS-QTR-END-MM(WS-QTR-COUNT) * 100)
028500         + WS-QTR-END-DD(WS-QTR-COUNT).
028600     READ QUARTER-DATES-FILE
028700         AT END SET WS-QTRDAT-EOF TO TRUE
028800     END-READ.
028900 2010-LOAD-ONE-QTR-END.
029000     EXIT.
029100
029200*-----------------------------------------------------------------
029300*  STEP 2 OF CLEANDAT -- READ THE RAW FEED, ONE RECORD AT A TIME.
029400*-----------------------------------------------------------------
029500 3000-READ-RAW-START.
029600     READ RAW-REQUEST-FILE
029700         AT END SET WS-AT-EOF TO TRUE
029800     END-READ.
029900     IF NOT WS-AT-EOF
030000         ADD 1 TO WS-CNT-READ
030100     END-IF.
030200 3000-READ-RAW-END.
030300     EXIT.
030400
030500 3500-PROCESS-ONE-START.
030600     PERFORM 4000-CLEAN-RECORD-START THRU 4000-CLEAN-RECORD-END.
030700     PERFORM 3000-READ-RAW-START THRU 3000-READ-RAW-END.
030800 3500-PROCESS-ONE-END.
030900     EXIT.
031000
031100*-----------------------------------------------------------------
031200*  STEP 2 (A-E) -- CLEAN ONE RECORD; REJECTS FALL THROUGH
031300*  WITHOUT BEING ADDED TO THE WORKING TABLE.
031400*-----------------------------------------------------------------
031500 4000-CLEAN-RECORD-START.
031600     MOVE ALT-DATE-YYYY TO WS-REQ-YYYY.
031700     MOVE ALT-DATE-MM   TO WS-REQ-MM.
031800     MOVE ALT-DATE-DD   TO WS-REQ-DD.
031900     COMPUTE WS-REQ-YMD =
032000         (WS-REQ-YYYY * 10000) + (WS-REQ-MM * 100) + WS-REQ-DD.
032100
032200     PERFORM 4010-FIND-QUARTER.
032300     IF WS-QTR-IDX > WS-QTR-COUNT
032400         ADD 1 TO WS-CNT-REJECTED
032500         GO TO 4000-CLEAN-RECORD-END
032600     END-IF.
032700
032800     PERFORM 4040-CALC-WAIT.
032900     IF WS-WAIT-SECS < 0
033000         ADD 1 TO WS-CNT-REJECTED
033100         GO TO 4000-CLEAN-RECORD-END
033200     END-IF.
033300
033400     PERFORM 4020-CALC-WEEK.
033500     PERFORM 4030-CALC-DAY.
033600
033700     MOVE RAW-COURSE-NAME TO WS-CRS-IN-NAME.
033800     MOVE RAW-SECTION     TO WS-CRS-IN-SECTION.
033900     CALL 'CRSPARSE' USING BY REFERENCE WS-CRS-IN-NAME
034000                            WS-CRS-IN-SECTION
034100                            WS-CRS-OUT-SUBJECT
034200                            WS-CRS-OUT-NUMBER
034300                            WS-CRS-OUT-SECTION
034400                            WS-CRS-OUT-VALID.
034500     IF WS-CRS-UNRECOGNIZED
034600         ADD 1 TO WS-CNT-REJECTED
034700         GO TO 4000-CLEAN-RECORD-END
034800     END-IF.
034900
035000     ADD 1 TO WS-ACC-COUNT.
035100     STRING WS-REQ-YYYY  '-' WS-REQ-MM  '-' WS-REQ-DD
035200            ' '          RAW-REQ-TIME(1:8)
035300         DELIMITED BY SIZE INTO WS-ACC-DATETIME(WS-ACC-COUNT)
035400     END-STRING.
035500     MOVE WS-WAIT-SECS       TO WS-ACC-WAIT-TIME(WS-ACC-COUNT).
035600     MOVE WS-CRS-OUT-SUBJECT      TO WS-ACC-SUBJECT(WS-ACC-COUNT).
035700     MOVE WS-CRS-OUT-NUMBER       TO WS-ACC-NUMBER(WS-ACC-COUNT).
035800     MOVE WS-CRS-OUT-SECTION      TO WS-ACC-SECTION(WS-ACC-COUNT).
035900     MOVE WS-QTR-NAME(WS-QTR-IDX) TO WS-ACC-QUARTER(WS-ACC-COUNT).
036000     MOVE WS-WEEK-IN-QTR          TO WS-ACC-WEEK(WS-ACC-COUNT).
036100     MOVE WS-WEEKDAY-IDX          TO WS-ACC-DAY(WS-ACC-COUNT).
036200     MOVE WS-ACC-COUNT            TO WS-ACC-SEQ(WS-ACC-COUNT).
036300     ADD 1 TO WS-CNT-ACCEPTED.
036400 4000-CLEAN-RECORD-END.
036500     EXIT.
036600
036700*-----------------------------------------------------------------
036800*  QUARTER MATCH -- FIRST ROW WHOSE RANGE COVERS THE DATE.
036900*-----------------------------------------------------------------
037000 4010-FIND-QUARTER.
037100     SET WS-QTR-IDX TO 1.
037200     SEARCH WS-QTR-ROW
037300         AT END SET WS-QTR-IDX TO WS-QTR-COUNT + 1
037400         WHEN WS-REQ-YMD >= WS-QTR-START-YMD(WS-QTR-IDX)
037500          AND WS-REQ-YMD <= WS-QTR-END-YMD(WS-QTR-IDX)
037600             CONTINUE
037700     END-SEARCH.
037800
037900*-----------------------------------------------------------------
038000*  WEEK-IN-QUARTER -- WEEK 1 STARTS THE MONDAY OF THE WEEK
038100*  THAT CONTAINS THE QUARTER'S START DATE; WEEK-IN-QUARTER =
038200*  FLOOR(DAYS SINCE THAT MONDAY / 7) + 1.  ABSOLUTE-DAY
038300*  ARITHMETIC BELOW IS THE SHOP STANDARD (NO FUNCTIONS).
038400*-----------------------------------------------------------------
038500 4020-CALC-WEEK.
038600     MOVE WS-REQ-YYYY            TO WS-DC-Y.
038700     MOVE WS-REQ-MM               TO WS-DC-M.
038800     MOVE WS-REQ-DD                TO WS-DC-D.
038900     PERFORM 4025-ABSDAY-FROM-YMD.
039000     MOVE WS-DC-ABSDAY             TO WS-REQ-ABSDAY.
039100
039200     MOVE WS-QTR-START-YYYY(WS-QTR-IDX) TO WS-DC-Y.
039300     MOVE WS-QTR-START-MM(WS-QTR-IDX)    TO WS-DC-M.
039400     MOVE WS-QTR-START-DD(WS-QTR-IDX)     TO WS-DC-D.
039500     PERFORM 4025-ABSDAY-FROM-YMD.
039600     MOVE WS-DC-ABSDAY                     TO WS-QTR-START-ABSDAY.
039700
039800*    DAY-OF-WEEK OF THE QUARTER START, 0=MON..6=SUN, TO BACK
039900*    INTO THE MONDAY ON OR BEFORE IT.  MOD DONE BY HAND:
040000*    A MOD 7 = A - ((A / 7) * 7) -- INTEGER DIVISION TRUNCATES.
040100     COMPUTE WS-DIV-WORK = (WS-QTR-START-ABSDAY + 3) / 7.
040200     COMPUTE WS-WEEKDAY-IDX =
040300         (WS-QTR-START-ABSDAY + 3) - (WS-DIV-WORK * 7).
040400     COMPUTE WS-MONDAY-ABSDAY =
040500         WS-QTR-START-ABSDAY - WS-WEEKDAY-IDX.
040600
040700     COMPUTE WS-DAYS-SINCE-MONDAY =
040800         WS-REQ-ABSDAY - WS-MONDAY-ABSDAY.
040900     COMPUTE WS-WEEK-IN-QTR =
041000         (WS-DAYS-SINCE-MONDAY / 7) + 1.
041100
041200 4030-CALC-DAY.
041300*    SUNDAY=1 THROUGH SATURDAY=7, PER THE ABSOLUTE-DAY-NUMBER
041400*    MOD 7 RULE THE CENTER HAS USED SINCE THE ORIGINAL SYSTEM.
041500     COMPUTE WS-DIV-WORK = WS-REQ-ABSDAY / 7.
041600     COMPUTE WS-WEEKDAY-IDX =
041700         (WS-REQ-ABSDAY - (WS-DIV-WORK * 7)) + 1.
041800
041900*-----------------------------------------------------------------
042000*  CIVIL-CALENDAR TO ABSOLUTE-DAY-NUMBER, RESTATED IN FIXED-
042100*  POINT INTEGER ARITHMETIC -- NO INTRINSIC DATE FUNCTIONS.
042200*-----------------------------------------------------------------
042300 4025-ABSDAY-FROM-YMD.
042400     IF WS-DC-M <= 2
042500         COMPUTE WS-DC-ERA = (WS-DC-Y - 1) / 400
042600     ELSE
042700         COMPUTE WS-DC-ERA = WS-DC-Y / 400
042800     END-IF.
042900     IF WS-DC-M <= 2
043000         COMPUTE WS-DC-YOE = (WS-DC-Y - 1) - (WS-DC-ERA * 400)
043100     ELSE
043200         COMPUTE WS-DC-YOE = WS-DC-Y - (WS-DC-ERA * 400)
043300     END-IF.
043400     IF WS-DC-M > 2
043500         COMPUTE WS-DC-MP = WS-DC-M - 3
043600     ELSE
043700         COMPUTE WS-DC-MP = WS-DC-M + 9
043800     END-IF.
043900     COMPUTE WS-DC-DOY =
044000         (((153 * WS-DC-MP) + 2) / 5) + WS-DC-D - 1.
044100     COMPUTE WS-DC-ABSDAY =
044200         (WS-DC-ERA * 146097)
044300         + (WS-DC-YOE * 365) + (WS-DC-YOE / 4) - (WS-DC-YOE / 100)
044400         + WS-DC-DOY - 719468.
044500
044600*-----------------------------------------------------------------
044700*  WAIT TIME -- SERVICE TIME MINUS REQUEST TIME, WHOLE SECONDS.
044800*-----------------------------------------------------------------
044900 4040-CALC-WAIT.
045000     MOVE RAW-REQ-TIME(1:2) TO WS-REQ-HH.
045100     MOVE RAW-REQ-TIME(4:2) TO WS-REQ-MI.
045200     MOVE RAW-REQ-TIME(7:2) TO WS-REQ-SS.
045300     MOVE RAW-SVC-TIME(1:2) TO WS-SVC-HH.
045400     MOVE RAW-SVC-TIME(4:2) TO WS-SVC-MI.
045500     MOVE RAW-SVC-TIME(7:2) TO WS-SVC-SS.
045600     COMPUTE WS-REQ-SECS-OF-DAY =
045700         (WS-REQ-HH * 3600) + (WS-REQ-MI * 60) + WS-REQ-SS.
045800     COMPUTE WS-SVC-SECS-OF-DAY =
045900         (WS-SVC-HH * 3600) + (WS-SVC-MI * 60) + WS-SVC-SS.
046000     COMPUTE WS-WAIT-SECS =
046100         WS-SVC-SECS-OF-DAY - WS-REQ-SECS-OF-DAY.
046200
046300*-----------------------------------------------------------------
046400*  STEP 3 OF CLEANDAT -- SORT ASCENDING ON TIMESTAMP, THEN
046500*  DROP ANY RECORD WHOSE TIMESTAMP TIES THE ONE BEFORE IT.
046600*-----------------------------------------------------------------
046700 5000-SORT-DEDUP-START.
046800     SORT WS-ACC-ROW ASCENDING KEY WS-ACC-DATETIME
046900                      ASCENDING KEY WS-ACC-SEQ.
047000     MOVE SPACE TO WS-HOLD-DATETIME.
047100 5000-SORT-DEDUP-END.
047200     EXIT.
047300
047400*-----------------------------------------------------------------
047500*  STEP 4 OF CLEANDAT -- WRITE THE CANONICAL MASTER.
047600*-----------------------------------------------------------------
047700 6000-WRITE-MASTER-START.
047800     OPEN OUTPUT CLEAN-REQUEST-FILE.
047900     PERFORM 6010-WRITE-ONE-ROW-START THRU 6010-WRITE-ONE-ROW-END
048000         VARYING WS-ACC-IDX FROM 1 BY 1
048100         UNTIL WS-ACC-IDX > WS-ACC-COUNT.
048200     CLOSE CLEAN-REQUEST-FILE.
048300 6000-WRITE-MASTER-END.
048400     EXIT.
048500
048600 6010-WRITE-ONE-ROW-START.
048700     IF WS-ACC-DATETIME(WS-ACC-IDX) = WS-HOLD-DATETIME
048800         ADD 1 TO WS-CNT-DUPS
048900     ELSE
049000         MOVE WS-ACC-DATETIME(WS-ACC-IDX) TO WS-HOLD-DATETIME
049100         INITIALIZE CLEAN-REQUEST-RECORD
049200         MOVE WS-ACC-DATETIME(WS-ACC-IDX) TO CR-DATETIME
049300         MOVE WS-ACC-WAIT-TIME(WS-ACC-IDX) TO CR-WAIT-TIME
049400         MOVE WS-ACC-SUBJECT(WS-ACC-IDX)   TO CR-SUBJECT
049500         MOVE WS-ACC-NUMBER(WS-ACC-IDX)    TO CR-COURSE-NUMBER
049600         MOVE WS-ACC-SECTION(WS-ACC-IDX)   TO CR-SECTION
049700         MOVE WS-ACC-QUARTER(WS-ACC-IDX)   TO CR-QUARTER
049800         MOVE WS-ACC-WEEK(WS-ACC-IDX)      TO CR-WEEK-IN-QUARTER
049900         MOVE WS-ACC-DAY(WS-ACC-IDX)       TO CR-DAY-IN-WEEK
050000         WRITE CLEAN-REQUEST-RECORD
050100     END-IF.
050200 6010-WRITE-ONE-ROW-END.
050300     EXIT.
050400
050500*-----------------------------------------------------------------
050600*  JOB-END COUNTS, PER THE DIRECTOR'S STANDING REQUEST (CR0171).
050700*-----------------------------------------------------------------
050800 9000-TERM-START.
050900     CLOSE RAW-REQUEST-FILE.
051000     MOVE WS-CNT-READ     TO WS-CNT-READ-D.
051100     MOVE WS-CNT-ACCEPTED TO WS-CNT-ACC-D.
051200     MOVE WS-CNT-REJECTED TO WS-CNT-REJ-D.
051300     MOVE WS-CNT-DUPS     TO WS-CNT-DUP-D.
051400     DISPLAY 'CLEANDAT - RECORDS READ      : ' WS-CNT-READ-D.
051500     DISPLAY 'CLEANDAT - RECORDS ACCEPTED  : ' WS-CNT-ACC-D.
051600     DISPLAY 'CLEANDAT - RECORDS REJECTED  : ' WS-CNT-REJ-D.
051700     DISPLAY 'CLEANDAT - DUPLICATES DROPPED: ' WS-CNT-DUP-D.
051800 9000-TERM-END.
051900     EXIT.
052000
052100 9900-ABEND-START.
052200     DISPLAY 'CLEANDAT - FILE OPEN ERROR, JOB ABENDING'.
052300     STOP RUN.
052400 9900-ABEND-END.
052500     EXIT.
