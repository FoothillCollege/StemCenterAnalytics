000100*--------------------------------------------------------------*
000200* CRSCAT   - COURSE CATALOG EXTRACT RECORD                      *
000300*   ONE RECORD PER DISTINCT COURSE SEEN IN THE CLEAN-REQUEST    *
000400*   MASTER.  GROUPED UNDER THE SIX CORE SUBJECTS IN FIXED       *
000500*   ORDER, THEN "OTHER", NATURAL-SORTED WITHIN EACH GROUP.      *
000600*--------------------------------------------------------------*
000700 FD  COURSE-CATALOG-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 56 CHARACTERS
001000     RECORDING MODE IS F.
001100 01  COURSE-CATALOG-RECORD.
001200     05 CC-SUBJECT            PIC X(24).
001300     05 CC-COURSE             PIC X(30).
001400     05 FILLER                PIC X(02).
