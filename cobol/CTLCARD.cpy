000100*--------------------------------------------------------------*
000200* CTLCARD  - STATCALC CONTROL-CARD DECK                         *
000300*   ONE DECK PER RUN, READ UNTIL END OF FILE.  CARD 'MU' NAMES  *
000400*   THE METRIC AND BUCKET INTERVAL IN FREE-FORM TEXT (RESOLVED  *
000500*   BY TOKPARSE AGAINST TOKALI) AND IS REQUIRED.  ANY NUMBER OF *
000600*   UNIT 5 FILTER CARDS MAY FOLLOW, IN ANY ORDER, ONE CRITERION *
000700*   PER CARD.  NO FILTER CARDS ON AN AXIS PASSES ALL RECORDS ON *
000800*   THAT AXIS.                                                 *
000900*                                                               *
001000*   CARD-TYPE CODES                                             *
001100*     MU  METRIC / INTERVAL-UNIT CARD (EXACTLY ONE PER DECK)     *
001200*     QS  QUARTER, ONE REQUESTED LABEL (REPEAT FOR A SET)        *
001300*     QR  QUARTER, INCLUSIVE LO-HI RANGE (CHRONOLOGICAL ORDER)   *
001400*     WS  WEEK-IN-QUARTER, ONE REQUESTED WEEK (REPEAT FOR A SET) *
001500*     WR  WEEK-IN-QUARTER, INCLUSIVE LO-HI RANGE                 *
001600*     DS  DAY-IN-WEEK, ONE REQUESTED DAY (REPEAT FOR A SET)      *
001700*     DR  DAY-IN-WEEK, INCLUSIVE LO-HI RANGE                     *
001800*     DT  DATETIME, INCLUSIVE LO-HI RANGE, YYYY-MM-DD HH:MM:SS   *
001900*     TD  TIME-OF-DAY, INCLUSIVE LO-HI RANGE, HH:MM:SS ONLY      *
002000*--------------------------------------------------------------*
002100 FD  CONTROL-CARD-FILE
002200     LABEL RECORDS ARE STANDARD
002300     RECORD CONTAINS 40 CHARACTERS
002400     RECORDING MODE IS F.
002500 01  CONTROL-CARD-RECORD.
002600     05 CTL-CARD-TYPE         PIC X(02).
002700     05 CTL-CARD-BODY         PIC X(38).
002800*--------------------------------------------------------------*
002900*  CARD-TYPE 'MU' -- METRIC / INTERVAL-UNIT TOKENS.              *
003000*--------------------------------------------------------------*
003100 01  CTL-BODY-METRIC REDEFINES CTL-CARD-BODY.
003200     05 CTL-METRIC-TOKEN      PIC X(09).
003300     05 CTL-UNIT-TOKEN        PIC X(15).
003400     05 FILLER                PIC X(14).
003500*--------------------------------------------------------------*
003600*  CARD-TYPE 'QS' -- ONE QUARTER LABEL FOR THE REQUESTED SET.    *
003700*--------------------------------------------------------------*
003800 01  CTL-BODY-QTR-SET REDEFINES CTL-CARD-BODY.
003900     05 CTL-QS-VALUE          PIC X(11).
004000     05 FILLER                PIC X(27).
004100*--------------------------------------------------------------*
004200*  CARD-TYPE 'QR' -- QUARTER RANGE, LO/HI CHECKED CHRONOLOGICAL. *
004300*--------------------------------------------------------------*
004400 01  CTL-BODY-QTR-RANGE REDEFINES CTL-CARD-BODY.
004500     05 CTL-QR-LO             PIC X(11).
004600     05 CTL-QR-HI             PIC X(11).
004700     05 FILLER                PIC X(16).
004800*--------------------------------------------------------------*
004900*  CARD-TYPE 'WS' -- ONE WEEK-IN-QUARTER FOR THE REQUESTED SET.  *
005000*--------------------------------------------------------------*
005100 01  CTL-BODY-WEEK-SET REDEFINES CTL-CARD-BODY.
005200     05 CTL-WS-VALUE          PIC 9(02).
005300     05 FILLER                PIC X(36).
005400*--------------------------------------------------------------*
005500*  CARD-TYPE 'WR' -- WEEK-IN-QUARTER RANGE, LO MUST BE < HI.     *
005600*--------------------------------------------------------------*
005700 01  CTL-BODY-WEEK-RANGE REDEFINES CTL-CARD-BODY.
005800     05 CTL-WR-LO             PIC 9(02).
005900     05 CTL-WR-HI             PIC 9(02).
006000     05 FILLER                PIC X(34).
006100*--------------------------------------------------------------*
006200*  CARD-TYPE 'DS' -- ONE DAY-IN-WEEK FOR THE REQUESTED SET.      *
006300*--------------------------------------------------------------*
006400 01  CTL-BODY-DAY-SET REDEFINES CTL-CARD-BODY.
006500     05 CTL-DS-VALUE          PIC 9(01).
006600     05 FILLER                PIC X(37).
006700*--------------------------------------------------------------*
006800*  CARD-TYPE 'DR' -- DAY-IN-WEEK RANGE, LO MUST BE < HI.         *
006900*--------------------------------------------------------------*
007000 01  CTL-BODY-DAY-RANGE REDEFINES CTL-CARD-BODY.
007100     05 CTL-DR-LO             PIC 9(01).
007200     05 CTL-DR-HI             PIC 9(01).
007300     05 FILLER                PIC X(36).
007400*--------------------------------------------------------------*
007500*  CARD-TYPE 'DT' -- INCLUSIVE DATETIME RANGE, LO MUST BE < HI.  *
007600*--------------------------------------------------------------*
007700 01  CTL-BODY-DTTM-RANGE REDEFINES CTL-CARD-BODY.
007800     05 CTL-DT-LO             PIC X(19).
007900     05 CTL-DT-HI             PIC X(19).
008000*--------------------------------------------------------------*
008100*  CARD-TYPE 'TD' -- INCLUSIVE TIME-OF-DAY RANGE, LO MUST BE<HI. *
008200*--------------------------------------------------------------*
008300 01  CTL-BODY-TOD-RANGE REDEFINES CTL-CARD-BODY.
008400     05 CTL-TD-LO             PIC X(08).
008500     05 CTL-TD-HI             PIC X(08).
008600     05 FILLER                PIC X(22).
