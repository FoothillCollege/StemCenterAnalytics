000100*===============================================================*
000200*  TOKPARSE - FREE-FORM ALIAS TOKEN RESOLVER                    *
000300*     CALLED BY STATCALC WHEN READING ITS CONTROL CARD TO MAP   *
000400*     A RAW OPERATOR-TYPED TOKEN (WEEKDAY, QUARTER TERM, MONTH, *
000500*     METRIC OR INTERVAL-UNIT) TO ITS CANONICAL NAME.  SEE THE  *
000600*     TOKALI COPYBOOK FOR THE FIVE ALIAS TABLES SEARCHED HERE.  *
000700*                                                                *
000800*  AUTHOR: P. HUANG, TUTORING CENTER DATA SERVICES              *
000900*  DATE-WRITTEN: 06/21/1994                                     *
001000*===============================================================*
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE     WHO  TKT#    DESCRIPTION
001400*  06/21/94 PAH  CR0156  ORIGINAL CODING, SPLIT OUT OF STATCALC
001500*  11/19/94 PAH  CR0160  ADD METRIC AND INTERVAL-UNIT TABLES,
001600*                        WAS WEEKDAY/QUARTER/MONTH ONLY
001700*  03/08/96 PAH  CR0180  UNKNOWN TOKEN NOW RETURNS 'N' INSTEAD
001800*                        OF ABENDING THE CALLING PROGRAM
001900*  08/04/98 GRV  Y2K01   NO DATE FIELDS IN THIS ROUTINE, REVIEWED
002000*                        AND CERTIFIED Y2K COMPLIANT PER MEMO
002100*                        98-114, NO CHANGE REQUIRED
002200*  07/12/00 GRV  CR0207  INPUT TOKEN WIDENED TO 15 BYTES, LONGEST
002300*                        INTERVAL-UNIT ALIAS OVERFLOWED AT 9
002400*  04/02/02 NSF  CR0220  TABLE-TYPE 5 LOOKUP MISSED "WEEKDAY"
002500*                        ALIAS FOR DAY-IN-WEEK, CORRECTED
002550*  05/14/04 NSF  CR0236  ALL-SPACE TOKEN NOW REJECTED BEFORE THE
002560*                        SEARCH; BAD TABLE-TYPE CODE NOW TRACED
002570*                        TO THE OPERATOR CONSOLE INSTEAD OF JUST
002580*                        FALLING THROUGH SILENTLY
002590*  03/14/05 NSF  CR0241  TOKEN-LENGTH AND SCAN-INDEX CELLS RECAST
002595*                        AS STANDALONE 77-LEVEL ITEMS, SHOP
002598*                        COMPLIANCE AUDIT FLAGGED THE 01-LEVELS
002600*-----------------------------------------------------------------
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    TOKPARSE.
002900 AUTHOR.        P. HUANG.
003000 INSTALLATION.  TUTORING CENTER DATA SERVICES.
003100 DATE-WRITTEN.  06/21/1994.
003200 DATE-COMPILED.
003300 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-370.
003800 OBJECT-COMPUTER. IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS TKP-SW-DEBUG-ON.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*  FIVE ALIAS TABLES -- WEEKDAY/QUARTER/MONTH/METRIC/UNIT.
004600*  EACH CARRIES ITS OWN FILLER/REDEFINES, SEE THE COPYBOOK.
004700 COPY TOKALI.
004800
004900 01  WS-WORK-TOKEN             PIC X(15)       VALUE SPACE.
004910 01  WS-WORK-TOKEN-TBL REDEFINES WS-WORK-TOKEN.
004920     05  WS-WORK-TOKEN-CHAR OCCURS 15 TIMES    PIC X(01).
004930 77  WS-TOK-LEN                PIC 9(02) COMP  VALUE ZERO.
004940 77  WS-IDX1                   PIC 9(02) COMP  VALUE ZERO.
004950*-----------------------------------------------------------------
004960*  CONSOLE TRACE LINE -- BUILT ONLY WHEN THE CALLER PASSES A
004970*  TABLE-TYPE CODE OUTSIDE THE 1-5 RANGE.  BLANKED VIA THE -RAW
004980*  REDEFINE SO THE WHOLE LINE CLEARS IN ONE MOVE.
004990*-----------------------------------------------------------------
004995 01  WS-DIAG-LINE.
004996     05  FILLER                PIC X(24)
004997         VALUE 'TOKPARSE - BAD TABLE-TYP'.
004998     05  WS-DIAG-CODE           PIC X(01).
004999     05  FILLER                PIC X(23)
005000         VALUE 'E CODE, TOKEN REJECTED.'.
005010     05  FILLER                PIC X(28)       VALUE SPACE.
005020 01  WS-DIAG-LINE-RAW REDEFINES WS-DIAG-LINE PIC X(76).
005030
005100 LINKAGE SECTION.
005200 01  LK-IN-TOKEN                PIC X(15).
005210 01  LK-IN-TABLE-TYPE            PIC 9(01).
005220 01  LK-IN-TABLE-TYPE-ALT REDEFINES LK-IN-TABLE-TYPE PIC X(01).
005400 01  LK-OUT-CANON                PIC X(15).
005500 01  LK-OUT-VALID                 PIC X(01).
005600
005700 PROCEDURE DIVISION USING LK-IN-TOKEN LK-IN-TABLE-TYPE
005800                          LK-OUT-CANON LK-OUT-VALID.
005900*-----------------------------------------------------------------
006000 0000-MAIN-START.
006100     MOVE SPACE TO LK-OUT-CANON.
006200     MOVE 'N' TO LK-OUT-VALID.
006300     MOVE LK-IN-TOKEN TO WS-WORK-TOKEN.
006400     INSPECT WS-WORK-TOKEN CONVERTING
006500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
006600         'abcdefghijklmnopqrstuvwxyz'.
006610     PERFORM 0500-CALC-TOK-LEN-START THRU 0500-CALC-TOK-LEN-END.
006620     IF WS-TOK-LEN = ZERO
006630         MOVE 'N' TO LK-OUT-VALID
006640         GO TO 0000-MAIN-END
006650     END-IF.
006700     EVALUATE LK-IN-TABLE-TYPE
006800         WHEN 1 PERFORM 1000-SEARCH-WEEKDAY-START
006900                    THRU 1000-SEARCH-WEEKDAY-END
007000         WHEN 2 PERFORM 2000-SEARCH-QUARTER-START
007100                    THRU 2000-SEARCH-QUARTER-END
007200         WHEN 3 PERFORM 3000-SEARCH-MONTH-START
007300                    THRU 3000-SEARCH-MONTH-END
007400         WHEN 4 PERFORM 4000-SEARCH-METRIC-START
007500                    THRU 4000-SEARCH-METRIC-END
007600         WHEN 5 PERFORM 5000-SEARCH-UNIT-START
007700                    THRU 5000-SEARCH-UNIT-END
007800         WHEN OTHER
007810             MOVE 'N' TO LK-OUT-VALID
007830             MOVE LK-IN-TABLE-TYPE-ALT TO WS-DIAG-CODE
007840             DISPLAY WS-DIAG-LINE-RAW
007900     END-EVALUATE.
008000 0000-MAIN-END.
008200     GOBACK.
008210*-----------------------------------------------------------------
008220*  TRAILING-SPACE LENGTH OF THE LOWER-CASED WORK TOKEN.  ZERO
008230*  MEANS THE CALLER PASSED AN ALL-BLANK TOKEN.
008240*-----------------------------------------------------------------
008250 0500-CALC-TOK-LEN-START.
008260     MOVE ZERO TO WS-IDX1.
008270     PERFORM 0510-NOOP-START THRU 0510-NOOP-END
008280         VARYING WS-IDX1 FROM 15 BY -1
008290         UNTIL WS-IDX1 < 1
008300            OR WS-WORK-TOKEN-CHAR(WS-IDX1) NOT = SPACE.
008310     MOVE WS-IDX1 TO WS-TOK-LEN.
008320     IF WS-TOK-LEN < 0
008330         MOVE ZERO TO WS-TOK-LEN
008340     END-IF.
008350 0500-CALC-TOK-LEN-END.
008360     EXIT.
008370
008380 0510-NOOP-START.
008390 0510-NOOP-END.
008400     EXIT.
008405
008410 1000-SEARCH-WEEKDAY-START.
008500     SET WS-WD-IDX TO 1.
008600     SEARCH WS-WD-ALIAS-ENTRY
008700         AT END MOVE 'N' TO LK-OUT-VALID
008800         WHEN WS-WD-ALIAS-TOKEN(WS-WD-IDX) = WS-WORK-TOKEN
008900             MOVE WS-WD-CANON-NAME(WS-WD-IDX) TO LK-OUT-CANON
009000             MOVE 'Y' TO LK-OUT-VALID
009100     END-SEARCH.
009200 1000-SEARCH-WEEKDAY-END.
009300     EXIT.
009400
009500 2000-SEARCH-QUARTER-START.
009600     SET WS-QT-IDX TO 1.
009700     SEARCH WS-QT-ALIAS-ENTRY
009800         AT END MOVE 'N' TO LK-OUT-VALID
009900         WHEN WS-QT-ALIAS-TOKEN(WS-QT-IDX) = WS-WORK-TOKEN
010000             MOVE WS-QT-CANON-NAME(WS-QT-IDX) TO LK-OUT-CANON
010100             MOVE 'Y' TO LK-OUT-VALID
010200     END-SEARCH.
010300 2000-SEARCH-QUARTER-END.
010400     EXIT.
010500
010600 3000-SEARCH-MONTH-START.
010700     SET WS-MO-IDX TO 1.
010800     SEARCH WS-MO-ALIAS-ENTRY
010900         AT END MOVE 'N' TO LK-OUT-VALID
011000         WHEN WS-MO-ALIAS-TOKEN(WS-MO-IDX) = WS-WORK-TOKEN
011100             MOVE WS-MO-CANON-NAME(WS-MO-IDX) TO LK-OUT-CANON
011200             MOVE 'Y' TO LK-OUT-VALID
011300     END-SEARCH.
011400 3000-SEARCH-MONTH-END.
011500     EXIT.
011600
011700 4000-SEARCH-METRIC-START.
011800     SET WS-ME-IDX TO 1.
011900     SEARCH WS-ME-ALIAS-ENTRY
012000         AT END MOVE 'N' TO LK-OUT-VALID
012100         WHEN WS-ME-ALIAS-TOKEN(WS-ME-IDX) = WS-WORK-TOKEN
012200             MOVE WS-ME-CANON-NAME(WS-ME-IDX) TO LK-OUT-CANON
012300             MOVE 'Y' TO LK-OUT-VALID
012400     END-SEARCH.
012500 4000-SEARCH-METRIC-END.
012600     EXIT.
012700
012800 5000-SEARCH-UNIT-START.
012900     SET WS-UN-IDX TO 1.
013000     SEARCH WS-UN-ALIAS-ENTRY
013100         AT END MOVE 'N' TO LK-OUT-VALID
013200         WHEN WS-UN-ALIAS-TOKEN(WS-UN-IDX) = WS-WORK-TOKEN
013300             MOVE WS-UN-CANON-NAME(WS-UN-IDX) TO LK-OUT-CANON
013400             MOVE 'Y' TO LK-OUT-VALID
013500     END-SEARCH.
013600 5000-SEARCH-UNIT-END.
013700     EXIT.
