000100*===============================================================*
000200*  CRSEXTR - COURSE-CATALOG EXTRACTION                          *
000300*     READS THE CLEAN-REQUEST MASTER, COLLECTS THE DISTINCT      *
000400*     SUBJECT/NUMBER PAIRS SEEN, AND WRITES THEM GROUPED UNDER   *
000500*     THE SIX CORE SUBJECTS (FIXED ORDER) THEN "OTHER", NUMBERS  *
000600*     NATURAL-SORTED WITHIN EACH GROUP.                          *
000700*                                                                *
000800*  AUTHOR: L. TRAN, TUTORING CENTER DATA SERVICES               *
000900*  DATE-WRITTEN: 11/02/1989                                     *
001000*===============================================================*
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE     WHO  TKT#    DESCRIPTION
001400*  11/02/89 LMT  CR0112  ORIGINAL CODING, CORE SUBJECTS ONLY
001500*  03/15/90 LMT  CR0115  ADD THE "OTHER" GROUP FOR NON-CORE
001600*                        SUBJECTS, WAS DROPPING THEM SILENTLY
001700*  07/19/90 LMT  CR0123  NATURAL SORT ON COURSE NUMBER, WAS A
001800*                        STRAIGHT ALPHANUMERIC SORT AND PUT "10"
001900*                        AHEAD OF "2A"
002000*  04/11/92 DWS  CR0120  RAISE DISTINCT-PAIR TABLE TO 3000 ROWS,
002100*                        FALL REGISTRATION OVERFLOWED AT 1500
002200*  08/04/98 GRV  Y2K01   NO DATE FIELDS IN THIS PROGRAM, REVIEWED
002300*                        AND CERTIFIED Y2K COMPLIANT PER MEMO
002400*                        98-114, NO CHANGE REQUIRED
002500*  09/09/03 NSF  CR0230  OTHER-GROUP CATALOG LINE NOW CARRIES
002600*                        SUBJECT AND NUMBER TOGETHER IN CC-COURSE
002700*                        PER THE REGISTRAR'S REQUESTED FORMAT
002750*  03/14/05 NSF  CR0241  RUN COUNTERS RECAST AS STANDALONE
002760*                        77-LEVEL ITEMS, SHOP COMPLIANCE AUDIT
002770*                        FLAGGED THE 01-LEVELS
002800*-----------------------------------------------------------------
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    CRSEXTR.
003100 AUTHOR.        L. TRAN.
003200 INSTALLATION.  TUTORING CENTER DATA SERVICES.
003300 DATE-WRITTEN.  11/02/1989.
003400 DATE-COMPILED.
003500 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS CRX-SW-DEBUG-ON.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CLEAN-REQUEST-FILE
004800         ASSIGN TO CLNREQ
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-STAT-CLNREQ.
005100
005200     SELECT COURSE-CATALOG-FILE
005300         ASSIGN TO CRSCAT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-STAT-CRSCAT.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 COPY CLNREQ.
006000
006100 COPY CRSCAT.
006200
006300 WORKING-STORAGE SECTION.
006400*  GROUPING-ORDER TABLES, BOTH LOADED VIA FILLER/REDEFINES.
006500 COPY CORESUBJ.
006600 COPY OTHRSUBJ.
006700
006800*-----------------------------------------------------------------
006900*  FILE STATUS / SWITCHES
007000*-----------------------------------------------------------------
007100 01  WS-STAT-CLNREQ            PIC X(02)      VALUE SPACE.
007200     88  WS-CLNREQ-OK                         VALUE '00'.
007300 01  WS-STAT-CRSCAT             PIC X(02)     VALUE SPACE.
007400     88  WS-CRSCAT-OK                         VALUE '00'.
007500 01  WS-EOF-SW                  PIC X(01)     VALUE 'N'.
007600     88  WS-AT-EOF                            VALUE 'Y'.
007700 01  WS-FOUND-SW                 PIC X(01)    VALUE 'N'.
007800     88  WS-PAIR-FOUND                        VALUE 'Y'.
007900 77  WS-CNT-READ                  PIC 9(07) COMP VALUE ZERO.
008000 77  WS-CNT-DISTINCT                PIC 9(05) COMP VALUE ZERO.
008100
008200*-----------------------------------------------------------------
008300*  WORK FIELDS FOR THE NATURAL-SORT KEY DERIVATION.
008400*-----------------------------------------------------------------
008500 01  WS-NEW-NUMBER                PIC X(05)    VALUE SPACE.
008600 01  WS-NEW-NUMBER-TBL REDEFINES WS-NEW-NUMBER.
008700     05  WS-NEW-NUMBER-CHAR OCCURS 5 TIMES     PIC X(01).
008800 01  WS-NEW-NUMVAL                 PIC 9(05) COMP VALUE ZERO.
008900 01  WS-NEW-SUFFIX                  PIC X(05)  VALUE SPACE.
009000 01  WS-NEW-GROUP                    PIC 9(02) COMP VALUE ZERO.
009100 01  WS-NEW-OTHER-ORD                  PIC 9(02) COMP VALUE ZERO.
009200 01  WS-ONE-DIGIT                       PIC 9(01)     VALUE ZERO.
009300 01  WS-SCAN-POS                   PIC 9(02) COMP VALUE ZERO.
009400 01  WS-TEMP-SUBJ                   PIC X(24)  VALUE SPACE.
009500 01  WS-TEMP-NUM                     PIC X(05) VALUE SPACE.
009600 01  WS-SUBJ-LEN                      PIC 9(02) COMP VALUE ZERO.
009700 01  WS-NUM-LEN                        PIC 9(02) COMP VALUE ZERO.
009710 01  WS-TEMP-NUM-TBL REDEFINES WS-TEMP-NUM.
009720     05  WS-TEMP-NUM-CHAR OCCURS 5 TIMES       PIC X(01).
009730
009740*-----------------------------------------------------------------
009750*  ABEND DIAGNOSTIC LINE -- NAMES WHICH FILE FAILED TO OPEN.
009760*  THE -RAW REDEFINE IS WHAT ACTUALLY GOES TO THE DISPLAY.
009770*-----------------------------------------------------------------
009780 01  WS-ABEND-LINE.
009790     05  FILLER                PIC X(20)
009800         VALUE 'CRSEXTR - FILE OPEN '.
009810     05  WS-ABEND-FILE-TAG      PIC X(08)      VALUE SPACE.
009820     05  FILLER                PIC X(12)
009830         VALUE ' ERROR.     '.
009840 01  WS-ABEND-LINE-RAW REDEFINES WS-ABEND-LINE PIC X(40).
009850
009900*-----------------------------------------------------------------
010000*  DISTINCT SUBJECT/NUMBER PAIR TABLE.
010100*-----------------------------------------------------------------
010200 01  WS-PAIR-COUNT-ROWS         PIC 9(05) COMP  VALUE ZERO.
010300 01  WS-PAIR-TABLE.
010400     05  WS-PAIR-ENTRY OCCURS 1 TO 3000 TIMES
010500             DEPENDING ON WS-PAIR-COUNT-ROWS
010600             INDEXED BY WS-PR-IDX.
010700         10  WS-PR-SUBJECT       PIC X(24).
010800         10  WS-PR-NUMBER        PIC X(05).
010900         10  WS-PR-NUMVAL        PIC 9(05) COMP.
011000         10  WS-PR-SUFFIX        PIC X(05).
011100         10  WS-PR-GROUP         PIC 9(02) COMP.
011200         10  WS-PR-OTHER-ORD     PIC 9(02) COMP.
011300
011400 PROCEDURE DIVISION.
011500*-----------------------------------------------------------------
011600 0000-MAIN-START.
011700     PERFORM 1000-INIT-START THRU 1000-INIT-END.
011800     PERFORM 2000-READ-MASTER-START THRU 2000-READ-MASTER-END.
011900     PERFORM 2500-PROCESS-ONE-START THRU 2500-PROCESS-ONE-END
012000         UNTIL WS-AT-EOF.
012100     PERFORM 6000-SORT-WRITE-START THRU 6000-SORT-WRITE-END.
012200     PERFORM 9000-TERM-START THRU 9000-TERM-END.
012300 0000-MAIN-END.
012400     STOP RUN.
012500
012600 1000-INIT-START.
012700     OPEN INPUT CLEAN-REQUEST-FILE.
012800     IF NOT WS-CLNREQ-OK
012810         MOVE 'CLNREQ  ' TO WS-ABEND-FILE-TAG
012900         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
013000     END-IF.
013100     OPEN OUTPUT COURSE-CATALOG-FILE.
013200     IF NOT WS-CRSCAT-OK
013210         MOVE 'CRSCAT  ' TO WS-ABEND-FILE-TAG
013300         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
013400     END-IF.
013500 1000-INIT-END.
013600     EXIT.
013700
013800 2000-READ-MASTER-START.
013900     READ CLEAN-REQUEST-FILE
014000         AT END SET WS-AT-EOF TO TRUE
014100     END-READ.
014200     IF NOT WS-AT-EOF
014300         ADD 1 TO WS-CNT-READ
014400     END-IF.
014500 2000-READ-MASTER-END.
014600     EXIT.
014700
014800*-----------------------------------------------------------------
014900*  DEDUP ON (SUBJECT, NUMBER).  FIRST SIGHTING ADDS A ROW AND
015000*  DERIVES ITS SORT KEY; LATER SIGHTINGS ARE SKIPPED.
015100*-----------------------------------------------------------------
015200 2500-PROCESS-ONE-START.
015300     MOVE 'N' TO WS-FOUND-SW.
015400     IF WS-PAIR-COUNT-ROWS > 0
015500         SET WS-PR-IDX TO 1
015600         SEARCH WS-PAIR-ENTRY
015700             AT END CONTINUE
015800             WHEN WS-PR-SUBJECT(WS-PR-IDX) = CR-SUBJECT
015900                AND WS-PR-NUMBER(WS-PR-IDX) = CR-COURSE-NUMBER
016000                 MOVE 'Y' TO WS-FOUND-SW
016100         END-SEARCH
016200     END-IF.
016300     IF WS-FOUND-SW = 'N'
016400         PERFORM 3000-INSERT-PAIR-START THRU 3000-INSERT-PAIR-END
016500     END-IF.
016600     PERFORM 2000-READ-MASTER-START THRU 2000-READ-MASTER-END.
016700 2500-PROCESS-ONE-END.
016800     EXIT.
016900
017000 3000-INSERT-PAIR-START.
017100     ADD 1 TO WS-PAIR-COUNT-ROWS.
017200     SET WS-PR-IDX TO WS-PAIR-COUNT-ROWS.
017300     MOVE CR-SUBJECT TO WS-PR-SUBJECT(WS-PR-IDX).
017400     MOVE CR-COURSE-NUMBER TO WS-PR-NUMBER(WS-PR-IDX).
017500
017600     SET WS-CORE-IDX TO 1.
017700     MOVE 7 TO WS-NEW-GROUP.
017800     SEARCH WS-CORE-SUBJ-ENTRY
017900         AT END CONTINUE
018000         WHEN WS-CORE-SUBJ-NAME(WS-CORE-IDX) = CR-SUBJECT
018100             SET WS-NEW-GROUP TO WS-CORE-IDX
018200     END-SEARCH.
018300     MOVE ZERO TO WS-NEW-OTHER-ORD.
018400     IF WS-NEW-GROUP = 7
018500         SET WS-OTHER-IDX TO 1
018600         SEARCH WS-OTHER-SUBJ-ENTRY
018700             AT END CONTINUE
018800             WHEN WS-OTHER-SUBJ-NAME(WS-OTHER-IDX) = CR-SUBJECT
018900                 SET WS-NEW-OTHER-ORD TO WS-OTHER-IDX
019000         END-SEARCH
019100     END-IF.
019200     MOVE WS-NEW-GROUP TO WS-PR-GROUP(WS-PR-IDX).
019300     MOVE WS-NEW-OTHER-ORD TO WS-PR-OTHER-ORD(WS-PR-IDX).
019400
019500     PERFORM 4000-DERIVE-NATKEY-START THRU 4000-DERIVE-NATKEY-END.
019600     MOVE WS-NEW-NUMVAL TO WS-PR-NUMVAL(WS-PR-IDX).
019700     MOVE WS-NEW-SUFFIX TO WS-PR-SUFFIX(WS-PR-IDX).
019800 3000-INSERT-PAIR-END.
019900     EXIT.
020000
020100*-----------------------------------------------------------------
020200*  SPLIT THE COURSE NUMBER INTO A LEADING NUMERIC VALUE AND A
020300*  TRAILING ALPHABETIC SUFFIX, SO "2A" < "10" < "10B" SORTS
020400*  CORRECTLY (LEADING-DIGIT VALUE FIRST, SUFFIX TEXT SECOND).
020500*-----------------------------------------------------------------
020600 4000-DERIVE-NATKEY-START.
020700     MOVE CR-COURSE-NUMBER TO WS-NEW-NUMBER.
020800     MOVE ZERO TO WS-NEW-NUMVAL.
020900     SET WS-SCAN-POS TO 1.
021000     PERFORM 4010-ACCUM-DIGIT-START THRU 4010-ACCUM-DIGIT-END
021100         VARYING WS-SCAN-POS FROM 1 BY 1
021200         UNTIL WS-SCAN-POS > 5
021300            OR WS-NEW-NUMBER-CHAR(WS-SCAN-POS) NOT NUMERIC.
021400     IF WS-SCAN-POS > 5
021500         MOVE SPACE TO WS-NEW-SUFFIX
021600     ELSE
021700         MOVE WS-NEW-NUMBER(WS-SCAN-POS:6 - WS-SCAN-POS)
021800             TO WS-NEW-SUFFIX
021900     END-IF.
022000 4000-DERIVE-NATKEY-END.
022100     EXIT.
022200
022300 4010-ACCUM-DIGIT-START.
022400     MOVE WS-NEW-NUMBER-CHAR(WS-SCAN-POS) TO WS-ONE-DIGIT.
022500     COMPUTE WS-NEW-NUMVAL = WS-NEW-NUMVAL * 10 + WS-ONE-DIGIT.
022600 4010-ACCUM-DIGIT-END.
022700     EXIT.
022800
022900*-----------------------------------------------------------------
023000*  SORT THE DISTINCT PAIRS INTO CATALOG ORDER AND WRITE THEM.
023100*-----------------------------------------------------------------
023200 6000-SORT-WRITE-START.
023300     SORT WS-PAIR-ENTRY ASCENDING KEY WS-PR-GROUP
023400                         ASCENDING KEY WS-PR-OTHER-ORD
023500                         ASCENDING KEY WS-PR-NUMVAL
023600                         ASCENDING KEY WS-PR-SUFFIX.
023700     PERFORM 6010-WRITE-ONE-START THRU 6010-WRITE-ONE-END
023800         VARYING WS-PR-IDX FROM 1 BY 1
023900         UNTIL WS-PR-IDX > WS-PAIR-COUNT-ROWS.
024000 6000-SORT-WRITE-END.
024100     EXIT.
024200
024300 6010-WRITE-ONE-START.
024400     INITIALIZE COURSE-CATALOG-RECORD.
024500     IF WS-PR-GROUP(WS-PR-IDX) < 7
024600         MOVE WS-CORE-SUBJ-NAME(WS-PR-GROUP(WS-PR-IDX))
024700             TO CC-SUBJECT
024800         MOVE WS-PR-NUMBER(WS-PR-IDX) TO CC-COURSE
024900     ELSE
025000         MOVE 'Other' TO CC-SUBJECT
025100         MOVE WS-PR-SUBJECT(WS-PR-IDX) TO WS-TEMP-SUBJ
025200         MOVE WS-PR-NUMBER(WS-PR-IDX) TO WS-TEMP-NUM
025300         PERFORM 6020-CALC-SUBJ-LEN-START
025400             THRU 6020-CALC-SUBJ-LEN-END
025500         PERFORM 6030-CALC-NUM-LEN-START
025600             THRU 6030-CALC-NUM-LEN-END
025700         STRING WS-TEMP-SUBJ(1:WS-SUBJ-LEN) DELIMITED BY SIZE
025800                ' '                         DELIMITED BY SIZE
025900                WS-TEMP-NUM(1:WS-NUM-LEN)   DELIMITED BY SIZE
026000             INTO CC-COURSE
026100     END-IF.
026200     WRITE COURSE-CATALOG-RECORD.
026300     ADD 1 TO WS-CNT-DISTINCT.
026400 6010-WRITE-ONE-END.
026500     EXIT.
026600
026700 6020-CALC-SUBJ-LEN-START.
026800     PERFORM 6021-NOOP-START THRU 6021-NOOP-END
026900         VARYING WS-SUBJ-LEN FROM 24 BY -1
027000         UNTIL WS-SUBJ-LEN < 1
027100            OR WS-TEMP-SUBJ(WS-SUBJ-LEN:1) NOT = SPACE.
027200 6020-CALC-SUBJ-LEN-END.
027300     EXIT.
027400
027500 6021-NOOP-START.
027600     CONTINUE.
027700 6021-NOOP-END.
027800     EXIT.
027900
028000 6030-CALC-NUM-LEN-START.
028100     PERFORM 6021-NOOP-START THRU 6021-NOOP-END
028200         VARYING WS-NUM-LEN FROM 5 BY -1
028300         UNTIL WS-NUM-LEN < 1
028400            OR WS-TEMP-NUM-CHAR(WS-NUM-LEN) NOT = SPACE.
028500 6030-CALC-NUM-LEN-END.
028600     EXIT.
028700
028800 9000-TERM-START.
028900     CLOSE CLEAN-REQUEST-FILE.
029000     CLOSE COURSE-CATALOG-FILE.
029100     DISPLAY 'CRSEXTR - RECORDS READ      : ' WS-CNT-READ.
029200     DISPLAY 'CRSEXTR - DISTINCT COURSES  : ' WS-CNT-DISTINCT.
029300 9000-TERM-END.
029400     EXIT.
029500
029600 9900-ABEND-START.
029700     DISPLAY WS-ABEND-LINE-RAW.
029800     STOP RUN.
029900 9900-ABEND-END.
030000     EXIT.
