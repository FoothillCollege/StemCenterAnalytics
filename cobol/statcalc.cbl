000100*===============================================================*
000200*  STATCALC - DEMAND / AVERAGE-WAIT STATISTICS ENGINE           *
000300*     READ THE CLEAN-REQUEST MASTER, OPTIONALLY FILTER IT       *
000400*     (UNIT 5), BUCKET EACH SURVIVING RECORD BY THE INTERVAL     *
000500*     NAMED ON THE CONTROL CARD, AND WRITE ONE STATS-RECORD      *
000600*     PER NON-EMPTY BUCKET IN THE SHOP'S CANONICAL ORDER.        *
000700*                                                                *
000800*  AUTHOR: D. SOTO, TUTORING CENTER DATA SERVICES               *
000900*  DATE-WRITTEN: 07/30/1991                                     *
001000*===============================================================*
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE     WHO  TKT#    DESCRIPTION
001400*  07/30/91 DWS  CR0102  ORIGINAL CODING, HOUR/DAY/WEEK BUCKETS
001500*  04/11/92 DWS  CR0118  ADD MONTH AND QUARTER BUCKETS
001600*  10/02/93 DWS  CR0140  ADD YEAR BUCKET, DIRECTOR WANTED A
001700*                        MULTI-YEAR DEMAND TREND LINE
001800*  06/21/94 PAH  CR0156  CONTROL-CARD TOKENS NOW RESOLVED BY
001900*                        TOKPARSE, WAS A HARD-CODED EVALUATE
002000*  02/09/95 PAH  CR0168  ADD UNIT 5 FILTER CARD FIELDS (QUARTER,
002100*                        WEEK RANGE, DAY RANGE)
002200*  11/19/96 PAH  CR0191  RANGE LO > HI ON THE FILTER CARD NOW
002300*                        ABENDS THE RUN INSTEAD OF RETURNING
002400*                        ZERO ROWS SILENTLY
002500*  08/04/98 GRV  Y2K01   CR-DATETIME CARRIES A FULL 4-DIGIT YEAR,
002600*                        YEAR BUCKET IS ALREADY Y2K SAFE, REVIEWED
002700*                        AND CERTIFIED PER MEMO 98-114
002800*  01/21/99 GRV  Y2K02   QUARTER-BUCKET YEAR SPLIT OFF CR-QUARTER
002900*                        TEXT, NO 2-DIGIT YEAR ASSUMPTION, OK
003000*  09/18/00 GRV  CR0206  RAISE QUARTER-BUCKET TABLE TO 60 ROWS,
003100*                        YEAR-BUCKET TABLE TO 50 ROWS
003200*  02/27/02 NSF  CR0221  AVERAGE WAIT NOW ROUNDED HALF-UP TO TWO
003300*                        DECIMALS ON THE CARD, WAS TRUNCATED
003400*  10/15/04 NSF  CR0234  BOTH DEMAND AND AVERAGE WAIT ALWAYS
003500*                        RIDE ON STATS-RECORD REGARDLESS OF THE
003600*                        METRIC CARD FIELD, PER DIRECTOR'S MEMO
003700*  03/14/05 NSF  CR0241  UNIT 5 FILTER CARD REPLACED BY A
003800*                        CARD-TYPE DECK -- QUARTER/WEEK/DAY NOW
003900*                        TAKE A REQUESTED SET OR RANGE, ADDED
004000*                        DATETIME-RANGE AND TIME-OF-DAY-RANGE
004100*                        CARDS, ANALYST SAID THE OLD RANGE-ONLY
004200*                        CARD WAS TURNING AWAY TOO MANY REQUESTS
004300*  03/14/05 NSF  CR0241  READ/BUCKET/FILTERED RUN COUNTERS RECAST
004400*                        AS STANDALONE 77-LEVEL ITEMS, SHOP
004500*                        COMPLIANCE AUDIT FLAGGED THE 01-LEVELS
004600*-----------------------------------------------------------------
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    STATCALC.
004900 AUTHOR.        D. SOTO.
005000 INSTALLATION.  TUTORING CENTER DATA SERVICES.
005100 DATE-WRITTEN.  07/30/1991.
005200 DATE-COMPILED.
005300 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 IS STC-SW-DEBUG-ON.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CONTROL-CARD-FILE
006600         ASSIGN TO CTLCARD
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-STAT-CTLCARD.
006900
007000     SELECT CLEAN-REQUEST-FILE
007100         ASSIGN TO CLNREQ
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-STAT-CLNREQ.
007400
007500     SELECT STATS-OUT-FILE
007600         ASSIGN TO STATOUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-STAT-STATOUT.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 COPY CTLCARD.
008300
008400 COPY CLNREQ.
008500
008600*  DATE PARTS OF CR-DATETIME BROKEN OUT FOR HOUR/MONTH/YEAR
008700*  BUCKETING WITHOUT REPEATED REFERENCE MODIFICATION.
008800 01  CLEAN-REQUEST-ALT REDEFINES CLEAN-REQUEST-RECORD.
008900     05  CRA-YEAR              PIC 9(04).
009000     05  FILLER                PIC X(01).
009100     05  CRA-MONTH             PIC 9(02).
009200     05  FILLER                PIC X(01).
009300     05  CRA-DAY               PIC 9(02).
009400     05  FILLER                PIC X(01).
009500     05  CRA-HOUR              PIC 9(02).
009600     05  FILLER                PIC X(61).
009700
009800 COPY STATOUT.
009900
010000 WORKING-STORAGE SECTION.
010100*-----------------------------------------------------------------
010200*  STANDALONE RUN COUNTERS, PULLED OFF THE 01 LEVEL PER THE
010300*  03/05 COMPLIANCE AUDIT.
010400*-----------------------------------------------------------------
010500 77  WS-CNT-READ                 PIC 9(07) COMP VALUE ZERO.
010600 77  WS-CNT-BUCKETED              PIC 9(07) COMP VALUE ZERO.
010700 77  WS-CNT-FILTERED-OUT          PIC 9(07) COMP VALUE ZERO.
010800
010900*  SHARED ALIAS TABLES PASSED TO TOKPARSE BY TABLE-TYPE CODE.
011000 COPY TOKALI.
011100
011200*-----------------------------------------------------------------
011300*  FILE STATUS / SWITCHES
011400*-----------------------------------------------------------------
011500 01  WS-STAT-CTLCARD          PIC X(02)       VALUE SPACE.
011600     88  WS-CTLCARD-OK                        VALUE '00'.
011700 01  WS-STAT-CLNREQ            PIC X(02)      VALUE SPACE.
011800     88  WS-CLNREQ-OK                         VALUE '00'.
011900     88  WS-CLNREQ-EOF                        VALUE '10'.
012000 01  WS-STAT-STATOUT            PIC X(02)     VALUE SPACE.
012100     88  WS-STATOUT-OK                        VALUE '00'.
012200 01  WS-EOF-SW                  PIC X(01)     VALUE 'N'.
012300     88  WS-AT-EOF                            VALUE 'Y'.
012400 01  WS-CTL-EOF-SW              PIC X(01)     VALUE 'N'.
012500     88  WS-CTL-AT-EOF                        VALUE 'Y'.
012600 01  WS-FILTER-PASS-SW           PIC X(01)    VALUE 'Y'.
012700 01  WS-FLT-AXIS-HIT-SW           PIC X(01)   VALUE 'N'.
012800 01  WS-MU-CARD-SEEN-SW            PIC X(01)  VALUE 'N'.
012900
013000*-----------------------------------------------------------------
013100*  CONTROL-CARD TOKENS, RESOLVED THROUGH TOKPARSE.
013200*-----------------------------------------------------------------
013300 01  WS-METRIC-CANON            PIC X(09)     VALUE SPACE.
013400 01  WS-UNIT-CANON              PIC X(15)     VALUE SPACE.
013500     88  WS-UNIT-IS-HOUR         VALUE 'hour           '.
013600     88  WS-UNIT-IS-DAY          VALUE 'day_in_week    '.
013700     88  WS-UNIT-IS-WEEK         VALUE 'week_in_quarter'.
013800     88  WS-UNIT-IS-MONTH        VALUE 'month          '.
013900     88  WS-UNIT-IS-QUARTER      VALUE 'quarter        '.
014000     88  WS-UNIT-IS-YEAR         VALUE 'year           '.
014100 01  WS-TOK-IN                  PIC X(15)     VALUE SPACE.
014200 01  WS-TOK-TYPE                 PIC 9(01)    VALUE ZERO.
014300 01  WS-TOK-OUT                  PIC X(15)    VALUE SPACE.
014400 01  WS-TOK-VALID                 PIC X(01)   VALUE 'N'.
014500
014600*-----------------------------------------------------------------
014700*  UNIT 5 FILTER WORK AREAS, LOADED FROM THE QS/QR/WS/WR/DS/DR/
014800*  DT/TD CARDS.  AN AXIS WITH NO CARDS AT ALL PASSES EVERYTHING.
014900*-----------------------------------------------------------------
015000 01  WS-FLT-QTR-SET-ROWS        PIC 9(02) COMP  VALUE ZERO.
015100 01  WS-FLT-QTR-SET-TABLE.
015200     05  WS-FQ-ENTRY OCCURS 1 TO 20 TIMES
015300             DEPENDING ON WS-FLT-QTR-SET-ROWS
015400             INDEXED BY WS-FQ-IDX.
015500         10  WS-FQ-VALUE         PIC X(11).
015600 01  WS-FLT-QTR-RANGE-SW        PIC X(01)       VALUE 'N'.
015700 01  WS-FLT-QTR-LO-YEAR         PIC 9(04) COMP  VALUE ZERO.
015800 01  WS-FLT-QTR-LO-ORD          PIC 9(01) COMP  VALUE ZERO.
015900 01  WS-FLT-QTR-HI-YEAR         PIC 9(04) COMP  VALUE ZERO.
016000 01  WS-FLT-QTR-HI-ORD          PIC 9(01) COMP  VALUE ZERO.
016100
016200 01  WS-FLT-WEEK-SET-ROWS       PIC 9(02) COMP  VALUE ZERO.
016300 01  WS-FLT-WEEK-SET-TABLE.
016400     05  WS-FW-ENTRY OCCURS 1 TO 12 TIMES
016500             DEPENDING ON WS-FLT-WEEK-SET-ROWS
016600             INDEXED BY WS-FW-IDX.
016700         10  WS-FW-VALUE         PIC 9(02).
016800 01  WS-FLT-WEEK-RANGE-SW       PIC X(01)       VALUE 'N'.
016900 01  WS-FLT-WEEK-LO             PIC 9(02) COMP  VALUE ZERO.
017000 01  WS-FLT-WEEK-HI             PIC 9(02) COMP  VALUE ZERO.
017100
017200 01  WS-FLT-DAY-SET-ROWS        PIC 9(01) COMP  VALUE ZERO.
017300 01  WS-FLT-DAY-SET-TABLE.
017400     05  WS-FD-ENTRY OCCURS 1 TO 7 TIMES
017500             DEPENDING ON WS-FLT-DAY-SET-ROWS
017600             INDEXED BY WS-FD-IDX.
017700         10  WS-FD-VALUE         PIC 9(01).
017800 01  WS-FLT-DAY-RANGE-SW        PIC X(01)       VALUE 'N'.
017900 01  WS-FLT-DAY-LO              PIC 9(01) COMP  VALUE ZERO.
018000 01  WS-FLT-DAY-HI              PIC 9(01) COMP  VALUE ZERO.
018100
018200 01  WS-FLT-DTTM-RANGE-SW       PIC X(01)       VALUE 'N'.
018300 01  WS-FLT-DTTM-LO             PIC X(19)       VALUE SPACE.
018400 01  WS-FLT-DTTM-HI             PIC X(19)       VALUE SPACE.
018500
018600 01  WS-FLT-TOD-RANGE-SW        PIC X(01)       VALUE 'N'.
018700 01  WS-FLT-TOD-LO              PIC X(08)       VALUE SPACE.
018800 01  WS-FLT-TOD-HI              PIC X(08)       VALUE SPACE.
018900
019000*  SCRATCH AREA SHARED BY EVERY PARAGRAPH THAT TURNS A QUARTER
019100*  LABEL INTO A (YEAR,ORDINAL) KEY FOR CHRONOLOGICAL COMPARE.
019200 01  WS-QKEY-LABEL              PIC X(11)       VALUE SPACE.
019300 01  WS-QKEY-YEAR               PIC 9(04) COMP  VALUE ZERO.
019400 01  WS-QKEY-ORD                PIC 9(01) COMP  VALUE ZERO.
019500
019600*-----------------------------------------------------------------
019700*  FIXED-SIZE BUCKET TABLES -- HOUR(24), DAY(7), WEEK(12),
019800*  MONTH(12).  OUTPUT ORDER IS THE TABLE'S NATURAL INDEX ORDER.
019900*-----------------------------------------------------------------
020000 01  WS-HOUR-TABLE.
020100     05  WS-HOUR-ENTRY OCCURS 24 TIMES
020200                        INDEXED BY WS-HR-IDX.
020300         10  WS-HOUR-COUNT       PIC 9(07) COMP.
020400         10  WS-HOUR-WAITSUM     PIC 9(09) COMP.
020500 01  WS-DAY-TABLE.
020600     05  WS-DAY-ENTRY OCCURS 7 TIMES
020700                       INDEXED BY WS-DW-IDX2.
020800         10  WS-DAY-COUNT        PIC 9(07) COMP.
020900         10  WS-DAY-WAITSUM      PIC 9(09) COMP.
021000 01  WS-WEEK-TABLE.
021100     05  WS-WEEK-ENTRY OCCURS 12 TIMES
021200                        INDEXED BY WS-WK-IDX2.
021300         10  WS-WEEK-COUNT       PIC 9(07) COMP.
021400         10  WS-WEEK-WAITSUM     PIC 9(09) COMP.
021500 01  WS-MONTH-TABLE.
021600     05  WS-MONTH-ENTRY OCCURS 12 TIMES
021700                         INDEXED BY WS-MO-IDX2.
021800         10  WS-MONTH-COUNT      PIC 9(07) COMP.
021900         10  WS-MONTH-WAITSUM    PIC 9(09) COMP.
022000
022100*-----------------------------------------------------------------
022200*  BUCKET-LABEL NAME TABLES, LOADED VIA FILLER/REDEFINES.
022300*-----------------------------------------------------------------
022400 01  WS-DAYNAME-VALUES.
022500     05  FILLER PIC X(09) VALUE 'Sunday   '.
022600     05  FILLER PIC X(09) VALUE 'Monday   '.
022700     05  FILLER PIC X(09) VALUE 'Tuesday  '.
022800     05  FILLER PIC X(09) VALUE 'Wednesday'.
022900     05  FILLER PIC X(09) VALUE 'Thursday '.
023000     05  FILLER PIC X(09) VALUE 'Friday   '.
023100     05  FILLER PIC X(09) VALUE 'Saturday '.
023200 01  WS-DAYNAME-TABLE REDEFINES WS-DAYNAME-VALUES.
023300     05  WS-DAYNAME OCCURS 7 TIMES           PIC X(09).
023400
023500 01  WS-MONNAME-VALUES.
023600     05  FILLER PIC X(09) VALUE 'January  '.
023700     05  FILLER PIC X(09) VALUE 'February '.
023800     05  FILLER PIC X(09) VALUE 'March    '.
023900     05  FILLER PIC X(09) VALUE 'April    '.
024000     05  FILLER PIC X(09) VALUE 'May      '.
024100     05  FILLER PIC X(09) VALUE 'June     '.
024200     05  FILLER PIC X(09) VALUE 'July     '.
024300     05  FILLER PIC X(09) VALUE 'August   '.
024400     05  FILLER PIC X(09) VALUE 'September'.
024500     05  FILLER PIC X(09) VALUE 'October  '.
024600     05  FILLER PIC X(09) VALUE 'November '.
024700     05  FILLER PIC X(09) VALUE 'December '.
024800 01  WS-MONNAME-TABLE REDEFINES WS-MONNAME-VALUES.
024900     05  WS-MONNAME OCCURS 12 TIMES          PIC X(09).
025000
025100*-----------------------------------------------------------------
025200*  DYNAMIC BUCKET TABLES -- QUARTER, YEAR.  OCCURS ... DEPENDING
025300*  ON SO THE SORT BELOW TOUCHES ONLY THE ROWS IN USE.
025400*-----------------------------------------------------------------
025500 01  WS-QTR-BKT-COUNT-ROWS      PIC 9(02) COMP  VALUE ZERO.
025600 01  WS-QTR-BKT-TABLE.
025700     05  WS-QTR-BKT-ENTRY OCCURS 1 TO 60 TIMES
025800             DEPENDING ON WS-QTR-BKT-COUNT-ROWS
025900             INDEXED BY WS-QB-IDX.
026000         10  WS-QB-NAME          PIC X(11).
026100         10  WS-QB-YEAR          PIC 9(04).
026200         10  WS-QB-ORD           PIC 9(01).
026300         10  WS-QB-COUNT         PIC 9(07) COMP.
026400         10  WS-QB-WAITSUM       PIC 9(09) COMP.
026500
026600 01  WS-YR-BKT-COUNT-ROWS       PIC 9(02) COMP  VALUE ZERO.
026700 01  WS-YR-BKT-TABLE.
026800     05  WS-YR-BKT-ENTRY OCCURS 1 TO 50 TIMES
026900             DEPENDING ON WS-YR-BKT-COUNT-ROWS
027000             INDEXED BY WS-YB-IDX.
027100         10  WS-YB-YEAR          PIC 9(04).
027200         10  WS-YB-COUNT         PIC 9(07) COMP.
027300         10  WS-YB-WAITSUM       PIC 9(09) COMP.
027400
027500*-----------------------------------------------------------------
027600*  CURRENT-BUCKET WORK AREA, SHARED BY THE WRITE PARAGRAPHS.
027700*-----------------------------------------------------------------
027800 01  WS-CUR-LABEL                PIC X(16)    VALUE SPACE.
027900 01  WS-CUR-COUNT                 PIC 9(07) COMP VALUE ZERO.
028000 01  WS-CUR-SUM                    PIC 9(09) COMP VALUE ZERO.
028100 01  WS-CUR-AVG                     PIC 9(05)V99 COMP VALUE ZERO.
028200 01  WS-CUR-NUM-ED                   PIC Z9.
028300
028400 PROCEDURE DIVISION.
028500*-----------------------------------------------------------------
028600 0000-MAIN-START.
028700     PERFORM 1000-INIT-START THRU 1000-INIT-END.
028800     PERFORM 2000-READ-MASTER-START THRU 2000-READ-MASTER-END.
028900     PERFORM 2500-PROCESS-ONE-START THRU 2500-PROCESS-ONE-END
029000         UNTIL WS-AT-EOF.
029100     PERFORM 5000-WRITE-STATS-START THRU 5000-WRITE-STATS-END.
029200     PERFORM 9000-TERM-START THRU 9000-TERM-END.
029300 0000-MAIN-END.
029400     STOP RUN.
029500
029600*-----------------------------------------------------------------
029700*  OPEN FILES, LOAD AND VALIDATE THE CONTROL-CARD DECK.
029800*-----------------------------------------------------------------
029900 1000-INIT-START.
030000     INITIALIZE WS-HOUR-TABLE WS-DAY-TABLE
030100                WS-WEEK-TABLE WS-MONTH-TABLE.
030200     OPEN INPUT CONTROL-CARD-FILE.
030300     IF NOT WS-CTLCARD-OK
030400         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
030500     END-IF.
030600     PERFORM 1100-READ-CARD-START THRU 1100-READ-CARD-END
030700         UNTIL WS-CTL-AT-EOF.
030800     CLOSE CONTROL-CARD-FILE.
030900     IF WS-MU-CARD-SEEN-SW NOT = 'Y'
031000         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
031100     END-IF.
031200
031300     OPEN INPUT CLEAN-REQUEST-FILE.
031400     IF NOT WS-CLNREQ-OK
031500         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
031600     END-IF.
031700     OPEN OUTPUT STATS-OUT-FILE.
031800     IF NOT WS-STATOUT-OK
031900         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
032000     END-IF.
032100 1000-INIT-END.
032200     EXIT.
032300
032400*-----------------------------------------------------------------
032500*  READ ONE CONTROL CARD AND DISPATCH IT BY CARD-TYPE.
032600*-----------------------------------------------------------------
032700 1100-READ-CARD-START.
032800     READ CONTROL-CARD-FILE
032900         AT END SET WS-CTL-AT-EOF TO TRUE
033000     END-READ.
033100     IF NOT WS-CTL-AT-EOF
033200         PERFORM 1200-DISPATCH-CARD-START
033300             THRU 1200-DISPATCH-CARD-END
033400     END-IF.
033500 1100-READ-CARD-END.
033600     EXIT.
033700
033800 1200-DISPATCH-CARD-START.
033900     EVALUATE CTL-CARD-TYPE
034000         WHEN 'MU' PERFORM 1210-LOAD-METRIC-START
034100                       THRU 1210-LOAD-METRIC-END
034200         WHEN 'QS' PERFORM 1220-ADD-QTR-SET-START
034300                       THRU 1220-ADD-QTR-SET-END
034400         WHEN 'QR' PERFORM 1230-LOAD-QTR-RANGE-START
034500                       THRU 1230-LOAD-QTR-RANGE-END
034600         WHEN 'WS' PERFORM 1240-ADD-WEEK-SET-START
034700                       THRU 1240-ADD-WEEK-SET-END
034800         WHEN 'WR' PERFORM 1250-LOAD-WEEK-RANGE-START
034900                       THRU 1250-LOAD-WEEK-RANGE-END
035000         WHEN 'DS' PERFORM 1260-ADD-DAY-SET-START
035100                       THRU 1260-ADD-DAY-SET-END
035200         WHEN 'DR' PERFORM 1270-LOAD-DAY-RANGE-START
035300                       THRU 1270-LOAD-DAY-RANGE-END
035400         WHEN 'DT' PERFORM 1280-LOAD-DTTM-RANGE-START
035500                       THRU 1280-LOAD-DTTM-RANGE-END
035600         WHEN 'TD' PERFORM 1290-LOAD-TOD-RANGE-START
035700                       THRU 1290-LOAD-TOD-RANGE-END
035800         WHEN OTHER
035900             PERFORM 9900-ABEND-START THRU 9900-ABEND-END
036000     END-EVALUATE.
036100 1200-DISPATCH-CARD-END.
036200     EXIT.
036300
036400 1210-LOAD-METRIC-START.
036500     MOVE CTL-METRIC-TOKEN TO WS-TOK-IN.
036600     MOVE 4 TO WS-TOK-TYPE.
036700     CALL 'TOKPARSE' USING WS-TOK-IN WS-TOK-TYPE
036800                           WS-TOK-OUT WS-TOK-VALID.
036900     IF WS-TOK-VALID NOT = 'Y'
037000         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
037100     END-IF.
037200     MOVE WS-TOK-OUT(1:9) TO WS-METRIC-CANON.
037300
037400     MOVE CTL-UNIT-TOKEN TO WS-TOK-IN.
037500     MOVE 5 TO WS-TOK-TYPE.
037600     CALL 'TOKPARSE' USING WS-TOK-IN WS-TOK-TYPE
037700                           WS-TOK-OUT WS-TOK-VALID.
037800     IF WS-TOK-VALID NOT = 'Y'
037900         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
038000     END-IF.
038100     MOVE WS-TOK-OUT TO WS-UNIT-CANON.
038200     MOVE 'Y' TO WS-MU-CARD-SEEN-SW.
038300 1210-LOAD-METRIC-END.
038400     EXIT.
038500
038600*-----------------------------------------------------------------
038700*  UNIT 5 FILTER-CARD LOADERS.  SET CARDS GROW THEIR TABLE ONE
038800*  ROW AT A TIME; RANGE CARDS ARE EACH GOOD FOR ONE CARD PER
038900*  AXIS AND ABEND THE RUN IF LO IS NOT STRICTLY LESS THAN HI.
039000*-----------------------------------------------------------------
039100 1220-ADD-QTR-SET-START.
039200     ADD 1 TO WS-FLT-QTR-SET-ROWS.
039300     SET WS-FQ-IDX TO WS-FLT-QTR-SET-ROWS.
039400     MOVE CTL-QS-VALUE TO WS-FQ-VALUE(WS-FQ-IDX).
039500 1220-ADD-QTR-SET-END.
039600     EXIT.
039700
039800 1230-LOAD-QTR-RANGE-START.
039900     MOVE CTL-QR-LO TO WS-QKEY-LABEL.
040000     PERFORM 1900-DERIVE-QTR-KEY-START THRU 1900-DERIVE-QTR-KEY-END.
040100     MOVE WS-QKEY-YEAR TO WS-FLT-QTR-LO-YEAR.
040200     MOVE WS-QKEY-ORD TO WS-FLT-QTR-LO-ORD.
040300     MOVE CTL-QR-HI TO WS-QKEY-LABEL.
040400     PERFORM 1900-DERIVE-QTR-KEY-START THRU 1900-DERIVE-QTR-KEY-END.
040500     MOVE WS-QKEY-YEAR TO WS-FLT-QTR-HI-YEAR.
040600     MOVE WS-QKEY-ORD TO WS-FLT-QTR-HI-ORD.
040700     IF WS-FLT-QTR-LO-YEAR > WS-FLT-QTR-HI-YEAR
040800         OR (WS-FLT-QTR-LO-YEAR = WS-FLT-QTR-HI-YEAR
040900             AND WS-FLT-QTR-LO-ORD NOT < WS-FLT-QTR-HI-ORD)
041000         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
041100     END-IF.
041200     MOVE 'Y' TO WS-FLT-QTR-RANGE-SW.
041300 1230-LOAD-QTR-RANGE-END.
041400     EXIT.
041500
041600 1240-ADD-WEEK-SET-START.
041700     ADD 1 TO WS-FLT-WEEK-SET-ROWS.
041800     SET WS-FW-IDX TO WS-FLT-WEEK-SET-ROWS.
041900     MOVE CTL-WS-VALUE TO WS-FW-VALUE(WS-FW-IDX).
042000 1240-ADD-WEEK-SET-END.
042100     EXIT.
042200
042300 1250-LOAD-WEEK-RANGE-START.
042400     IF CTL-WR-LO NOT < CTL-WR-HI
042500         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
042600     END-IF.
042700     MOVE CTL-WR-LO TO WS-FLT-WEEK-LO.
042800     MOVE CTL-WR-HI TO WS-FLT-WEEK-HI.
042900     MOVE 'Y' TO WS-FLT-WEEK-RANGE-SW.
043000 1250-LOAD-WEEK-RANGE-END.
043100     EXIT.
043200
043300 1260-ADD-DAY-SET-START.
043400     ADD 1 TO WS-FLT-DAY-SET-ROWS.
043500     SET WS-FD-IDX TO WS-FLT-DAY-SET-ROWS.
043600     MOVE CTL-DS-VALUE TO WS-FD-VALUE(WS-FD-IDX).
043700 1260-ADD-DAY-SET-END.
043800     EXIT.
043900
044000 1270-LOAD-DAY-RANGE-START.
044100     IF CTL-DR-LO NOT < CTL-DR-HI
044200         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
044300     END-IF.
044400     MOVE CTL-DR-LO TO WS-FLT-DAY-LO.
044500     MOVE CTL-DR-HI TO WS-FLT-DAY-HI.
044600     MOVE 'Y' TO WS-FLT-DAY-RANGE-SW.
044700 1270-LOAD-DAY-RANGE-END.
044800     EXIT.
044900
045000 1280-LOAD-DTTM-RANGE-START.
045100     IF CTL-DT-LO NOT < CTL-DT-HI
045200         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
045300     END-IF.
045400     MOVE CTL-DT-LO TO WS-FLT-DTTM-LO.
045500     MOVE CTL-DT-HI TO WS-FLT-DTTM-HI.
045600     MOVE 'Y' TO WS-FLT-DTTM-RANGE-SW.
045700 1280-LOAD-DTTM-RANGE-END.
045800     EXIT.
045900
046000 1290-LOAD-TOD-RANGE-START.
046100     IF CTL-TD-LO NOT < CTL-TD-HI
046200         PERFORM 9900-ABEND-START THRU 9900-ABEND-END
046300     END-IF.
046400     MOVE CTL-TD-LO TO WS-FLT-TOD-LO.
046500     MOVE CTL-TD-HI TO WS-FLT-TOD-HI.
046600     MOVE 'Y' TO WS-FLT-TOD-RANGE-SW.
046700 1290-LOAD-TOD-RANGE-END.
046800     EXIT.
046900
047000*-----------------------------------------------------------------
047100*  TURN A QUARTER LABEL (WS-QKEY-LABEL) INTO A CHRONOLOGICAL
047200*  (YEAR, ORDINAL) KEY -- WINTER/SPRING/SUMMER/FALL = 1/2/3/4.
047300*  SHARED BY THE BUCKET-INSERT AND THE QUARTER-RANGE FILTER.
047400*-----------------------------------------------------------------
047500 1900-DERIVE-QTR-KEY-START.
047600     EVALUATE WS-QKEY-LABEL(1:4)
047700         WHEN 'Fall'
047800             MOVE 4 TO WS-QKEY-ORD
047900             MOVE WS-QKEY-LABEL(6:4) TO WS-QKEY-YEAR
048000         WHEN 'Wint'
048100             MOVE 1 TO WS-QKEY-ORD
048200             MOVE WS-QKEY-LABEL(8:4) TO WS-QKEY-YEAR
048300         WHEN 'Spri'
048400             MOVE 2 TO WS-QKEY-ORD
048500             MOVE WS-QKEY-LABEL(8:4) TO WS-QKEY-YEAR
048600         WHEN 'Summ'
048700             MOVE 3 TO WS-QKEY-ORD
048800             MOVE WS-QKEY-LABEL(8:4) TO WS-QKEY-YEAR
048900         WHEN OTHER
049000             MOVE 9 TO WS-QKEY-ORD
049100             MOVE ZERO TO WS-QKEY-YEAR
049200     END-EVALUATE.
049300 1900-DERIVE-QTR-KEY-END.
049400     EXIT.
049500
049600*-----------------------------------------------------------------
049700*  READ ONE CLEAN-REQUEST ROW.
049800*-----------------------------------------------------------------
049900 2000-READ-MASTER-START.
050000     READ CLEAN-REQUEST-FILE
050100         AT END SET WS-AT-EOF TO TRUE
050200     END-READ.
050300     IF NOT WS-AT-EOF
050400         ADD 1 TO WS-CNT-READ
050500     END-IF.
050600 2000-READ-MASTER-END.
050700     EXIT.
050800
050900*-----------------------------------------------------------------
051000*  UNIT 5 FILTER, THEN BUCKET INTO THE INTERVAL CHOSEN ON THE
051100*  CONTROL CARD.
051200*-----------------------------------------------------------------
051300 2500-PROCESS-ONE-START.
051400     PERFORM 3000-TEST-FILTER-START THRU 3000-TEST-FILTER-END.
051500     IF WS-FILTER-PASS-SW = 'Y'
051600         EVALUATE TRUE
051700             WHEN WS-UNIT-IS-HOUR
051800                 PERFORM 4000-ACCUM-HOUR-START
051900                     THRU 4000-ACCUM-HOUR-END
052000             WHEN WS-UNIT-IS-DAY
052100                 PERFORM 4010-ACCUM-DAY-START
052200                     THRU 4010-ACCUM-DAY-END
052300             WHEN WS-UNIT-IS-WEEK
052400                 PERFORM 4020-ACCUM-WEEK-START
052500                     THRU 4020-ACCUM-WEEK-END
052600             WHEN WS-UNIT-IS-MONTH
052700                 PERFORM 4030-ACCUM-MONTH-START
052800                     THRU 4030-ACCUM-MONTH-END
052900             WHEN WS-UNIT-IS-QUARTER
053000                 PERFORM 4040-ACCUM-QUARTER-START
053100                     THRU 4040-ACCUM-QUARTER-END
053200             WHEN WS-UNIT-IS-YEAR
053300                 PERFORM 4050-ACCUM-YEAR-START
053400                     THRU 4050-ACCUM-YEAR-END
053500         END-EVALUATE
053600         ADD 1 TO WS-CNT-BUCKETED
053700     ELSE
053800         ADD 1 TO WS-CNT-FILTERED-OUT
053900     END-IF.
054000     PERFORM 2000-READ-MASTER-START THRU 2000-READ-MASTER-END.
054100 2500-PROCESS-ONE-END.
054200     EXIT.
054300
054400*-----------------------------------------------------------------
054500*  UNIT 5 FILTER -- FIVE INDEPENDENT AXES.  EACH AXIS WITH NO
054600*  CARDS PUNCHED FOR IT PASSES EVERY RECORD ON THAT AXIS.
054700*-----------------------------------------------------------------
054800 3000-TEST-FILTER-START.
054900     MOVE 'Y' TO WS-FILTER-PASS-SW.
055000     PERFORM 3100-TEST-QUARTER-START THRU 3100-TEST-QUARTER-END.
055100     IF WS-FILTER-PASS-SW = 'Y'
055200         PERFORM 3200-TEST-WEEK-START THRU 3200-TEST-WEEK-END
055300     END-IF.
055400     IF WS-FILTER-PASS-SW = 'Y'
055500         PERFORM 3300-TEST-DAY-START THRU 3300-TEST-DAY-END
055600     END-IF.
055700     IF WS-FILTER-PASS-SW = 'Y'
055800         PERFORM 3400-TEST-DTTM-START THRU 3400-TEST-DTTM-END
055900     END-IF.
056000     IF WS-FILTER-PASS-SW = 'Y'
056100         PERFORM 3500-TEST-TOD-START THRU 3500-TEST-TOD-END
056200     END-IF.
056300 3000-TEST-FILTER-END.
056400     EXIT.
056500
056600 3100-TEST-QUARTER-START.
056700     IF WS-FLT-QTR-SET-ROWS = ZERO
056800             AND WS-FLT-QTR-RANGE-SW NOT = 'Y'
056900         GO TO 3100-TEST-QUARTER-END
057000     END-IF.
057100     MOVE 'N' TO WS-FLT-AXIS-HIT-SW.
057200     IF WS-FLT-QTR-SET-ROWS > ZERO
057300         SET WS-FQ-IDX TO 1
057400         SEARCH WS-FQ-ENTRY
057500             AT END CONTINUE
057600             WHEN WS-FQ-VALUE(WS-FQ-IDX) = CR-QUARTER
057700                 MOVE 'Y' TO WS-FLT-AXIS-HIT-SW
057800         END-SEARCH
057900     END-IF.
058000     IF WS-FLT-AXIS-HIT-SW NOT = 'Y' AND WS-FLT-QTR-RANGE-SW = 'Y'
058100         MOVE CR-QUARTER TO WS-QKEY-LABEL
058200         PERFORM 1900-DERIVE-QTR-KEY-START
058300             THRU 1900-DERIVE-QTR-KEY-END
058400         IF (WS-QKEY-YEAR > WS-FLT-QTR-LO-YEAR
058500               OR (WS-QKEY-YEAR = WS-FLT-QTR-LO-YEAR
058600                   AND WS-QKEY-ORD NOT < WS-FLT-QTR-LO-ORD))
058700             AND (WS-QKEY-YEAR < WS-FLT-QTR-HI-YEAR
058800               OR (WS-QKEY-YEAR = WS-FLT-QTR-HI-YEAR
058900                   AND WS-QKEY-ORD NOT > WS-FLT-QTR-HI-ORD))
059000             MOVE 'Y' TO WS-FLT-AXIS-HIT-SW
059100         END-IF
059200     END-IF.
059300     IF WS-FLT-AXIS-HIT-SW NOT = 'Y'
059400         MOVE 'N' TO WS-FILTER-PASS-SW
059500     END-IF.
059600 3100-TEST-QUARTER-END.
059700     EXIT.
059800
059900 3200-TEST-WEEK-START.
060000     IF WS-FLT-WEEK-SET-ROWS = ZERO
060100             AND WS-FLT-WEEK-RANGE-SW NOT = 'Y'
060200         GO TO 3200-TEST-WEEK-END
060300     END-IF.
060400     MOVE 'N' TO WS-FLT-AXIS-HIT-SW.
060500     IF WS-FLT-WEEK-SET-ROWS > ZERO
060600         SET WS-FW-IDX TO 1
060700         SEARCH WS-FW-ENTRY
060800             AT END CONTINUE
060900             WHEN WS-FW-VALUE(WS-FW-IDX) = CR-WEEK-IN-QUARTER
061000                 MOVE 'Y' TO WS-FLT-AXIS-HIT-SW
061100         END-SEARCH
061200     END-IF.
061300     IF WS-FLT-AXIS-HIT-SW NOT = 'Y' AND WS-FLT-WEEK-RANGE-SW = 'Y'
061400         IF CR-WEEK-IN-QUARTER NOT < WS-FLT-WEEK-LO
061500             AND CR-WEEK-IN-QUARTER NOT > WS-FLT-WEEK-HI
061600             MOVE 'Y' TO WS-FLT-AXIS-HIT-SW
061700         END-IF
061800     END-IF.
061900     IF WS-FLT-AXIS-HIT-SW NOT = 'Y'
062000         MOVE 'N' TO WS-FILTER-PASS-SW
062100     END-IF.
062200 3200-TEST-WEEK-END.
062300     EXIT.
062400
062500 3300-TEST-DAY-START.
062600     IF WS-FLT-DAY-SET-ROWS = ZERO
062700             AND WS-FLT-DAY-RANGE-SW NOT = 'Y'
062800         GO TO 3300-TEST-DAY-END
062900     END-IF.
063000     MOVE 'N' TO WS-FLT-AXIS-HIT-SW.
063100     IF WS-FLT-DAY-SET-ROWS > ZERO
063200         SET WS-FD-IDX TO 1
063300         SEARCH WS-FD-ENTRY
063400             AT END CONTINUE
063500             WHEN WS-FD-VALUE(WS-FD-IDX) = CR-DAY-IN-WEEK
063600                 MOVE 'Y' TO WS-FLT-AXIS-HIT-SW
063700         END-SEARCH
063800     END-IF.
063900     IF WS-FLT-AXIS-HIT-SW NOT = 'Y' AND WS-FLT-DAY-RANGE-SW = 'Y'
064000         IF CR-DAY-IN-WEEK NOT < WS-FLT-DAY-LO
064100             AND CR-DAY-IN-WEEK NOT > WS-FLT-DAY-HI
064200             MOVE 'Y' TO WS-FLT-AXIS-HIT-SW
064300         END-IF
064400     END-IF.
064500     IF WS-FLT-AXIS-HIT-SW NOT = 'Y'
064600         MOVE 'N' TO WS-FILTER-PASS-SW
064700     END-IF.
064800 3300-TEST-DAY-END.
064900     EXIT.
065000
065100 3400-TEST-DTTM-START.
065200     IF WS-FLT-DTTM-RANGE-SW NOT = 'Y'
065300         GO TO 3400-TEST-DTTM-END
065400     END-IF.
065500     IF CR-DATETIME < WS-FLT-DTTM-LO
065600             OR CR-DATETIME > WS-FLT-DTTM-HI
065700         MOVE 'N' TO WS-FILTER-PASS-SW
065800     END-IF.
065900 3400-TEST-DTTM-END.
066000     EXIT.
066100
066200 3500-TEST-TOD-START.
066300     IF WS-FLT-TOD-RANGE-SW NOT = 'Y'
066400         GO TO 3500-TEST-TOD-END
066500     END-IF.
066600     IF CR-DATETIME(12:8) < WS-FLT-TOD-LO
066700             OR CR-DATETIME(12:8) > WS-FLT-TOD-HI
066800         MOVE 'N' TO WS-FILTER-PASS-SW
066900     END-IF.
067000 3500-TEST-TOD-END.
067100     EXIT.
067200
067300*-----------------------------------------------------------------
067400*  ACCUMULATE PARAGRAPHS, ONE PER INTERVAL TYPE.
067500*-----------------------------------------------------------------
067600 4000-ACCUM-HOUR-START.
067700     COMPUTE WS-HR-IDX = CRA-HOUR + 1.
067800     ADD 1 TO WS-HOUR-COUNT(WS-HR-IDX).
067900     ADD CR-WAIT-TIME TO WS-HOUR-WAITSUM(WS-HR-IDX).
068000 4000-ACCUM-HOUR-END.
068100     EXIT.
068200
068300 4010-ACCUM-DAY-START.
068400     ADD 1 TO WS-DAY-COUNT(CR-DAY-IN-WEEK).
068500     ADD CR-WAIT-TIME TO WS-DAY-WAITSUM(CR-DAY-IN-WEEK).
068600 4010-ACCUM-DAY-END.
068700     EXIT.
068800
068900 4020-ACCUM-WEEK-START.
069000     ADD 1 TO WS-WEEK-COUNT(CR-WEEK-IN-QUARTER).
069100     ADD CR-WAIT-TIME TO WS-WEEK-WAITSUM(CR-WEEK-IN-QUARTER).
069200 4020-ACCUM-WEEK-END.
069300     EXIT.
069400
069500 4030-ACCUM-MONTH-START.
069600     ADD 1 TO WS-MONTH-COUNT(CRA-MONTH).
069700     ADD CR-WAIT-TIME TO WS-MONTH-WAITSUM(CRA-MONTH).
069800 4030-ACCUM-MONTH-END.
069900     EXIT.
070000
070100 4040-ACCUM-QUARTER-START.
070200     SET WS-QB-IDX TO 1.
070300     SEARCH WS-QTR-BKT-ENTRY
070400         AT END PERFORM 4045-INSERT-QTR-BKT-START
070500                    THRU 4045-INSERT-QTR-BKT-END
070600         WHEN WS-QB-NAME(WS-QB-IDX) = CR-QUARTER
070700             ADD 1 TO WS-QB-COUNT(WS-QB-IDX)
070800             ADD CR-WAIT-TIME TO WS-QB-WAITSUM(WS-QB-IDX)
070900     END-SEARCH.
071000 4040-ACCUM-QUARTER-END.
071100     EXIT.
071200
071300 4045-INSERT-QTR-BKT-START.
071400     ADD 1 TO WS-QTR-BKT-COUNT-ROWS.
071500     SET WS-QB-IDX TO WS-QTR-BKT-COUNT-ROWS.
071600     MOVE CR-QUARTER TO WS-QB-NAME(WS-QB-IDX).
071700     MOVE CR-QUARTER TO WS-QKEY-LABEL.
071800     PERFORM 1900-DERIVE-QTR-KEY-START THRU 1900-DERIVE-QTR-KEY-END.
071900     MOVE WS-QKEY-YEAR TO WS-QB-YEAR(WS-QB-IDX).
072000     MOVE WS-QKEY-ORD TO WS-QB-ORD(WS-QB-IDX).
072100     MOVE 1 TO WS-QB-COUNT(WS-QB-IDX).
072200     MOVE CR-WAIT-TIME TO WS-QB-WAITSUM(WS-QB-IDX).
072300 4045-INSERT-QTR-BKT-END.
072400     EXIT.
072500
072600 4050-ACCUM-YEAR-START.
072700     SET WS-YB-IDX TO 1.
072800     SEARCH WS-YR-BKT-ENTRY
072900         AT END PERFORM 4055-INSERT-YR-BKT-START
073000                    THRU 4055-INSERT-YR-BKT-END
073100         WHEN WS-YB-YEAR(WS-YB-IDX) = CRA-YEAR
073200             ADD 1 TO WS-YB-COUNT(WS-YB-IDX)
073300             ADD CR-WAIT-TIME TO WS-YB-WAITSUM(WS-YB-IDX)
073400     END-SEARCH.
073500 4050-ACCUM-YEAR-END.
073600     EXIT.
073700
073800 4055-INSERT-YR-BKT-START.
073900     ADD 1 TO WS-YR-BKT-COUNT-ROWS.
074000     SET WS-YB-IDX TO WS-YR-BKT-COUNT-ROWS.
074100     MOVE CRA-YEAR TO WS-YB-YEAR(WS-YB-IDX).
074200     MOVE 1 TO WS-YB-COUNT(WS-YB-IDX).
074300     MOVE CR-WAIT-TIME TO WS-YB-WAITSUM(WS-YB-IDX).
074400 4055-INSERT-YR-BKT-END.
074500     EXIT.
074600
074700*-----------------------------------------------------------------
074800*  EMIT STATS-OUT ROWS, ONE WRITE PARAGRAPH PER INTERVAL TYPE.
074900*-----------------------------------------------------------------
075000 5000-WRITE-STATS-START.
075100     EVALUATE TRUE
075200         WHEN WS-UNIT-IS-HOUR
075300             PERFORM 5100-WRITE-HOUR-START
075400                 THRU 5100-WRITE-HOUR-END
075500         WHEN WS-UNIT-IS-DAY
075600             PERFORM 5110-WRITE-DAY-START THRU 5110-WRITE-DAY-END
075700         WHEN WS-UNIT-IS-WEEK
075800             PERFORM 5120-WRITE-WEEK-START
075900                 THRU 5120-WRITE-WEEK-END
076000         WHEN WS-UNIT-IS-MONTH
076100             PERFORM 5130-WRITE-MONTH-START
076200                 THRU 5130-WRITE-MONTH-END
076300         WHEN WS-UNIT-IS-QUARTER
076400             PERFORM 5140-WRITE-QUARTER-START
076500                 THRU 5140-WRITE-QUARTER-END
076600         WHEN WS-UNIT-IS-YEAR
076700             PERFORM 5150-WRITE-YEAR-START
076800                 THRU 5150-WRITE-YEAR-END
076900     END-EVALUATE.
077000 5000-WRITE-STATS-END.
077100     EXIT.
077200
077300 5100-WRITE-HOUR-START.
077400     PERFORM 5105-EMIT-HOUR-ONE-START THRU 5105-EMIT-HOUR-ONE-END
077500         VARYING WS-HR-IDX FROM 1 BY 1 UNTIL WS-HR-IDX > 24.
077600 5100-WRITE-HOUR-END.
077700     EXIT.
077800
077900 5105-EMIT-HOUR-ONE-START.
078000     IF WS-HOUR-COUNT(WS-HR-IDX) > 0
078100         MOVE SPACE TO WS-CUR-LABEL
078200         COMPUTE WS-CUR-NUM-ED = WS-HR-IDX - 1
078300         MOVE WS-CUR-NUM-ED TO WS-CUR-LABEL(1:2)
078400         MOVE WS-HOUR-COUNT(WS-HR-IDX) TO WS-CUR-COUNT
078500         MOVE WS-HOUR-WAITSUM(WS-HR-IDX) TO WS-CUR-SUM
078600         PERFORM 5900-EMIT-BUCKET-START THRU 5900-EMIT-BUCKET-END
078700     END-IF.
078800 5105-EMIT-HOUR-ONE-END.
078900     EXIT.
079000
079100 5110-WRITE-DAY-START.
079200     PERFORM 5115-EMIT-DAY-ONE-START THRU 5115-EMIT-DAY-ONE-END
079300         VARYING WS-DW-IDX2 FROM 1 BY 1 UNTIL WS-DW-IDX2 > 7.
079400 5110-WRITE-DAY-END.
079500     EXIT.
079600
079700 5115-EMIT-DAY-ONE-START.
079800     IF WS-DAY-COUNT(WS-DW-IDX2) > 0
079900         MOVE SPACE TO WS-CUR-LABEL
080000         MOVE WS-DAYNAME(WS-DW-IDX2) TO WS-CUR-LABEL
080100         MOVE WS-DAY-COUNT(WS-DW-IDX2) TO WS-CUR-COUNT
080200         MOVE WS-DAY-WAITSUM(WS-DW-IDX2) TO WS-CUR-SUM
080300         PERFORM 5900-EMIT-BUCKET-START THRU 5900-EMIT-BUCKET-END
080400     END-IF.
080500 5115-EMIT-DAY-ONE-END.
080600     EXIT.
080700
080800 5120-WRITE-WEEK-START.
080900     PERFORM 5125-EMIT-WEEK-ONE-START THRU 5125-EMIT-WEEK-ONE-END
081000         VARYING WS-WK-IDX2 FROM 1 BY 1 UNTIL WS-WK-IDX2 > 12.
081100 5120-WRITE-WEEK-END.
081200     EXIT.
081300
081400 5125-EMIT-WEEK-ONE-START.
081500     IF WS-WEEK-COUNT(WS-WK-IDX2) > 0
081600         MOVE SPACE TO WS-CUR-LABEL
081700         MOVE WS-WK-IDX2 TO WS-CUR-NUM-ED
081800         MOVE WS-CUR-NUM-ED TO WS-CUR-LABEL(1:2)
081900         MOVE WS-WEEK-COUNT(WS-WK-IDX2) TO WS-CUR-COUNT
082000         MOVE WS-WEEK-WAITSUM(WS-WK-IDX2) TO WS-CUR-SUM
082100         PERFORM 5900-EMIT-BUCKET-START THRU 5900-EMIT-BUCKET-END
082200     END-IF.
082300 5125-EMIT-WEEK-ONE-END.
082400     EXIT.
082500
082600 5130-WRITE-MONTH-START.
082700     PERFORM 5135-EMIT-MONTH-ONE-START
082800         THRU 5135-EMIT-MONTH-ONE-END
082900         VARYING WS-MO-IDX2 FROM 1 BY 1 UNTIL WS-MO-IDX2 > 12.
083000 5130-WRITE-MONTH-END.
083100     EXIT.
083200
083300 5135-EMIT-MONTH-ONE-START.
083400     IF WS-MONTH-COUNT(WS-MO-IDX2) > 0
083500         MOVE SPACE TO WS-CUR-LABEL
083600         MOVE WS-MONNAME(WS-MO-IDX2) TO WS-CUR-LABEL
083700         MOVE WS-MONTH-COUNT(WS-MO-IDX2) TO WS-CUR-COUNT
083800         MOVE WS-MONTH-WAITSUM(WS-MO-IDX2) TO WS-CUR-SUM
083900         PERFORM 5900-EMIT-BUCKET-START THRU 5900-EMIT-BUCKET-END
084000     END-IF.
084100 5135-EMIT-MONTH-ONE-END.
084200     EXIT.
084300
084400 5140-WRITE-QUARTER-START.
084500     SORT WS-QTR-BKT-ENTRY ASCENDING KEY WS-QB-YEAR
084600                            ASCENDING KEY WS-QB-ORD.
084700     PERFORM 5145-EMIT-QTR-ONE-START THRU 5145-EMIT-QTR-ONE-END
084800         VARYING WS-QB-IDX FROM 1 BY 1
084900         UNTIL WS-QB-IDX > WS-QTR-BKT-COUNT-ROWS.
085000 5140-WRITE-QUARTER-END.
085100     EXIT.
085200
085300 5145-EMIT-QTR-ONE-START.
085400     MOVE SPACE TO WS-CUR-LABEL.
085500     MOVE WS-QB-NAME(WS-QB-IDX) TO WS-CUR-LABEL.
085600     MOVE WS-QB-COUNT(WS-QB-IDX) TO WS-CUR-COUNT.
085700     MOVE WS-QB-WAITSUM(WS-QB-IDX) TO WS-CUR-SUM.
085800     PERFORM 5900-EMIT-BUCKET-START THRU 5900-EMIT-BUCKET-END.
085900 5145-EMIT-QTR-ONE-END.
086000     EXIT.
086100
086200 5150-WRITE-YEAR-START.
086300     SORT WS-YR-BKT-ENTRY ASCENDING KEY WS-YB-YEAR.
086400     PERFORM 5155-EMIT-YR-ONE-START THRU 5155-EMIT-YR-ONE-END
086500         VARYING WS-YB-IDX FROM 1 BY 1
086600         UNTIL WS-YB-IDX > WS-YR-BKT-COUNT-ROWS.
086700 5150-WRITE-YEAR-END.
086800     EXIT.
086900
087000 5155-EMIT-YR-ONE-START.
087100     MOVE SPACE TO WS-CUR-LABEL.
087200     MOVE WS-YB-YEAR(WS-YB-IDX) TO WS-CUR-LABEL(1:4).
087300     MOVE WS-YB-COUNT(WS-YB-IDX) TO WS-CUR-COUNT.
087400     MOVE WS-YB-WAITSUM(WS-YB-IDX) TO WS-CUR-SUM.
087500     PERFORM 5900-EMIT-BUCKET-START THRU 5900-EMIT-BUCKET-END.
087600 5155-EMIT-YR-ONE-END.
087700     EXIT.
087800
087900 5900-EMIT-BUCKET-START.
088000     COMPUTE WS-CUR-AVG ROUNDED = WS-CUR-SUM / WS-CUR-COUNT.
088100     INITIALIZE STATS-RECORD.
088200     MOVE WS-CUR-LABEL TO ST-INTERVAL.
088300     MOVE WS-CUR-COUNT TO ST-DEMAND.
088400     MOVE WS-CUR-AVG TO ST-AVG-WAIT.
088500     WRITE STATS-RECORD.
088600 5900-EMIT-BUCKET-END.
088700     EXIT.
088800
088900*-----------------------------------------------------------------
089000*  JOB-END HOUSEKEEPING.
089100*-----------------------------------------------------------------
089200 9000-TERM-START.
089300     CLOSE CLEAN-REQUEST-FILE.
089400     CLOSE STATS-OUT-FILE.
089500     DISPLAY 'STATCALC - RECORDS READ     : ' WS-CNT-READ.
089600     DISPLAY 'STATCALC - RECORDS BUCKETED : ' WS-CNT-BUCKETED.
089700     DISPLAY 'STATCALC - RECORDS FILTERED : ' WS-CNT-FILTERED-OUT.
089800 9000-TERM-END.
089900     EXIT.
090000
090100 9900-ABEND-START.
090200     DISPLAY 'STATCALC - CONTROL CARD OR FILE ERROR, ABENDING'.
090300     STOP RUN.
090400 9900-ABEND-END.
090500     EXIT.
