000100*--------------------------------------------------------------*
000200* CLNREQ   - CLEAN TUTOR REQUEST RECORD (MASTER FILE RECORD)    *
000300*   OUTPUT OF CLEANDAT, INPUT TO STATCALC/STATRPT/CRSEXTR.      *
000400*   CR-DATETIME IS THE SORT/DEDUP KEY -- THE MASTER IS WRITTEN  *
000500*   IN ASCENDING CR-DATETIME ORDER WITH NO DUPLICATE KEYS.      *
000600*   TWO TRAILING BYTES HELD FOR FUTURE FIELDS PER SHOP PRACTICE.*
000700*--------------------------------------------------------------*
000800 FD  CLEAN-REQUEST-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 74 CHARACTERS
001100     RECORDING MODE IS F.
001200 01  CLEAN-REQUEST-RECORD.
001300     05 CR-DATETIME          PIC X(19).
001400     05 CR-WAIT-TIME         PIC 9(05).
001500     05 CR-SUBJECT           PIC X(24).
001600     05 CR-COURSE-NUMBER     PIC X(05).
001700     05 CR-SECTION           PIC X(05).
001800     05 CR-QUARTER           PIC X(11).
001900     05 CR-WEEK-IN-QUARTER   PIC 9(02).
002000     05 CR-DAY-IN-WEEK       PIC 9(01).
002100     05 FILLER               PIC X(02).
