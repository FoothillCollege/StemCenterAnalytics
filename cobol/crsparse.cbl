000100*===============================================================*
000200*  CRSPARSE - COURSE-NAME / SECTION NORMALIZATION SUBROUTINE    *
000300*     CALLED BY CLEANDAT FOR EVERY ACCEPTED SIGN-IN ROW.        *
000400*     SPLITS THE RAW COURSE STRING INTO SUBJECT, NUMBER AND     *
000500*     SECTION, STRIPS CAMPUS/PUNCTUATION NOISE, AND MAPS THE    *
000600*     SUBJECT THROUGH THE ALIAS TABLE IN SUBJALI.               *
000700*                                                                *
000800*  AUTHOR: L. TRAN, TUTORING CENTER DATA SERVICES               *
000900*  DATE-WRITTEN: 05/22/1989                                     *
001000*===============================================================*
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE     WHO  TKT#    DESCRIPTION
001400*  05/22/89 LMT  CR0061  ORIGINAL CODING, SPLIT OUT OF CLEANDAT
001500*  01/09/90 LMT  CR0078  STRIP 'F' CAMPUS PREFIX FROM SUBJECT
001600*                        TAIL, WAS LEAKING INTO COURSE NUMBER
001700*  08/15/91 DWS  CR0108  SECTION STRIP NOW DROPS LEADING 'O'
001800*                        (OPERATOR TYPO FOR ZERO) AS WELL AS '0'
001900*  12/03/92 DWS  CR0125  NUMBER STRIP RAISED FROM ONE TO TWO
002000*                        LEADING ZEROS, CAMPUS FEED CHANGED
002100*  06/21/94 PAH  CR0156  SUBJECT TABLE MOVED TO ITS OWN COPY-
002200*                        BOOK (SUBJALI), WAS IN-LINE LITERALS
002300*  02/14/96 PAH  CR0183  ADD ACCOUNTING/ASTRONOMY/ANTHROPOLOGY/
002400*                        BUSINESS/ECONOMICS/PSYCH/ENGLISH/
002500*                        HISTORY/NON-CREDIT-BASIC-SKILLS ALIASES
002600*  08/04/98 GRV  Y2K01   NO DATE FIELDS IN THIS ROUTINE, REVIEWED
002700*                        AND CERTIFIED Y2K COMPLIANT PER MEMO
002800*                        98-114, NO CHANGE REQUIRED
002900*  03/30/99 GRV  CR0198  UNRECOGNIZED SUBJECT NOW SETS THE
003000*                        INVALID FLAG INSTEAD OF DEFAULTING
003100*                        TO 'OTHER', CALLER REJECTS THE ROW
003200*  11/11/01 NSF  CR0211  COMBINED STRING WIDENED TO 40 BYTES,
003300*                        LONGEST CAMPUS COURSE STRING OVERFLOWED
003400*  09/09/03 NSF  CR0227  TRIM TRAILING SPACES FROM SUBJECT
003500*                        BEFORE THE '.', ' F', '. F' STRIP
003550*  03/14/05 NSF  CR0241  WORK-AREA INDEX/SWITCH CELLS RECAST AS
003560*                        STANDALONE 77-LEVEL ITEMS, SHOP
003570*                        COMPLIANCE AUDIT FLAGGED THE 01-LEVELS
003600*-----------------------------------------------------------------
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    CRSPARSE.
003900 AUTHOR.        L. TRAN.
004000 INSTALLATION.  TUTORING CENTER DATA SERVICES.
004100 DATE-WRITTEN.  05/22/1989.
004200 DATE-COMPILED.
004300 SECURITY.      UNCLASSIFIED - INTERNAL OPERATIONS USE ONLY.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 IS CRP-SW-DEBUG-ON.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*  SUBJECT ALIAS LOOKUP TABLE -- SEE COPYBOOK BANNER.
005600 COPY SUBJALI.
005700
005800*-----------------------------------------------------------------
005900*  WORKING STRINGS -- EACH CARRIES A CHARACTER-ARRAY REDEFINE
006000*  SO INDIVIDUAL BYTES CAN BE WALKED WITHOUT REFERENCE MOD ON
006100*  EVERY TEST.
006200*-----------------------------------------------------------------
006300 01  WS-COMBINED              PIC X(40)       VALUE SPACE.
006400 01  WS-COMBINED-TBL REDEFINES WS-COMBINED.
006500     05  WS-COMBINED-CHAR OCCURS 40 TIMES     PIC X(01).
006600 01  WS-CLEAN                 PIC X(40)       VALUE SPACE.
006700 01  WS-CLEAN-TBL REDEFINES WS-CLEAN.
006800     05  WS-CLEAN-CHAR OCCURS 40 TIMES        PIC X(01).
006900 01  WS-SUBJECT-RAW            PIC X(23)       VALUE SPACE.
007000 01  WS-SUBJECT-TBL REDEFINES WS-SUBJECT-RAW.
007100     05  WS-SUBJECT-CHAR OCCURS 23 TIMES      PIC X(01).
007200 01  WS-NUMBER-RAW             PIC X(10)       VALUE SPACE.
007300 01  WS-SECTION-RAW            PIC X(10)       VALUE SPACE.
007400
007500*-----------------------------------------------------------------
007600*  LENGTHS, INDEXES AND SCAN SWITCHES
007700*-----------------------------------------------------------------
007800 01  WS-LEN-NAME               PIC 9(02) COMP  VALUE ZERO.
007900 01  WS-LEN-SECTION            PIC 9(02) COMP  VALUE ZERO.
008000 01  WS-LEN-COMBINED           PIC 9(02) COMP  VALUE ZERO.
008100 01  WS-LEN-CLEAN              PIC 9(02) COMP  VALUE ZERO.
008200 01  WS-LEN-SUBJECT            PIC 9(02) COMP  VALUE ZERO.
008300 01  WS-LEN-NUMBER             PIC 9(02) COMP  VALUE ZERO.
008400 01  WS-LEN-SECT-RAW           PIC 9(02) COMP  VALUE ZERO.
008500 77  WS-IDX1                   PIC 9(02) COMP  VALUE ZERO.
008600 77  WS-OUT-IDX                PIC 9(02) COMP  VALUE ZERO.
008700 77  WS-PREV-SPACE-SW          PIC X(01)       VALUE 'Y'.
008800     88  WS-PREV-WAS-SPACE                    VALUE 'Y'.
008900 01  WS-DIGIT-POS              PIC 9(02) COMP  VALUE ZERO.
009000 01  WS-SPACE-POS              PIC 9(02) COMP  VALUE ZERO.
009100 01  WS-SUBJ-END               PIC 9(02) COMP  VALUE ZERO.
009200 01  WS-SECT-START             PIC 9(02) COMP  VALUE ZERO.
009300 01  WS-STRIP-CNT              PIC 9(01) COMP  VALUE ZERO.
009400
009500 LINKAGE SECTION.
009600 01  LK-IN-NAME                PIC X(20).
009700 01  LK-IN-SECTION              PIC X(05).
009800 01  LK-OUT-SUBJECT             PIC X(24).
009900 01  LK-OUT-NUMBER              PIC X(05).
010000 01  LK-OUT-SECTION             PIC X(05).
010100 01  LK-OUT-VALID               PIC X(01).
010200
010300 PROCEDURE DIVISION USING LK-IN-NAME LK-IN-SECTION
010400                          LK-OUT-SUBJECT LK-OUT-NUMBER
010500                          LK-OUT-SECTION LK-OUT-VALID.
010600*-----------------------------------------------------------------
010700 0000-MAIN-START.
010800     MOVE SPACE TO LK-OUT-SUBJECT LK-OUT-NUMBER LK-OUT-SECTION.
010900     MOVE 'N' TO LK-OUT-VALID.
011000     PERFORM 1000-TRIM-LENGTHS-START THRU 1000-TRIM-LENGTHS-END.
011100     PERFORM 2000-BUILD-COMBINED-START
011200         THRU 2000-BUILD-COMBINED-END.
011300     PERFORM 3000-CLEAN-COMBINED-START
011400         THRU 3000-CLEAN-COMBINED-END.
011500     PERFORM 4000-FIND-SPLIT-START THRU 4000-FIND-SPLIT-END.
011600     PERFORM 5000-EXTRACT-FIELDS-START
011700         THRU 5000-EXTRACT-FIELDS-END.
011800     PERFORM 6000-STRIP-SUBJECT-START THRU 6000-STRIP-SUBJECT-END.
011900     PERFORM 7000-STRIP-NUMBER-START THRU 7000-STRIP-NUMBER-END.
012000     PERFORM 8000-STRIP-SECTION-START THRU 8000-STRIP-SECTION-END.
012100     PERFORM 9000-MAP-SUBJECT-START THRU 9000-MAP-SUBJECT-END.
012200 0000-MAIN-END.
012300     GOBACK.
012400
012500*-----------------------------------------------------------------
012600*  TRAILING-SPACE LENGTHS OF THE TWO INCOMING FIELDS.
012700*-----------------------------------------------------------------
012800 1000-TRIM-LENGTHS-START.
012900     MOVE ZERO TO WS-IDX1.
013000     PERFORM 1010-NOOP-START THRU 1010-NOOP-END
013100         VARYING WS-IDX1 FROM 20 BY -1
013200         UNTIL WS-IDX1 < 1
013300            OR LK-IN-NAME(WS-IDX1:1) NOT = SPACE.
013400     MOVE WS-IDX1 TO WS-LEN-NAME.
013500     IF WS-LEN-NAME < 0
013600         MOVE ZERO TO WS-LEN-NAME
013700     END-IF.
013800
013900     MOVE ZERO TO WS-IDX1.
014000     PERFORM 1010-NOOP-START THRU 1010-NOOP-END
014100         VARYING WS-IDX1 FROM 5 BY -1
014200         UNTIL WS-IDX1 < 1
014300            OR LK-IN-SECTION(WS-IDX1:1) NOT = SPACE.
014400     MOVE WS-IDX1 TO WS-LEN-SECTION.
014500     IF WS-LEN-SECTION < 0
014600         MOVE ZERO TO WS-LEN-SECTION
014700     END-IF.
014800 1000-TRIM-LENGTHS-END.
014900     EXIT.
015000
015100 1010-NOOP-START.
015200 1010-NOOP-END.
015300     EXIT.
015400
015500*-----------------------------------------------------------------
015600*  BUILD "NAME SPACE SECTION" (OR JUST NAME IF SECTION BLANK).
015700*-----------------------------------------------------------------
015800 2000-BUILD-COMBINED-START.
015900     MOVE SPACE TO WS-COMBINED.
016000     IF WS-LEN-NAME = 0
016100         MOVE ZERO TO WS-LEN-COMBINED
016200     ELSE
016300         IF WS-LEN-SECTION = 0
016400             STRING LK-IN-NAME(1:WS-LEN-NAME)
016500                 DELIMITED BY SIZE INTO WS-COMBINED
016600             END-STRING
016700             MOVE WS-LEN-NAME TO WS-LEN-COMBINED
016800         ELSE
016900             STRING LK-IN-NAME(1:WS-LEN-NAME) ' '
017000                    LK-IN-SECTION(1:WS-LEN-SECTION)
017100                 DELIMITED BY SIZE INTO WS-COMBINED
017200             END-STRING
017300             COMPUTE WS-LEN-COMBINED =
017400                 WS-LEN-NAME + 1 + WS-LEN-SECTION
017500         END-IF
017600     END-IF.
017700 2000-BUILD-COMBINED-END.
017800     EXIT.
017900
018000*-----------------------------------------------------------------
018100*  LOWER-CASE, THEN COLLAPSE RUNS OF SPACES TO ONE AND DROP
018200*  ANY LEADING SPACE.  CONVERTING IS A STANDARD VERB, NOT AN
018300*  INTRINSIC FUNCTION.
018400*-----------------------------------------------------------------
018500 3000-CLEAN-COMBINED-START.
018600     INSPECT WS-COMBINED CONVERTING
018700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
018800         'abcdefghijklmnopqrstuvwxyz'.
018900     MOVE SPACE TO WS-CLEAN.
019000     MOVE ZERO TO WS-OUT-IDX.
019100     MOVE ZERO TO WS-LEN-CLEAN.
019200     MOVE 'Y' TO WS-PREV-SPACE-SW.
019300     PERFORM 3010-CLEAN-ONE-CHAR-START
019400         THRU 3010-CLEAN-ONE-CHAR-END
019500         VARYING WS-IDX1 FROM 1 BY 1
019600         UNTIL WS-IDX1 > WS-LEN-COMBINED.
019700 3000-CLEAN-COMBINED-END.
019800     EXIT.
019900
020000 3010-CLEAN-ONE-CHAR-START.
020100     IF WS-COMBINED-CHAR(WS-IDX1) = SPACE
020200         IF NOT WS-PREV-WAS-SPACE
020300             ADD 1 TO WS-OUT-IDX
020400             MOVE SPACE TO WS-CLEAN-CHAR(WS-OUT-IDX)
020500             MOVE 'Y' TO WS-PREV-SPACE-SW
020600         END-IF
020700     ELSE
020800         ADD 1 TO WS-OUT-IDX
020900         MOVE WS-COMBINED-CHAR(WS-IDX1)
021000             TO WS-CLEAN-CHAR(WS-OUT-IDX)
021100         MOVE 'N' TO WS-PREV-SPACE-SW
021200         MOVE WS-OUT-IDX TO WS-LEN-CLEAN
021300     END-IF.
021400 3010-CLEAN-ONE-CHAR-END.
021500     EXIT.
021600
021700*-----------------------------------------------------------------
021800*  LOCATE THE FIRST DIGIT, THEN THE NEXT SPACE AFTER IT.
021900*  WS-DIGIT-POS STAYS ZERO WHEN THE STRING HAS NO DIGIT.
022000*-----------------------------------------------------------------
022100 4000-FIND-SPLIT-START.
022200     MOVE ZERO TO WS-DIGIT-POS.
022300     PERFORM 4010-FIND-DIGIT-START THRU 4010-FIND-DIGIT-END
022400         VARYING WS-IDX1 FROM 1 BY 1
022500         UNTIL WS-IDX1 > WS-LEN-CLEAN
022600            OR WS-DIGIT-POS NOT = ZERO.
022700
022800     IF WS-DIGIT-POS NOT = ZERO
022900         COMPUTE WS-SPACE-POS = WS-LEN-CLEAN + 1
023000         PERFORM 4020-FIND-SPACE-START THRU 4020-FIND-SPACE-END
023100             VARYING WS-IDX1 FROM WS-DIGIT-POS BY 1
023200             UNTIL WS-IDX1 > WS-LEN-CLEAN
023300                OR WS-CLEAN-CHAR(WS-IDX1) = SPACE
023400     END-IF.
023500 4000-FIND-SPLIT-END.
023600     EXIT.
023700
023800 4010-FIND-DIGIT-START.
023900     IF WS-CLEAN-CHAR(WS-IDX1) IS NUMERIC
024000         MOVE WS-IDX1 TO WS-DIGIT-POS
024100     END-IF.
024200 4010-FIND-DIGIT-END.
024300     EXIT.
024400
024500 4020-FIND-SPACE-START.
024600     IF WS-CLEAN-CHAR(WS-IDX1) = SPACE
024700         MOVE WS-IDX1 TO WS-SPACE-POS
024800     END-IF.
024900 4020-FIND-SPACE-END.
025000     EXIT.
025100
025200*-----------------------------------------------------------------
025300*  PULL SUBJECT / NUMBER / SECTION OUT OF WS-CLEAN.
025400*-----------------------------------------------------------------
025500 5000-EXTRACT-FIELDS-START.
025600     MOVE SPACE TO WS-SUBJECT-RAW WS-NUMBER-RAW WS-SECTION-RAW.
025700     IF WS-DIGIT-POS = ZERO
025800         IF WS-LEN-CLEAN > 0
025900             MOVE WS-CLEAN(1:WS-LEN-CLEAN) TO WS-SUBJECT-RAW
026000         END-IF
026100     ELSE
026200         COMPUTE WS-SUBJ-END = WS-DIGIT-POS - 1
026300         IF WS-SUBJ-END > 0
026400             MOVE WS-CLEAN(1:WS-SUBJ-END) TO WS-SUBJECT-RAW
026500         END-IF
026600         MOVE WS-CLEAN(WS-DIGIT-POS : WS-SPACE-POS - WS-DIGIT-POS)
026700             TO WS-NUMBER-RAW
026800         IF WS-SPACE-POS <= WS-LEN-CLEAN
026900             COMPUTE WS-SECT-START = WS-SPACE-POS + 1
027000             MOVE WS-CLEAN(WS-SECT-START :
027100                 WS-LEN-CLEAN - WS-SECT-START + 1)
027200                 TO WS-SECTION-RAW
027300         END-IF
027400     END-IF.
027500 5000-EXTRACT-FIELDS-END.
027600     EXIT.
027700
027800*-----------------------------------------------------------------
027900*  SUBJECT -- TRIM, THEN STRIP A TRAILING '.', ' F' OR '. F'.
028000*-----------------------------------------------------------------
028100 6000-STRIP-SUBJECT-START.
028200     MOVE ZERO TO WS-IDX1.
028300     PERFORM 1010-NOOP-START THRU 1010-NOOP-END
028400         VARYING WS-IDX1 FROM 23 BY -1
028500         UNTIL WS-IDX1 < 1
028600            OR WS-SUBJECT-CHAR(WS-IDX1) NOT = SPACE.
028700     MOVE WS-IDX1 TO WS-LEN-SUBJECT.
028800     IF WS-LEN-SUBJECT < 0
028900         MOVE ZERO TO WS-LEN-SUBJECT
029000     END-IF.
029100
029200     IF WS-LEN-SUBJECT >= 3
029300         IF WS-SUBJECT-CHAR(WS-LEN-SUBJECT - 2) = '.'
029400            AND WS-SUBJECT-CHAR(WS-LEN-SUBJECT - 1) = SPACE
029500            AND WS-SUBJECT-CHAR(WS-LEN-SUBJECT) = 'f'
029600             COMPUTE WS-LEN-SUBJECT = WS-LEN-SUBJECT - 3
029700         END-IF
029800     END-IF.
029900     IF WS-LEN-SUBJECT >= 2
030000         IF WS-SUBJECT-CHAR(WS-LEN-SUBJECT - 1) = SPACE
030100            AND WS-SUBJECT-CHAR(WS-LEN-SUBJECT) = 'f'
030200             COMPUTE WS-LEN-SUBJECT = WS-LEN-SUBJECT - 2
030300         END-IF
030400     END-IF.
030500     IF WS-LEN-SUBJECT >= 1
030600         IF WS-SUBJECT-CHAR(WS-LEN-SUBJECT) = '.'
030700             COMPUTE WS-LEN-SUBJECT = WS-LEN-SUBJECT - 1
030800         END-IF
030900     END-IF.
031000     IF WS-LEN-SUBJECT < 23
031100         COMPUTE WS-IDX1 = WS-LEN-SUBJECT + 1
031200         MOVE SPACE TO WS-SUBJECT-RAW(WS-IDX1:23 - WS-LEN-SUBJECT)
031300     END-IF.
031400 6000-STRIP-SUBJECT-END.
031500     EXIT.
031600
031700*-----------------------------------------------------------------
031800*  NUMBER -- STRIP UP TO TWO LEADING ZEROS, THEN ONE TRAILING
031900*  PERIOD.
032000*-----------------------------------------------------------------
032100 7000-STRIP-NUMBER-START.
032200     MOVE ZERO TO WS-STRIP-CNT.
032300     PERFORM 7010-DROP-LEAD-ZERO-START
032400         THRU 7010-DROP-LEAD-ZERO-END
032500         UNTIL WS-STRIP-CNT >= 2
032600            OR WS-NUMBER-RAW(1:1) NOT = '0'.
032700
032800     MOVE ZERO TO WS-IDX1.
032900     PERFORM 1010-NOOP-START THRU 1010-NOOP-END
033000         VARYING WS-IDX1 FROM 10 BY -1
033100         UNTIL WS-IDX1 < 1
033200            OR WS-NUMBER-RAW(WS-IDX1:1) NOT = SPACE.
033300     MOVE WS-IDX1 TO WS-LEN-NUMBER.
033400     IF WS-LEN-NUMBER < 0
033500         MOVE ZERO TO WS-LEN-NUMBER
033600     END-IF.
033700     IF WS-LEN-NUMBER >= 1
033800         IF WS-NUMBER-RAW(WS-LEN-NUMBER:1) = '.'
033900             MOVE SPACE TO WS-NUMBER-RAW(WS-LEN-NUMBER:1)
034000         END-IF
034100     END-IF.
034200 7000-STRIP-NUMBER-END.
034300     EXIT.
034400
034500 7010-DROP-LEAD-ZERO-START.
034600     MOVE WS-NUMBER-RAW(2:9) TO WS-NUMBER-RAW(1:9).
034700     MOVE SPACE TO WS-NUMBER-RAW(10:1).
034800     ADD 1 TO WS-STRIP-CNT.
034900 7010-DROP-LEAD-ZERO-END.
035000     EXIT.
035100
035200*-----------------------------------------------------------------
035300*  SECTION -- STRIP ONE LEADING '0' OR 'O'.
035400*-----------------------------------------------------------------
035500 8000-STRIP-SECTION-START.
035600     IF WS-SECTION-RAW(1:1) = '0' OR WS-SECTION-RAW(1:1) = 'o'
035700         MOVE WS-SECTION-RAW(2:9) TO WS-SECTION-RAW(1:9)
035800         MOVE SPACE TO WS-SECTION-RAW(10:1)
035900     END-IF.
036000 8000-STRIP-SECTION-END.
036100     EXIT.
036200
036300*-----------------------------------------------------------------
036400*  MAP THE CLEANED SUBJECT THROUGH THE ALIAS TABLE; UPPER-CASE
036500*  THE NUMBER AND SECTION FOR OUTPUT.
036600*-----------------------------------------------------------------
036700 9000-MAP-SUBJECT-START.
036800     SET WS-SUBJ-IDX TO 1.
036900     SEARCH WS-SUBJ-ALIAS-ENTRY
037000         AT END MOVE 'N' TO LK-OUT-VALID
037100         WHEN WS-SUBJ-ALIAS-TOKEN(WS-SUBJ-IDX) = WS-SUBJECT-RAW
037200             MOVE WS-SUBJ-CANON-NAME(WS-SUBJ-IDX)
037300                 TO LK-OUT-SUBJECT
037400             MOVE 'Y' TO LK-OUT-VALID
037500     END-SEARCH.
037600
037700     IF LK-OUT-VALID = 'Y'
037800         MOVE WS-NUMBER-RAW(1:5) TO LK-OUT-NUMBER
037900         MOVE WS-SECTION-RAW(1:5) TO LK-OUT-SECTION
038000         INSPECT LK-OUT-NUMBER CONVERTING
038100             'abcdefghijklmnopqrstuvwxyz' TO
038200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038300         INSPECT LK-OUT-SECTION CONVERTING
038400             'abcdefghijklmnopqrstuvwxyz' TO
038500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038600     END-IF.
038700 9000-MAP-SUBJECT-END.
038800     EXIT.
