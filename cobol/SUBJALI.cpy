000100*--------------------------------------------------------------*
000200* SUBJALI  - COURSE-SUBJECT ALIAS LOOKUP TABLE                  *
000300*   USED BY CRSPARSE TO MAP A RAW SUBJECT TOKEN (LOWER-CASED,   *
000400*   ALREADY STRIPPED OF CAMPUS/PERIOD NOISE) TO ITS CANONICAL   *
000500*   SUBJECT NAME.  LOADED AT COMPILE TIME VIA THE FILLER/       *
000600*   REDEFINES TECHNIQUE -- NO RUN-TIME FILE TO OPEN.  SEARCHED  *
000700*   LINEARLY; ENTRY ORDER FOLLOWS THE SHOP'S SUBJECT CATALOG.   *
000800*--------------------------------------------------------------*
000900 01  WS-SUBJECT-ALIAS-VALUES.
001000     05 FILLER PIC X(23) VALUE 'mat                    '.
001100     05 FILLER PIC X(24) VALUE 'Mathematics             '.
001200     05 FILLER PIC X(23) VALUE 'math                   '.
001300     05 FILLER PIC X(24) VALUE 'Mathematics             '.
001400     05 FILLER PIC X(23) VALUE 'mathematics            '.
001500     05 FILLER PIC X(24) VALUE 'Mathematics             '.
001600     05 FILLER PIC X(23) VALUE 'phy                    '.
001700     05 FILLER PIC X(24) VALUE 'Physics                 '.
001800     05 FILLER PIC X(23) VALUE 'phys                   '.
001900     05 FILLER PIC X(24) VALUE 'Physics                 '.
002000     05 FILLER PIC X(23) VALUE 'physics                '.
002100     05 FILLER PIC X(24) VALUE 'Physics                 '.
002200     05 FILLER PIC X(23) VALUE 'bio                    '.
002300     05 FILLER PIC X(24) VALUE 'Biology                 '.
002400     05 FILLER PIC X(23) VALUE 'biol                   '.
002500     05 FILLER PIC X(24) VALUE 'Biology                 '.
002600     05 FILLER PIC X(23) VALUE 'biology                '.
002700     05 FILLER PIC X(24) VALUE 'Biology                 '.
002800     05 FILLER PIC X(23) VALUE 'che                    '.
002900     05 FILLER PIC X(24) VALUE 'Chemistry               '.
003000     05 FILLER PIC X(23) VALUE 'chem                   '.
003100     05 FILLER PIC X(24) VALUE 'Chemistry               '.
003200     05 FILLER PIC X(23) VALUE 'chemistry              '.
003300     05 FILLER PIC X(24) VALUE 'Chemistry               '.
003400     05 FILLER PIC X(23) VALUE 'eng                    '.
003500     05 FILLER PIC X(24) VALUE 'Engineering             '.
003600     05 FILLER PIC X(23) VALUE 'engr                   '.
003700     05 FILLER PIC X(24) VALUE 'Engineering             '.
003800     05 FILLER PIC X(23) VALUE 'engi                   '.
003900     05 FILLER PIC X(24) VALUE 'Engineering             '.
004000     05 FILLER PIC X(23) VALUE 'engineering            '.
004100     05 FILLER PIC X(24) VALUE 'Engineering             '.
004200     05 FILLER PIC X(23) VALUE 'cs                     '.
004300     05 FILLER PIC X(24) VALUE 'Computer Science        '.
004400     05 FILLER PIC X(23) VALUE 'com                    '.
004500     05 FILLER PIC X(24) VALUE 'Computer Science        '.
004600     05 FILLER PIC X(23) VALUE 'c s                    '.
004700     05 FILLER PIC X(24) VALUE 'Computer Science        '.
004800     05 FILLER PIC X(23) VALUE 'comp                   '.
004900     05 FILLER PIC X(24) VALUE 'Computer Science        '.
005000     05 FILLER PIC X(23) VALUE 'comp sci               '.
005100     05 FILLER PIC X(24) VALUE 'Computer Science        '.
005200     05 FILLER PIC X(23) VALUE 'computer science       '.
005300     05 FILLER PIC X(24) VALUE 'Computer Science        '.
005400     05 FILLER PIC X(23) VALUE 'acc                    '.
005500     05 FILLER PIC X(24) VALUE 'Accounting              '.
005600     05 FILLER PIC X(23) VALUE 'actg                   '.
005700     05 FILLER PIC X(24) VALUE 'Accounting              '.
005800     05 FILLER PIC X(23) VALUE 'accounting             '.
005900     05 FILLER PIC X(24) VALUE 'Accounting              '.
006000     05 FILLER PIC X(23) VALUE 'ast                    '.
006100     05 FILLER PIC X(24) VALUE 'Astronomy               '.
006200     05 FILLER PIC X(23) VALUE 'astr                   '.
006300     05 FILLER PIC X(24) VALUE 'Astronomy               '.
006400     05 FILLER PIC X(23) VALUE 'astro                  '.
006500     05 FILLER PIC X(24) VALUE 'Astronomy               '.
006600     05 FILLER PIC X(23) VALUE 'astronomy              '.
006700     05 FILLER PIC X(24) VALUE 'Astronomy               '.
006800     05 FILLER PIC X(23) VALUE 'ant                    '.
006900     05 FILLER PIC X(24) VALUE 'Anthropology            '.
007000     05 FILLER PIC X(23) VALUE 'anth                   '.
007100     05 FILLER PIC X(24) VALUE 'Anthropology            '.
007200     05 FILLER PIC X(23) VALUE 'anthro                 '.
007300     05 FILLER PIC X(24) VALUE 'Anthropology            '.
007400     05 FILLER PIC X(23) VALUE 'anthropology           '.
007500     05 FILLER PIC X(24) VALUE 'Anthropology            '.
007600     05 FILLER PIC X(23) VALUE 'bus                    '.
007700     05 FILLER PIC X(24) VALUE 'Business                '.
007800     05 FILLER PIC X(23) VALUE 'busi                   '.
007900     05 FILLER PIC X(24) VALUE 'Business                '.
008000     05 FILLER PIC X(23) VALUE 'business               '.
008100     05 FILLER PIC X(24) VALUE 'Business                '.
008200     05 FILLER PIC X(23) VALUE 'eco                    '.
008300     05 FILLER PIC X(24) VALUE 'Economics               '.
008400     05 FILLER PIC X(23) VALUE 'econ                   '.
008500     05 FILLER PIC X(24) VALUE 'Economics               '.
008600     05 FILLER PIC X(23) VALUE 'economics              '.
008700     05 FILLER PIC X(24) VALUE 'Economics               '.
008800     05 FILLER PIC X(23) VALUE 'non                    '.
008900     05 FILLER PIC X(24) VALUE 'Non Credit Basic Skills '.
009000     05 FILLER PIC X(23) VALUE 'ncbs                   '.
009100     05 FILLER PIC X(24) VALUE 'Non Credit Basic Skills '.
009200     05 FILLER PIC X(23) VALUE 'non credit basic skills'.
009300     05 FILLER PIC X(24) VALUE 'Non Credit Basic Skills '.
009400     05 FILLER PIC X(23) VALUE 'psy                    '.
009500     05 FILLER PIC X(24) VALUE 'Psychology              '.
009600     05 FILLER PIC X(23) VALUE 'psyc                   '.
009700     05 FILLER PIC X(24) VALUE 'Psychology              '.
009800     05 FILLER PIC X(23) VALUE 'psych                  '.
009900     05 FILLER PIC X(24) VALUE 'Psychology              '.
010000     05 FILLER PIC X(23) VALUE 'psychology             '.
010100     05 FILLER PIC X(24) VALUE 'Psychology              '.
010200     05 FILLER PIC X(23) VALUE 'engl                   '.
010300     05 FILLER PIC X(24) VALUE 'English                 '.
010400     05 FILLER PIC X(23) VALUE 'english                '.
010500     05 FILLER PIC X(24) VALUE 'English                 '.
010600     05 FILLER PIC X(23) VALUE 'hist                   '.
010700     05 FILLER PIC X(24) VALUE 'History                 '.
010800     05 FILLER PIC X(23) VALUE 'history                '.
010900     05 FILLER PIC X(24) VALUE 'History                 '.
011000 01  WS-SUBJECT-ALIAS-TABLE REDEFINES WS-SUBJECT-ALIAS-VALUES.
011100     05 WS-SUBJ-ALIAS-ENTRY OCCURS 50 TIMES
011200                             INDEXED BY WS-SUBJ-IDX.
011300         10 WS-SUBJ-ALIAS-TOKEN     PIC X(23).
011400         10 WS-SUBJ-CANON-NAME      PIC X(24).
