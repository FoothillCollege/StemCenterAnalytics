000100*--------------------------------------------------------------*
000200* QTRDAT   - ACADEMIC QUARTER DATE-RANGE REFERENCE RECORD       *
000300*   REFERENCE TABLE, LOADED ENTIRELY TO WORKING-STORAGE BY      *
000400*   CLEANDAT BEFORE THE RAW-REQUEST FILE IS READ.  ROWS ARE     *
000500*   KEPT IN THE ORDER READ (ALREADY ASCENDING BY START DATE);   *
000600*   FIRST QUARTER WHOSE RANGE COVERS THE REQUEST DATE WINS.     *
000700*--------------------------------------------------------------*
000800 FD  QUARTER-DATES-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 33 CHARACTERS
001100     RECORDING MODE IS F.
001200 01  QUARTER-DATES-RECORD.
001300     05 QD-NAME              PIC X(11).
001400     05 QD-START-DATE        PIC X(10).
001500     05 QD-END-DATE          PIC X(10).
001600     05 FILLER               PIC X(02).
